000010*****************************************************************
000020*              R G E N T 0 1   -   M A E S T R O
000030*       R E G I S T R O   D E   E N T I D A D   ( E N T I T Y )
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGENT01
000070* DESCRIPCION : LAYOUT DEL MAESTRO DE ENTIDADES SOMETIDO AL
000080*             : PROCESO BATCH DE CALIFICACION DE RIESGO. UN
000090*             : REGISTRO POR ENTIDAD (NOMBRE, DIRECCION, EIN,
000100*             : HASTA 5 FUNCIONARIOS, CONDADO).
000110* LONGITUD    : 270 POSICIONES
000120*****************************************************************
000170 01  REG-ENTIDAD.
000180     05  ENT-NAME                  PIC X(60).
000190     05  ENT-ADDRESS               PIC X(80).
000200     05  ENT-EIN                   PIC X(10).
000210     05  ENT-OFFICER-COUNT         PIC 9(02).
000220     05  ENT-OFFICER-TBL           OCCURS 5 TIMES.
000230         10  ENT-OFFICER           PIC X(20).
000240     05  ENT-COUNTY                PIC X(15).
000250     05  FILLER                    PIC X(03).
