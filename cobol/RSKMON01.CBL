000010*****************************************************************
000020* FECHA       : 04/06/1996                                      *
000030* PROGRAMADOR : JUAN LUIS TORRUCO (JLTZ)                         *
000040* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES                 *
000050* PROGRAMA    : RSKMON01                                        *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : COMPARA LA FOTO ANTERIOR Y LA FOTO ACTUAL DE    *
000080*             : CADA ENTIDAD (ARCHIVO DE MONITOREO, PAR DE      *
000090*             : REGISTROS POR ENTIDAD), EMITE ALERTAS CUANDO    *
000100*             : CAMBIAN LAS CONDICIONES DE RIESGO Y CALCULA LA  *
000110*             : TENDENCIA DE PUNTAJE Y DE ANOMALIAS, CON EL      *
000120*             : REPORTE RSKMON01-R01.                            *
000130* ARCHIVOS    : PARMFILE=C, SNPFILE=C, ALTRPT=A                 *
000140* ACCION (ES) : R=REPORTE                                       *
000150* INSTALADO   : 11/06/1996                                      *
000160* BPM/RATIONAL: 341470                                          *
000170* NOMBRE      : MONITOREO Y DETECCION DE CAMBIOS                *
000180* DESCRIPCION : PROCESO BATCH MENSUAL                           *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. RSKMON01.
000220 AUTHOR. JUAN LUIS TORRUCO.
000230 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REVISION FINANCIERA.
000240 DATE-WRITTEN. 04/06/1996.
000250 DATE-COMPILED. 04/06/1996.
000260 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000270*****************************************************************
000280*                 B I T A C O R A   D E   C A M B I O S         *
000290*****************************************************************
000300* 04/06/1996 JLTZ REQ-341470 VERSION ORIGINAL DEL PROGRAMA.     *
000310* 22/01/1997 JLTZ REQ-341501 SE AGREGA LA ALERTA DE FONDOS       *
000320*            RECIBIDOS ESTANDO EN LITIGIO (FUNDING-LITIGATION). *
000330* 15/09/1998 CAMO REQ-341695 AJUSTE DE SIGLO (Y2K): LA FECHA DE  *
000340*            PROCESO IMPRESA EN EL ENCABEZADO SE MANEJA A 4      *
000350*            POSICIONES DE ANIO.                                 *
000360* 11/02/1999 CAMO REQ-341696 PRUEBAS DE CIERRE DE SIGLO SOBRE     *
000370*            CALCULA-TENDENCIA.                                  *
000380* 06/05/2004 NVSQ REQ-341840 SE AGREGA LA ALERTA DE CAMBIO EN EL  *
000390*            NUMERO DE FUNCIONARIOS (OFFICER-CHANGE).             *
000400* 14/03/2012 NVSQ REQ-341975 SE CORRIGE LA BANDERA DE INVESTIGAR  *
000410*            DE RISK-SCORE-CHANGE (SOLO CUANDO EL AUMENTO PASA    *
000420*            DE 25 PUNTOS, NO CUANDO BAJA).                       *
000430* 30/09/2015 NVSQ REQ-342255 SE AGREGA CONTEO DE ENTIDADES      *
000440*            PROCESADAS EN LA CORRIDA (CONTADOR                 *
000450*            INDEPENDIENTE) Y SU LINEA EN LA PAGINA DE          *
000460*            TOTALES DEL REPORTE.                               *
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PARM-FILE ASSIGN TO PARMFILE
000550            ORGANIZATION  IS SEQUENTIAL
000560            ACCESS        IS SEQUENTIAL
000570            FILE STATUS   IS FS-PRM
000580                             FSE-PRM.
000590 
000600     SELECT SNAPSHOT-FILE ASSIGN TO SNPFILE
000610            ORGANIZATION  IS SEQUENTIAL
000620            ACCESS        IS SEQUENTIAL
000630            FILE STATUS   IS FS-SNP
000640                             FSE-SNP.
000650 
000660     SELECT ALERT-REPORT ASSIGN TO ALTRPT
000670            ORGANIZATION  IS SEQUENTIAL
000680            ACCESS        IS SEQUENTIAL
000690            FILE STATUS   IS FS-RPT
000700                             FSE-RPT.
000710 
000720 DATA DIVISION.
000730 FILE SECTION.
000740*****************************************************************
000750*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
000760*****************************************************************
000770*   PARAMETROS DE LA CORRIDA (FECHA DE PROCESO).
000780*   ARCHIVO DE FOTOS DE MONITOREO, DOS REGISTROS POR ENTIDAD:
000790*   SNP-SEQ 1 = FOTO ANTERIOR, SNP-SEQ 2 = FOTO ACTUAL.
000800 FD  PARM-FILE.
000810     COPY RGPRM01.
000820 FD  SNAPSHOT-FILE.
000830     COPY RGSNP01.
000840 FD  ALERT-REPORT.
000850 01  LAL-ENCABEZADO-1.
000860     05  FILLER              PIC X(34) VALUE SPACES.
000870     05  FILLER              PIC X(38) VALUE
000880             'MONITORING / CHANGE DETECTION REPORT'.
000890     05  FILLER              PIC X(08) VALUE SPACES.
000900     05  FILLER              PIC X(12) VALUE 'AS OF DATE:'.
000910     05  LA1-FECHA           PIC 9(08).
000920     05  FILLER              PIC X(32) VALUE SPACES.
000930 01  LAL-ENCABEZADO-2.
000940     05  FILLER              PIC X(50) VALUE SPACES.
000950     05  FILLER              PIC X(08) VALUE 'PAGINA '.
000960     05  LA2-PAGINA          PIC ZZZ9.
000970     05  FILLER              PIC X(70) VALUE SPACES.
000980 01  LAL-CABECERA-COL.
000990     05  FILLER              PIC X(32) VALUE 'ENTITY'.
001000     05  FILLER              PIC X(27) VALUE 'ALERT TYPE'.
001010     05  FILLER              PIC X(10) VALUE 'SEVERITY'.
001020     05  FILLER              PIC X(12) VALUE 'OLD VALUE'.
001030     05  FILLER              PIC X(12) VALUE 'NEW VALUE'.
001040     05  FILLER              PIC X(39) VALUE 'INVESTIGATE'.
001050 01  LAL-DETALLE-ALERTA.
001060     05  LDA-ENTIDAD          PIC X(30).
001070     05  FILLER               PIC X(02) VALUE SPACES.
001080     05  LDA-TIPO             PIC X(25).
001090     05  LDA-SEVERIDAD        PIC X(08).
001100     05  FILLER               PIC X(02) VALUE SPACES.
001110     05  LDA-VALOR-VIEJO      PIC X(10).
001120     05  FILLER               PIC X(02) VALUE SPACES.
001130     05  LDA-VALOR-NUEVO      PIC X(10).
001140     05  FILLER               PIC X(02) VALUE SPACES.
001150     05  LDA-INVESTIGAR       PIC X(01).
001160     05  FILLER               PIC X(38) VALUE SPACES.
001170 01  LAL-TENDENCIA.
001180     05  FILLER               PIC X(10) VALUE SPACES.
001190     05  FILLER               PIC X(13) VALUE 'TREND FOR '.
001200     05  LTD-ENTIDAD          PIC X(60).
001210     05  FILLER               PIC X(02) VALUE SPACES.
001220     05  FILLER               PIC X(07) VALUE 'SCORE='.
001230     05  LTD-TEND-SCORE       PIC X(10).
001240     05  FILLER               PIC X(02) VALUE SPACES.
001250     05  FILLER               PIC X(10) VALUE 'ANOMALY='.
001260     05  LTD-TEND-ANOM        PIC X(10).
001270     05  FILLER               PIC X(08) VALUE SPACES.
001280 01  LAL-TOTALES-1.
001290     05  FILLER               PIC X(30) VALUE
001300             'CONTROL TOTALS'.
001310     05  FILLER               PIC X(102) VALUE SPACES.
001320 01  LAL-TOTALES-2.
001330     05  FILLER               PIC X(30) VALUE
001340             'CRITICAL ALERTS..............'.
001350     05  LT2-CRITICAL         PIC ZZZZ9.
001360     05  FILLER               PIC X(97) VALUE SPACES.
001370 01  LAL-TOTALES-3.
001380     05  FILLER               PIC X(30) VALUE
001390             'HIGH ALERTS...................'.
001400     05  LT3-HIGH             PIC ZZZZ9.
001410     05  FILLER               PIC X(97) VALUE SPACES.
001420 01  LAL-TOTALES-4.
001430     05  FILLER               PIC X(30) VALUE
001440             'MEDIUM ALERTS.................'.
001450     05  LT4-MEDIUM           PIC ZZZZ9.
001460     05  FILLER               PIC X(97) VALUE SPACES.
001470 01  LAL-TOTALES-5.
001480     05  FILLER               PIC X(30) VALUE
001490             'LOW ALERTS....................'.
001500     05  LT5-LOW              PIC ZZZZ9.
001510     05  FILLER               PIC X(97) VALUE SPACES.
001520 01  LAL-TOTALES-6.
001530     05  FILLER               PIC X(30) VALUE
001540             'ENTITIES PROCESSED............'.
001550     05  LT6-ENTIDADES        PIC ZZZZ9.
001560     05  FILLER               PIC X(97) VALUE SPACES.
001570 01  LAL-BLANCO.
001580     05  FILLER               PIC X(132) VALUE SPACES.
001590 WORKING-STORAGE SECTION.
001600*****************************************************************
001610*  CONTADOR INDEPENDIENTE DE ENTIDADES PROCESADAS EN LA         *
001620*  CORRIDA (REQ-342255). NO FORMA PARTE DE NINGUNA TABLA;       *
001630*  SE IMPRIME EN LA PAGINA DE TOTALES.                          *
001640*****************************************************************
001650 77 WKS-TOT-ENTIDADES       PIC 9(07) VALUE ZEROES COMP.
001660*****************************************************************
001670*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
001680*****************************************************************
001690 01 WKS-FS-STATUS.
001700    02 FS-PRM              PIC 9(02) VALUE ZEROES.
001710    02 FSE-PRM.
001720       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001730       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001740       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001750    02 FS-SNP              PIC 9(02) VALUE ZEROES.
001760    02 FSE-SNP.
001770       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001780       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001790       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001800    02 FS-RPT              PIC 9(02) VALUE ZEROES.
001810    02 FSE-RPT.
001820       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001830       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001840       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001850    02 PROGRAMA            PIC X(08) VALUE SPACES.
001860    02 ARCHIVO             PIC X(08) VALUE SPACES.
001870    02 ACCION              PIC X(06) VALUE SPACES.
001880    02 LLAVE               PIC X(32) VALUE SPACES.
001890*****************************************************************
001900*              INDICADORES Y CONTADORES DE TRABAJO               *
001910*****************************************************************
001920 01 WKS-FLAGS.
001930    02 WKS-FIN-SNAPSHOTS       PIC 9(01) VALUE ZEROES.
001940       88 FIN-SNAPSHOTS                  VALUE 1.
001950    02 WKS-PRIMERA-PAGINA      PIC 9(01) VALUE 1.
001960    02 WKS-INVESTIGAR          PIC X(01) VALUE 'N'.
001970 01 WKS-CONTADORES             COMP.
001980    02 WKS-LIN-USADAS          PIC 9(03) VALUE ZEROES.
001990    02 WKS-NUM-PAGINA          PIC 9(04) VALUE ZEROES.
002000    02 WKS-DIFERENCIA-SCORE    PIC S9(04) VALUE ZEROES.
002010    02 WKS-DIFERENCIA-ABSOLUTA PIC S9(04) VALUE ZEROES.
002020    02 WKS-TOT-CRITICAL        PIC 9(05) VALUE ZEROES.
002030    02 WKS-TOT-HIGH            PIC 9(05) VALUE ZEROES.
002040    02 WKS-TOT-MEDIUM          PIC 9(05) VALUE ZEROES.
002050    02 WKS-TOT-LOW             PIC 9(05) VALUE ZEROES.
002060    02 WKS-I                   PIC 9(02) VALUE ZEROES.
002070 01 WKS-EDICIONES.
002080    02 WKS-EDITA-3             PIC ZZ9.
002090    02 WKS-TEXTO-TENDENCIA     PIC X(10) VALUE SPACES.
002100*****************************************************************
002110*     FOTO ANTERIOR (SE RESPALDA ANTES DE LEER LA FOTO ACTUAL,   *
002120*     PUES EL AREA DE REGISTRO DEL ARCHIVO SE SOBRESCRIBE CON    *
002130*     LA LECTURA SIGUIENTE)                                      *
002140*****************************************************************
002150 01 WKS-FOTO-ANTERIOR.
002160    02 WP-ENTIDAD              PIC X(60) VALUE SPACES.
002170    02 WP-SCORE                PIC 9(03) VALUE ZEROES.
002180    02 WP-CASOS                PIC 9(03) VALUE ZEROES.
002190    02 WP-ANOMALIAS            PIC 9(03) VALUE ZEROES.
002200    02 WP-CUMPLIMIENTO         PIC X(01) VALUE SPACES.
002210    02 WP-FONDOS               PIC X(01) VALUE SPACES.
002220    02 WP-FUNCIONARIOS         PIC 9(02) VALUE ZEROES.
002230*****************************************************************
002240*            FECHA DE PROCESO Y REDEFINICION (REDEFINES 1)        *
002250*****************************************************************
002260 01 WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
002270 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002280    05 WKS-FP-ANIO             PIC 9(04).
002290    05 WKS-FP-MES              PIC 9(02).
002300    05 WKS-FP-DIA               PIC 9(02).
002310*****************************************************************
002320*   TABLA DE SEVERIDAD POR TIPO DE ALERTA (REDEFINES 2). SE USA   *
002330*   PARA NO REPETIR LOS LITERALES DE SEVERIDAD EN CADA REGLA.     *
002340*****************************************************************
002350 01 TABLA-SEVERIDADES.
002360    05 FILLER PIC X(25) VALUE 'RISK-SCORE-CHANGE       '.
002370    05 FILLER PIC X(08) VALUE 'MEDIUM  '.
002380    05 FILLER PIC X(25) VALUE 'NEW-COURT-CASE          '.
002390    05 FILLER PIC X(08) VALUE 'HIGH    '.
002400    05 FILLER PIC X(25) VALUE 'FUNDING-LITIGATION      '.
002410    05 FILLER PIC X(08) VALUE 'CRITICAL'.
002420    05 FILLER PIC X(25) VALUE 'COMPLIANCE-VIOLATION    '.
002430    05 FILLER PIC X(08) VALUE 'CRITICAL'.
002440    05 FILLER PIC X(25) VALUE 'OFFICER-CHANGE          '.
002450    05 FILLER PIC X(08) VALUE 'MEDIUM  '.
002460 01 TABLA-SEVERIDADES-TBL REDEFINES TABLA-SEVERIDADES.
002470    05 SEV-ENTRY OCCURS 5 TIMES.
002480       10 SEV-TIPO             PIC X(25).
002490       10 SEV-NIVEL             PIC X(08).
002500*****************************************************************
002510*   AREA DE TRABAJO PARA LA ALERTA QUE SE ESTA ESCRIBIENDO        *
002520*   (REDEFINES 3 SOBRE LA LINEA DE DETALLE, PARA ARMAR LOS        *
002530*   VALORES VIEJO/NUEVO CON EDICION ANTES DE MOVERLOS AL PRINT)   *
002540*****************************************************************
002550 01 WKS-ALERTA-ACTUAL.
002560    02 ALT-TIPO                PIC X(25) VALUE SPACES.
002570    02 ALT-SEVERIDAD           PIC X(08) VALUE SPACES.
002580    02 ALT-VALOR-VIEJO         PIC X(10) VALUE SPACES.
002590    02 ALT-VALOR-NUEVO         PIC X(10) VALUE SPACES.
002600 01 WKS-ALERTA-ACTUAL-R REDEFINES WKS-ALERTA-ACTUAL.
002610    02 ALR-TEXTO                PIC X(53).
002620 COPY RGPRM01.
002630 PROCEDURE DIVISION.
002640*****************************************************************
002650*               S E C C I O N    P R I N C I P A L               *
002660*****************************************************************
002670 0000-RSKMON01 SECTION.
002680     PERFORM APERTURA-ARCHIVOS   THRU APERTURA-ARCHIVOS-E
002690     PERFORM LEE-PARAMETRO       THRU LEE-PARAMETRO-E
002700     PERFORM LEE-SNAPSHOT        THRU LEE-SNAPSHOT-E
002710     PERFORM PROCESA-UNA-ENTIDAD THRU PROCESA-UNA-ENTIDAD-E
002720             UNTIL FIN-SNAPSHOTS
002730     PERFORM ESCRIBE-TOTALES-ALERTA
002740                                  THRU ESCRIBE-TOTALES-ALERTA-E
002750     PERFORM CIERRA-ARCHIVOS     THRU CIERRA-ARCHIVOS-E
002760     STOP RUN.
002770 0000-RSKMON01-E. EXIT.
002780 
002790 APERTURA-ARCHIVOS SECTION.
002800     MOVE 'RSKMON01' TO PROGRAMA
002810     OPEN INPUT  PARM-FILE SNAPSHOT-FILE
002820          OUTPUT ALERT-REPORT
002830     IF FS-PRM NOT EQUAL 0
002840        MOVE 'OPEN'     TO ACCION
002850        MOVE SPACES     TO LLAVE
002860        MOVE 'PARMFILE' TO ARCHIVO
002870        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002880                               FS-PRM, FSE-PRM
002890        STOP RUN
002900     END-IF
002910     IF FS-SNP NOT EQUAL 0
002920        MOVE 'OPEN'     TO ACCION
002930        MOVE SPACES     TO LLAVE
002940        MOVE 'SNPFILE'  TO ARCHIVO
002950        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002960                               FS-SNP, FSE-SNP
002970        STOP RUN
002980     END-IF
002990     IF FS-RPT NOT EQUAL 0
003000        MOVE 'OPEN'     TO ACCION
003010        MOVE SPACES     TO LLAVE
003020        MOVE 'ALTRPT'   TO ARCHIVO
003030        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003040                               FS-RPT, FSE-RPT
003050        STOP RUN
003060     END-IF.
003070 APERTURA-ARCHIVOS-E. EXIT.
003080 
003090 LEE-PARAMETRO SECTION.
003100     READ PARM-FILE
003110        AT END
003120           MOVE 'READ'     TO ACCION
003130           MOVE SPACES     TO LLAVE
003140           MOVE 'PARMFILE' TO ARCHIVO
003150           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003160                                  FS-PRM, FSE-PRM
003170           STOP RUN
003180     END-READ
003190     MOVE PRM-AS-OF-DATE TO WKS-FECHA-PROCESO.
003200 LEE-PARAMETRO-E. EXIT.
003210 
003220 LEE-SNAPSHOT SECTION.
003230     READ SNAPSHOT-FILE
003240        AT END MOVE 1 TO WKS-FIN-SNAPSHOTS
003250     END-READ.
003260 LEE-SNAPSHOT-E. EXIT.
003270 
003280*****************************************************************
003290*  CADA ENTIDAD APORTA DOS REGISTROS CONSECUTIVOS: EL PRIMERO     *
003300*  (SNP-SEQ 1) ES LA FOTO ANTERIOR Y SE RESPALDA EN              *
003310*  WKS-FOTO-ANTERIOR ANTES DE LEER EL SEGUNDO (SNP-SEQ 2), QUE    *
003320*  QUEDA EN EL AREA DEL ARCHIVO COMO LA FOTO ACTUAL.              *
003330*****************************************************************
003340 PROCESA-UNA-ENTIDAD SECTION.
003350     ADD 1 TO WKS-TOT-ENTIDADES
003360     MOVE SNP-ENTITY-NAME     TO WP-ENTIDAD
003370     MOVE SNP-RISK-SCORE      TO WP-SCORE
003380     MOVE SNP-COURT-COUNT     TO WP-CASOS
003390     MOVE SNP-ANOMALY-COUNT   TO WP-ANOMALIAS
003400     MOVE SNP-COMPLIANCE-FLAG TO WP-CUMPLIMIENTO
003410     MOVE SNP-RECENT-FUNDING  TO WP-FONDOS
003420     MOVE SNP-OFFICER-COUNT   TO WP-FUNCIONARIOS
003430     PERFORM LEE-SNAPSHOT THRU LEE-SNAPSHOT-E
003440     PERFORM EVALUA-ALERTAS THRU EVALUA-ALERTAS-E
003450     PERFORM CALCULA-TENDENCIA THRU CALCULA-TENDENCIA-E
003460     PERFORM ESCRIBE-TENDENCIA THRU ESCRIBE-TENDENCIA-E
003470     PERFORM LEE-SNAPSHOT THRU LEE-SNAPSHOT-E.
003480 PROCESA-UNA-ENTIDAD-E. EXIT.
003490 
003500*****************************************************************
003510*                R E G L A S   D E   A L E R T A                 *
003520*****************************************************************
003530 EVALUA-ALERTAS SECTION.
003540     PERFORM EVALUA-CAMBIO-SCORE THRU EVALUA-CAMBIO-SCORE-E
003550     PERFORM EVALUA-CASO-NUEVO THRU EVALUA-CASO-NUEVO-E
003560     PERFORM EVALUA-FONDOS-LITIGIO THRU EVALUA-FONDOS-LITIGIO-E
003570     PERFORM EVALUA-VIOLACION-CUMPLIMIENTO
003580             THRU EVALUA-VIOLACION-CUMPLIMIENTO-E
003590     PERFORM EVALUA-CAMBIO-FUNCIONARIOS
003600             THRU EVALUA-CAMBIO-FUNCIONARIOS-E.
003610 EVALUA-ALERTAS-E. EXIT.
003620 
003630*****************************************************************
003640*  BUSCA EN LA TABLA DE SEVERIDADES LA CONDICION DE ALT-TIPO     *
003650*  RECIEN COLOCADA POR LA REGLA Y COPIA EL NIVEL A ALT-SEVERIDAD. *
003660*****************************************************************
003670 BUSCA-SEVERIDAD SECTION.
003680     MOVE SPACES TO ALT-SEVERIDAD
003690     PERFORM COMPARA-SEVERIDAD THRU COMPARA-SEVERIDAD-E
003700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
003710                     OR ALT-SEVERIDAD NOT = SPACES.
003720 BUSCA-SEVERIDAD-E. EXIT.
003730 
003740 COMPARA-SEVERIDAD SECTION.
003750     IF SEV-TIPO (WKS-I) = ALT-TIPO
003760        MOVE SEV-NIVEL (WKS-I) TO ALT-SEVERIDAD
003770     END-IF.
003780 COMPARA-SEVERIDAD-E. EXIT.
003790 
003800 EVALUA-CAMBIO-SCORE SECTION.
003810     COMPUTE WKS-DIFERENCIA-SCORE = SNP-RISK-SCORE - WP-SCORE
003820     MOVE WKS-DIFERENCIA-SCORE TO WKS-DIFERENCIA-ABSOLUTA
003830     IF WKS-DIFERENCIA-SCORE < 0
003840        COMPUTE WKS-DIFERENCIA-ABSOLUTA = ZERO - WKS-DIFERENCIA-SCORE
003850     END-IF
003860     IF WKS-DIFERENCIA-ABSOLUTA >= 15
003870        MOVE 'RISK-SCORE-CHANGE       ' TO ALT-TIPO
003880        PERFORM BUSCA-SEVERIDAD THRU BUSCA-SEVERIDAD-E
003890        MOVE WP-SCORE TO WKS-EDITA-3
003900        MOVE WKS-EDITA-3 TO ALT-VALOR-VIEJO
003910        MOVE SNP-RISK-SCORE TO WKS-EDITA-3
003920        MOVE WKS-EDITA-3 TO ALT-VALOR-NUEVO
003930        IF WKS-DIFERENCIA-SCORE > 25
003940           MOVE 'Y' TO WKS-INVESTIGAR
003950        ELSE
003960           MOVE 'N' TO WKS-INVESTIGAR
003970        END-IF
003980        PERFORM ESCRIBE-ALERTA THRU ESCRIBE-ALERTA-E
003990     END-IF.
004000 EVALUA-CAMBIO-SCORE-E. EXIT.
004010 
004020 EVALUA-CASO-NUEVO SECTION.
004030     IF SNP-COURT-COUNT > WP-CASOS
004040        MOVE 'NEW-COURT-CASE          ' TO ALT-TIPO
004050        PERFORM BUSCA-SEVERIDAD THRU BUSCA-SEVERIDAD-E
004060        MOVE WP-CASOS TO WKS-EDITA-3
004070        MOVE WKS-EDITA-3 TO ALT-VALOR-VIEJO
004080        MOVE SNP-COURT-COUNT TO WKS-EDITA-3
004090        MOVE WKS-EDITA-3 TO ALT-VALOR-NUEVO
004100        MOVE 'Y' TO WKS-INVESTIGAR
004110        PERFORM ESCRIBE-ALERTA THRU ESCRIBE-ALERTA-E
004120     END-IF.
004130 EVALUA-CASO-NUEVO-E. EXIT.
004140 
004150 EVALUA-FONDOS-LITIGIO SECTION.
004160     IF SNP-COURT-COUNT > 0 AND SNP-RECENT-FUNDING = 'Y'
004170        MOVE 'FUNDING-LITIGATION      ' TO ALT-TIPO
004180        PERFORM BUSCA-SEVERIDAD THRU BUSCA-SEVERIDAD-E
004190        MOVE SPACES TO ALT-VALOR-VIEJO
004200        MOVE SNP-COURT-COUNT TO WKS-EDITA-3
004210        MOVE WKS-EDITA-3 TO ALT-VALOR-NUEVO
004220        MOVE 'Y' TO WKS-INVESTIGAR
004230        PERFORM ESCRIBE-ALERTA THRU ESCRIBE-ALERTA-E
004240     END-IF.
004250 EVALUA-FONDOS-LITIGIO-E. EXIT.
004260 
004270 EVALUA-VIOLACION-CUMPLIMIENTO SECTION.
004280     IF SNP-COMPLIANCE-FLAG = 'Y' AND WP-CUMPLIMIENTO = 'N'
004290        MOVE 'COMPLIANCE-VIOLATION    ' TO ALT-TIPO
004300        PERFORM BUSCA-SEVERIDAD THRU BUSCA-SEVERIDAD-E
004310        MOVE WP-CUMPLIMIENTO TO ALT-VALOR-VIEJO
004320        MOVE SNP-COMPLIANCE-FLAG TO ALT-VALOR-NUEVO
004330        MOVE 'Y' TO WKS-INVESTIGAR
004340        PERFORM ESCRIBE-ALERTA THRU ESCRIBE-ALERTA-E
004350     END-IF.
004360 EVALUA-VIOLACION-CUMPLIMIENTO-E. EXIT.
004370 
004380 EVALUA-CAMBIO-FUNCIONARIOS SECTION.
004390     IF SNP-OFFICER-COUNT NOT = WP-FUNCIONARIOS
004400        MOVE 'OFFICER-CHANGE          ' TO ALT-TIPO
004410        PERFORM BUSCA-SEVERIDAD THRU BUSCA-SEVERIDAD-E
004420        MOVE WP-FUNCIONARIOS TO WKS-EDITA-3
004430        MOVE WKS-EDITA-3 TO ALT-VALOR-VIEJO
004440        MOVE SNP-OFFICER-COUNT TO WKS-EDITA-3
004450        MOVE WKS-EDITA-3 TO ALT-VALOR-NUEVO
004460        IF SNP-OFFICER-COUNT < WP-FUNCIONARIOS
004470           MOVE 'Y' TO WKS-INVESTIGAR
004480        ELSE
004490           MOVE 'N' TO WKS-INVESTIGAR
004500        END-IF
004510        PERFORM ESCRIBE-ALERTA THRU ESCRIBE-ALERTA-E
004520     END-IF.
004530 EVALUA-CAMBIO-FUNCIONARIOS-E. EXIT.
004540 
004550*****************************************************************
004560*              T E N D E N C I A   P O R   E N T I D A D          *
004570*****************************************************************
004580 CALCULA-TENDENCIA SECTION.
004590     IF SNP-RISK-SCORE > WP-SCORE
004600        MOVE 'INCREASING' TO WKS-TEXTO-TENDENCIA
004610     ELSE
004620        IF SNP-RISK-SCORE < WP-SCORE
004630           MOVE 'DECREASING' TO WKS-TEXTO-TENDENCIA
004640        ELSE
004650           MOVE 'STABLE    ' TO WKS-TEXTO-TENDENCIA
004660        END-IF
004670     END-IF
004680     MOVE WKS-TEXTO-TENDENCIA TO LTD-TEND-SCORE
004690     IF SNP-ANOMALY-COUNT > WP-ANOMALIAS
004700        MOVE 'INCREASING' TO WKS-TEXTO-TENDENCIA
004710     ELSE
004720        IF SNP-ANOMALY-COUNT < WP-ANOMALIAS
004730           MOVE 'DECREASING' TO WKS-TEXTO-TENDENCIA
004740        ELSE
004750           MOVE 'STABLE    ' TO WKS-TEXTO-TENDENCIA
004760        END-IF
004770     END-IF
004780     MOVE WKS-TEXTO-TENDENCIA TO LTD-TEND-ANOM.
004790 CALCULA-TENDENCIA-E. EXIT.
004800 
004810*****************************************************************
004820*                 I M P R E S I O N   D E L   R E P O R T E       *
004830*****************************************************************
004840 ESCRIBE-ALERTA SECTION.
004850     IF WKS-PRIMERA-PAGINA = 1 OR WKS-LIN-USADAS >= 58
004860        PERFORM ESCRIBE-ENCABEZADO-ALERTA
004870                THRU ESCRIBE-ENCABEZADO-ALERTA-E
004880     END-IF
004890     MOVE WP-ENTIDAD          TO LDA-ENTIDAD
004900     MOVE ALT-TIPO            TO LDA-TIPO
004910     MOVE ALT-SEVERIDAD       TO LDA-SEVERIDAD
004920     MOVE ALT-VALOR-VIEJO     TO LDA-VALOR-VIEJO
004930     MOVE ALT-VALOR-NUEVO     TO LDA-VALOR-NUEVO
004940     MOVE WKS-INVESTIGAR      TO LDA-INVESTIGAR
004950     WRITE LAL-DETALLE-ALERTA AFTER ADVANCING 1
004960     ADD 1 TO WKS-LIN-USADAS
004970     EVALUATE ALT-SEVERIDAD
004980        WHEN 'CRITICAL' ADD 1 TO WKS-TOT-CRITICAL
004990        WHEN 'HIGH    ' ADD 1 TO WKS-TOT-HIGH
005000        WHEN 'MEDIUM  ' ADD 1 TO WKS-TOT-MEDIUM
005010        WHEN OTHER       ADD 1 TO WKS-TOT-LOW
005020     END-EVALUATE.
005030 ESCRIBE-ALERTA-E. EXIT.
005040 
005050 ESCRIBE-TENDENCIA SECTION.
005060     IF WKS-PRIMERA-PAGINA = 1 OR WKS-LIN-USADAS >= 58
005070        PERFORM ESCRIBE-ENCABEZADO-ALERTA
005080                THRU ESCRIBE-ENCABEZADO-ALERTA-E
005090     END-IF
005100     MOVE WP-ENTIDAD TO LTD-ENTIDAD
005110     WRITE LAL-TENDENCIA AFTER ADVANCING 1
005120     ADD 1 TO WKS-LIN-USADAS.
005130 ESCRIBE-TENDENCIA-E. EXIT.
005140 
005150 ESCRIBE-ENCABEZADO-ALERTA SECTION.
005160     ADD 1 TO WKS-NUM-PAGINA
005170     MOVE WKS-FECHA-PROCESO TO LA1-FECHA
005180     WRITE LAL-ENCABEZADO-1 AFTER ADVANCING C01
005190     MOVE WKS-NUM-PAGINA TO LA2-PAGINA
005200     WRITE LAL-ENCABEZADO-2 AFTER ADVANCING 1
005210     WRITE LAL-BLANCO       AFTER ADVANCING 1
005220     WRITE LAL-CABECERA-COL AFTER ADVANCING 1
005230     WRITE LAL-BLANCO       AFTER ADVANCING 1
005240     MOVE ZEROES TO WKS-PRIMERA-PAGINA
005250     MOVE 5 TO WKS-LIN-USADAS.
005260 ESCRIBE-ENCABEZADO-ALERTA-E. EXIT.
005270 
005280*****************************************************************
005290*                P A G I N A   D E   T O T A L E S                *
005300*****************************************************************
005310 ESCRIBE-TOTALES-ALERTA SECTION.
005320     WRITE LAL-TOTALES-1 AFTER ADVANCING C01
005330     WRITE LAL-BLANCO    AFTER ADVANCING 1
005340     MOVE WKS-TOT-CRITICAL TO LT2-CRITICAL
005350     WRITE LAL-TOTALES-2 AFTER ADVANCING 1
005360     MOVE WKS-TOT-HIGH     TO LT3-HIGH
005370     WRITE LAL-TOTALES-3 AFTER ADVANCING 1
005380     MOVE WKS-TOT-MEDIUM   TO LT4-MEDIUM
005390     WRITE LAL-TOTALES-4 AFTER ADVANCING 1
005400     MOVE WKS-TOT-LOW      TO LT5-LOW
005410     WRITE LAL-TOTALES-5 AFTER ADVANCING 1
005420     MOVE WKS-TOT-ENTIDADES   TO LT6-ENTIDADES
005430     WRITE LAL-TOTALES-6 AFTER ADVANCING 1.
005440 ESCRIBE-TOTALES-ALERTA-E. EXIT.
005450 
005460*****************************************************************
005470*                 C I E R R E   D E   A R C H I V O S             *
005480*****************************************************************
005490 CIERRA-ARCHIVOS SECTION.
005500     CLOSE PARM-FILE
005510     IF FS-PRM NOT EQUAL 0
005520        MOVE 'CLOSE'    TO ACCION
005530        MOVE SPACES     TO LLAVE
005540        MOVE 'PARMFILE' TO ARCHIVO
005550        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005560                               FS-PRM, FSE-PRM
005570        STOP RUN
005580     END-IF
005590     CLOSE SNAPSHOT-FILE
005600     IF FS-SNP NOT EQUAL 0
005610        MOVE 'CLOSE'    TO ACCION
005620        MOVE SPACES     TO LLAVE
005630        MOVE 'SNPFILE'  TO ARCHIVO
005640        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005650                               FS-SNP, FSE-SNP
005660        STOP RUN
005670     END-IF
005680     CLOSE ALERT-REPORT
005690     IF FS-RPT NOT EQUAL 0
005700        MOVE 'CLOSE'    TO ACCION
005710        MOVE SPACES     TO LLAVE
005720        MOVE 'ALTRPT'   TO ARCHIVO
005730        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005740                               FS-RPT, FSE-RPT
005750        STOP RUN
005760     END-IF.
005770 CIERRA-ARCHIVOS-E. EXIT.
