000010*****************************************************************
000020*              R G C H N 0 1   -   R E G I S T R O
000030*     C A D E N A   D E   P R O P I E D A D   ( C H A I N )
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGCHN01
000070* DESCRIPCION : UNA ENTIDAD POR REGISTRO DENTRO DE UNA CADENA
000080*             : DE PROPIEDAD. ARCHIVO ORDENADO POR CHN-CHAIN-ID
000090*             : Y LUEGO POR CHN-POSITION (1 = RAIZ).
000100* LONGITUD    : 140 POSICIONES
000110*****************************************************************
000120 01  REG-CADENA.
000130     05  CHN-CHAIN-ID              PIC 9(04).
000140     05  CHN-POSITION              PIC 9(02).
000150     05  CHN-FILING-ID             PIC X(12).
000160     05  CHN-ENTITY-NAME           PIC X(60).
000170     05  CHN-DATE-FILED            PIC 9(08).
000180     05  CHN-OFFICER-COUNT         PIC 9(02).
000190     05  CHN-SHARED-OFFICERS       PIC 9(02).
000200     05  FILLER                    PIC X(50).
