000010*****************************************************************
000020* FECHA       : 14/03/1994                                      *
000030* PROGRAMADOR : CARLOS MENDOZA (CAMO)                           *
000040* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES                 *
000050* PROGRAMA    : RSKANL01                                        *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : CALIFICA EL RIESGO DE CADA ENTIDAD SOMETIDA,    *
000080*             : CLASIFICANDO FIDEICOMISOS, CRUZANDO CASOS       *
000090*             : JUDICIALES, ADJUDICACIONES, FUNCIONARIOS Y      *
000100*             : DOMINIOS DE INTERNET CONTRA LOS MAESTROS DE     *
000110*             : REFERENCIA, Y EMITE EL REPORTE RSKANL01-R01     *
000120*             : CON TOTALES DE CONTROL POR NIVEL DE RIESGO.     *
000130* ARCHIVOS    : PARMFILE=C, ENTFILE=C, CRTFILE=C, AWDFILE=C,    *
000140*             : OFCFILE=C, DOMFILE=C, RISKRPT=A                 *
000150* ACCION (ES) : R=REPORTE                                       *
000160* INSTALADO   : 22/03/1994                                      *
000170* BPM/RATIONAL: 341205                                          *
000180* NOMBRE      : CALIFICACION DE RIESGO DE ENTIDADES             *
000190* DESCRIPCION : PROCESO BATCH MENSUAL                           *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. RSKANL01.
000230 AUTHOR. CARLOS MENDOZA.
000240 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REVISION FINANCIERA.
000250 DATE-WRITTEN. 14/03/1994.
000260 DATE-COMPILED. 14/03/1994.
000270 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000280*****************************************************************
000290*                 B I T A C O R A   D E   C A M B I O S         *
000300*****************************************************************
000310* 14/03/1994 CAMO REQ-341205 VERSION ORIGINAL DEL PROGRAMA.     *
000320* 02/06/1994 CAMO REQ-341288 SE AGREGA VERIFICACION DE          *
000330*            ADJUDICACIONES (SUBVENCIONES Y CONTRATOS).        *
000340* 19/09/1994 RPLM REQ-341350 SE AGREGA CRUCE DE FUNCIONARIOS    *
000350*            CONTRA EL REGISTRO DE FUNCIONARIOS.                *
000360* 11/01/1995 RPLM REQ-341402 SE AGREGA ANALISIS DE DOMINIOS     *
000370*            DE INTERNET (PRESENCIA WEB).                       *
000380* 30/05/1995 CAMO REQ-341460 CORRIGE CALCULO DE CONDADO CUANDO  *
000390*            LA DIRECCION VIENE EN BLANCOS.                     *
000400* 14/11/1996 JLTZ REQ-341588 SE AMPLIA TABLA DE PALABRAS CLAVE  *
000410*            DE FIDEICOMISOS (TIPO DYNASTY Y SPENDTHRIFT).      *
000420* 03/04/1997 JLTZ REQ-341640 SE CORRIGE TOPE DE PUNTAJE A 100   *
000430*            CUANDO SE ACUMULAN VARIAS BANDERAS A LA VEZ.       *
000440* 08/12/1998 CAMO REQ-341705 AJUSTE DE SIGLO (Y2K): LA FECHA    *
000450*            DE PROCESO Y LAS FECHAS DE ARCHIVO SE VALIDAN CON  *
000460*            4 POSICIONES DE ANIO EN TODAS LAS COMPARACIONES.   *
000470* 22/02/1999 CAMO REQ-341706 PRUEBAS DE CIERRE DE SIGLO SOBRE   *
000480*            EVALUA-PROPIEDAD Y VERIFICA-CASOS-JUDICIALES.      *
000490* 17/08/2001 RPLM REQ-341788 SE AGREGA EL INDICADOR UPSI PARA   *
000500*            SUPRIMIR EL DETALLE DE ANOMALIAS EN CORRIDAS DE    *
000510*            SOLO TOTALES.                                       *
000520* 25/06/2004 JLTZ REQ-341850 SE AGREGA VERIFICACION DE CASOS    *
000530*            CON DEMANDANTE REGULATORIO (DBPR) COMO BANDERA     *
000540*            DE ACCION REGULATORIA SEPARADA DE CIVIL ABIERTO.   *
000550* 09/10/2008 NVSQ REQ-341921 SE AMPLIA EL CRUCE DE FUNCIONARIOS *
000560*            PARA DETECTAR DIRECCIONES Y ENTIDADES COMPARTIDAS  *
000570*            ENTRE LOS FUNCIONARIOS DE UNA MISMA ENTIDAD.       *
000580* 13/05/2013 NVSQ REQ-342004 SE AGREGA CONFIANZA DE COINCIDEN-  *
000590*            CIA DE DOMINIO Y DETECCION DE REGISTRO RECIENTE.   *
000600* 04/02/2015 NVSQ REQ-342210 SE CORRIGE CLASIFICACION DE FIDEI- *
000610*            COMISOS: LA BUSQUEDA DE PALABRA CLAVE SE DETENIA   *
000620*            EN LA PRIMERA COINCIDENCIA DE LA TABLA Y PODIA     *
000630*            OMITIR UNA BANDERA DE ALTO RIESGO U REGULADO SI    *
000640*            EL NOMBRE CONTENIA OTRA PALABRA CLAVE ANTERIOR EN  *
000650*            LA TABLA. AHORA SE EVALUAN TODAS LAS COINCIDENCIAS.*
000660* 30/09/2015 NVSQ REQ-342255 SE AGREGA LINEA POR CADA CRUCE     *
000670*            DE FUNCIONARIO (ENTIDAD/DOMICILIO COMPARTIDO) CON  *
000680*            SU PROPIA SEVERIDAD HIGH/MEDIUM, ADEMAS DE LAS     *
000690*            LINEAS DE PATRON GENERAL YA EXISTENTES.            *
000700*****************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
000760     UPSI-0 ON STATUS IS WKS-UPSI-CON-DETALLE
000770            OFF STATUS IS WKS-UPSI-SIN-DETALLE.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT PARM-FILE ASSIGN TO PARMFILE
000810            ORGANIZATION  IS SEQUENTIAL
000820            ACCESS        IS SEQUENTIAL
000830            FILE STATUS   IS FS-PRM
000840                             FSE-PRM.
000850 
000860     SELECT ENTITY-FILE ASSIGN TO ENTFILE
000870            ORGANIZATION  IS SEQUENTIAL
000880            ACCESS        IS SEQUENTIAL
000890            FILE STATUS   IS FS-ENT
000900                             FSE-ENT.
000910 
000920     SELECT COURT-FILE ASSIGN TO CRTFILE
000930            ORGANIZATION  IS SEQUENTIAL
000940            ACCESS        IS SEQUENTIAL
000950            FILE STATUS   IS FS-CRT
000960                             FSE-CRT.
000970 
000980     SELECT AWARD-FILE ASSIGN TO AWDFILE
000990            ORGANIZATION  IS SEQUENTIAL
001000            ACCESS        IS SEQUENTIAL
001010            FILE STATUS   IS FS-AWD
001020                             FSE-AWD.
001030 
001040     SELECT OFFICER-FILE ASSIGN TO OFCFILE
001050            ORGANIZATION  IS SEQUENTIAL
001060            ACCESS        IS SEQUENTIAL
001070            FILE STATUS   IS FS-OFC
001080                             FSE-OFC.
001090 
001100     SELECT DOMAIN-FILE ASSIGN TO DOMFILE
001110            ORGANIZATION  IS SEQUENTIAL
001120            ACCESS        IS SEQUENTIAL
001130            FILE STATUS   IS FS-DOM
001140                             FSE-DOM.
001150 
001160     SELECT RISK-REPORT ASSIGN TO RISKRPT
001170            ORGANIZATION  IS SEQUENTIAL
001180            ACCESS        IS SEQUENTIAL
001190            FILE STATUS   IS FS-RPT
001200                             FSE-RPT.
001210 
001220 DATA DIVISION.
001230 FILE SECTION.
001240*****************************************************************
001250*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
001260*****************************************************************
001270*   PARAMETROS DE LA CORRIDA (FECHA DE PROCESO).
001280*   MAESTRO DE ENTIDADES SOMETIDAS A CALIFICACION.
001290*   REFERENCIA DE CASOS JUDICIALES.
001300*   REFERENCIA DE ADJUDICACIONES (SUBVENCIONES Y CONTRATOS).
001310*   REGISTRO DE FUNCIONARIOS.
001320*   REGISTRO DE DOMINIOS DE INTERNET.
001330 FD  PARM-FILE.
001340     COPY RGPRM01.
001350 FD  ENTITY-FILE.
001360     COPY RGENT01.
001370 FD  COURT-FILE.
001380     COPY RGCRT01.
001390 FD  AWARD-FILE.
001400     COPY RGAWD01.
001410 FD  OFFICER-FILE.
001420     COPY RGOFC01.
001430 FD  DOMAIN-FILE.
001440     COPY RGDOM01.
001450 FD  RISK-REPORT.
001460 01  LIN-ENCABEZADO-1.
001470     05  FILLER              PIC X(40) VALUE SPACES.
001480     05  FILLER              PIC X(30) VALUE
001490             'ENTITY RISK ANALYSIS REPORT'.
001500     05  FILLER              PIC X(10) VALUE SPACES.
001510     05  FILLER              PIC X(12) VALUE 'AS OF DATE:'.
001520     05  LE1-FECHA           PIC 9(08).
001530     05  FILLER              PIC X(32) VALUE SPACES.
001540 01  LIN-ENCABEZADO-2.
001550     05  FILLER              PIC X(50) VALUE SPACES.
001560     05  FILLER              PIC X(08) VALUE 'PAGINA '.
001570     05  LE2-PAGINA          PIC ZZZ9.
001580     05  FILLER              PIC X(70) VALUE SPACES.
001590 01  LIN-CABECERA-COL.
001600     05  FILLER              PIC X(60) VALUE
001610             'ENTITY NAME'.
001620     05  FILLER              PIC X(08) VALUE 'SCORE'.
001630     05  FILLER              PIC X(08) VALUE 'LEVEL'.
001640     05  FILLER              PIC X(06) VALUE 'TRUST'.
001650     05  FILLER              PIC X(50) VALUE
001660             'ANOMALY COUNT'.
001670 01  LIN-DETALLE-ENTIDAD.
001680     05  LDE-NOMBRE           PIC X(60).
001690     05  FILLER               PIC X(02) VALUE SPACES.
001700     05  LDE-SCORE            PIC ZZ9.
001710     05  FILLER               PIC X(02) VALUE SPACES.
001720     05  LDE-NIVEL             PIC X(06).
001730     05  FILLER               PIC X(02) VALUE SPACES.
001740     05  LDE-ES-TRUST          PIC X(01).
001750     05  FILLER               PIC X(05) VALUE SPACES.
001760     05  LDE-NUM-ANOMALIAS     PIC ZZ9.
001770     05  FILLER               PIC X(48) VALUE SPACES.
001780 01  LIN-DETALLE-ANOMALIA.
001790     05  FILLER               PIC X(08) VALUE SPACES.
001800     05  LDA-TEXTO            PIC X(100).
001810     05  FILLER               PIC X(24) VALUE SPACES.
001820 01  LIN-TOTALES-1.
001830     05  FILLER               PIC X(30) VALUE
001840             'CONTROL TOTALS'.
001850     05  FILLER               PIC X(102) VALUE SPACES.
001860 01  LIN-TOTALES-2.
001870     05  FILLER               PIC X(30) VALUE
001880             'ENTITIES PROCESSED..........'.
001890     05  LT2-ENTIDADES        PIC ZZZZ9.
001900     05  FILLER               PIC X(97) VALUE SPACES.
001910 01  LIN-TOTALES-3.
001920     05  FILLER               PIC X(30) VALUE
001930             'LOW RISK COUNT...............'.
001940     05  LT3-BAJO             PIC ZZZZ9.
001950     05  FILLER               PIC X(97) VALUE SPACES.
001960 01  LIN-TOTALES-4.
001970     05  FILLER               PIC X(30) VALUE
001980             'MEDIUM RISK COUNT............'.
001990     05  LT4-MEDIO            PIC ZZZZ9.
002000     05  FILLER               PIC X(97) VALUE SPACES.
002010 01  LIN-TOTALES-5.
002020     05  FILLER               PIC X(30) VALUE
002030             'HIGH RISK COUNT...............'.
002040     05  LT5-ALTO             PIC ZZZZ9.
002050     05  FILLER               PIC X(97) VALUE SPACES.
002060 01  LIN-TOTALES-6.
002070     05  FILLER               PIC X(30) VALUE
002080             'TOTAL ANOMALIES...............'.
002090     05  LT6-ANOMALIAS        PIC ZZZZZ9.
002100     05  FILLER               PIC X(96) VALUE SPACES.
002110 01  LIN-TOTALES-7.
002120     05  FILLER               PIC X(30) VALUE
002130             'HIGHEST SCORE SEEN............'.
002140     05  LT7-SCOREMAX         PIC ZZ9.
002150     05  FILLER               PIC X(99) VALUE SPACES.
002160 01  LIN-TOTALES-8.
002170     05  FILLER               PIC X(30) VALUE
002180             'OFFICER CROSS REFERENCES......'.
002190     05  LT8-CRUCES           PIC ZZZZ9.
002200     05  FILLER               PIC X(97) VALUE SPACES.
002210 01  LIN-BLANCO.
002220     05  FILLER               PIC X(132) VALUE SPACES.
002230 WORKING-STORAGE SECTION.
002240*****************************************************************
002250*   CONTADOR INDEPENDIENTE DE CRUCES DE FUNCIONARIOS            *
002260*   DETECTADOS EN LA CORRIDA (REQ-342255). NO FORMA             *
002270*   PARTE DE NINGUN GRUPO; SE IMPRIME EN TOTALES.               *
002280*****************************************************************
002290 77 WKS-TOT-CRUCES            PIC 9(05) VALUE ZEROES COMP.
002300*****************************************************************
002310*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
002320*****************************************************************
002330 01 WKS-FS-STATUS.
002340    02 WKS-STATUS.
002350*      PARAMETROS DE CORRIDA.
002360       04 FS-PRM              PIC 9(02) VALUE ZEROES.
002370       04 FSE-PRM.
002380          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002390          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002400          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002410*      MAESTRO DE ENTIDADES.
002420       04 FS-ENT              PIC 9(02) VALUE ZEROES.
002430       04 FSE-ENT.
002440          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002450          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002460          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002470*      REFERENCIA DE CASOS JUDICIALES.
002480       04 FS-CRT              PIC 9(02) VALUE ZEROES.
002490       04 FSE-CRT.
002500          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002510          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002520          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002530*      REFERENCIA DE ADJUDICACIONES.
002540       04 FS-AWD              PIC 9(02) VALUE ZEROES.
002550       04 FSE-AWD.
002560          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002570          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002580          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002590*      REGISTRO DE FUNCIONARIOS.
002600       04 FS-OFC              PIC 9(02) VALUE ZEROES.
002610       04 FSE-OFC.
002620          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002630          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002640          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002650*      REGISTRO DE DOMINIOS.
002660       04 FS-DOM              PIC 9(02) VALUE ZEROES.
002670       04 FSE-DOM.
002680          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002690          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002700          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002710*      REPORTE DE RIESGO.
002720       04 FS-RPT              PIC 9(02) VALUE ZEROES.
002730       04 FSE-RPT.
002740          08 FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002750          08 FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002760          08 FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002770*      VARIABLES RUTINA DE FSE.
002780       04 PROGRAMA            PIC X(08) VALUE SPACES.
002790       04 ARCHIVO             PIC X(08) VALUE SPACES.
002800       04 ACCION              PIC X(10) VALUE SPACES.
002810       04 LLAVE               PIC X(32) VALUE SPACES.
002820*****************************************************************
002830*              INDICADORES Y CONTADORES DE TRABAJO               *
002840*****************************************************************
002850 01 WKS-FLAGS.
002860    02 WKS-FIN-ENTIDADES       PIC 9(01) VALUE ZEROES.
002870       88 FIN-ENTIDADES                 VALUE 1.
002880    02 WKS-PRIMERA-PAGINA      PIC 9(01) VALUE 1.
002890       88 ES-PRIMERA-PAGINA             VALUE 1.
002900    02 WKS-UPSI-CON-DETALLE    PIC 9(01) VALUE ZEROES.
002910    02 WKS-UPSI-SIN-DETALLE    PIC 9(01) VALUE ZEROES.
002920    02 WKS-ES-FIDEICOMISO      PIC 9(01) VALUE ZEROES.
002930       88 ES-FIDEICOMISO                VALUE 1.
002940    02 WKS-TIENE-DIRECCION     PIC 9(01) VALUE ZEROES.
002950       88 TIENE-DIRECCION               VALUE 1.
002960    02 WKS-FID-ALTO-RIESGO    PIC 9(01) VALUE ZEROES.
002970       88 FID-ALTO-RIESGO               VALUE 1.
002980    02 WKS-FID-REGULADO       PIC 9(01) VALUE ZEROES.
002990       88 FID-REGULADO                  VALUE 1.
003000    02 WKS-YA-REPORTADO    PIC 9(01) VALUE ZEROES.
003010       88 YA-REPORTADO              VALUE 1.
003020    02 WKS-COMPARA-RESULTADO   PIC 9(01) VALUE ZEROES.
003030       88 SI-COINCIDE                   VALUE 1.
003040 01 WKS-CONTADORES             COMP.
003050    02 WKS-LIN-USADAS          PIC 9(03) VALUE ZEROES.
003060    02 WKS-NUM-PAGINA          PIC 9(04) VALUE ZEROES.
003070    02 WKS-ENTIDADES-LEIDAS    PIC 9(06) VALUE ZEROES.
003080    02 WKS-TOT-BAJO            PIC 9(06) VALUE ZEROES.
003090    02 WKS-TOT-MEDIO           PIC 9(06) VALUE ZEROES.
003100    02 WKS-TOT-ALTO            PIC 9(06) VALUE ZEROES.
003110    02 WKS-TOT-ANOMALIAS       PIC 9(07) VALUE ZEROES.
003120    02 WKS-SCORE-MAX           PIC 9(03) VALUE ZEROES.
003130    02 WKS-CRT-MAX             PIC 9(05) VALUE ZEROES.
003140    02 WKS-AWD-MAX             PIC 9(05) VALUE ZEROES.
003150    02 WKS-OFC-MAX             PIC 9(05) VALUE ZEROES.
003160    02 WKS-DOM-MAX             PIC 9(05) VALUE ZEROES.
003170    02 WKS-I                   PIC 9(05) VALUE ZEROES.
003180    02 WKS-J                   PIC 9(05) VALUE ZEROES.
003190    02 WKS-K                   PIC 9(02) VALUE ZEROES.
003200    02 WKS-W                   PIC 9(02) VALUE ZEROES.
003210    02 WKS-PUNTAJE             PIC 9(03) VALUE ZEROES.
003220    02 WKS-ANOM-MAX            PIC 9(02) VALUE ZEROES.
003230    02 WKS-PAL1-MAX            PIC 9(02) VALUE ZEROES.
003240    02 WKS-PAL2-MAX            PIC 9(02) VALUE ZEROES.
003250    02 WKS-COMUNES             PIC 9(02) VALUE ZEROES.
003260    02 WKS-UMBRAL              PIC 9(02) VALUE ZEROES.
003270    02 WKS-CASOS-FORECLOSURE   PIC 9(03) VALUE ZEROES.
003280    02 WKS-CASOS-TAXLIEN       PIC 9(03) VALUE ZEROES.
003290    02 WKS-CASOS-CIVIL         PIC 9(03) VALUE ZEROES.
003300    02 WKS-CASOS-BANCARROTA    PIC 9(03) VALUE ZEROES.
003310    02 WKS-CASOS-TIPOS         PIC 9(02) VALUE ZEROES.
003320    02 WKS-CASOS-RECIENTES     PIC 9(03) VALUE ZEROES.
003330    02 WKS-CASOS-ALTOMONTO     PIC 9(03) VALUE ZEROES.
003340    02 WKS-CASOS-FORECL-ABTOS  PIC 9(03) VALUE ZEROES.
003350    02 WKS-CASOS-CIVIL-REG     PIC 9(03) VALUE ZEROES.
003360    02 WKS-CASOS-CIVIL-ABTO    PIC 9(03) VALUE ZEROES.
003370    02 WKS-CASOS-BANCARR-ACT   PIC 9(01) VALUE ZEROES.
003380    02 WKS-ADJ-TOTAL           PIC 9(03) VALUE ZEROES.
003390    02 WKS-ADJ-SUBV-ACTIVAS    PIC 9(03) VALUE ZEROES.
003400    02 WKS-ADJ-CONT-ACTIVOS    PIC 9(03) VALUE ZEROES.
003410    02 WKS-ADJ-PROBLEMATICAS   PIC 9(03) VALUE ZEROES.
003420    02 WKS-ADJ-INVESTIGACION   PIC 9(03) VALUE ZEROES.
003430    02 WKS-ADJ-RAPIDAS         PIC 9(03) VALUE ZEROES.
003440    02 WKS-ADJ-RECIENTES       PIC 9(03) VALUE ZEROES.
003450    02 WKS-ADJ-TERMINADOS      PIC 9(01) VALUE ZEROES.
003460    02 WKS-ADJ-NOCUMPLE        PIC 9(03) VALUE ZEROES.
003470    02 WKS-ADJ-FEDERAL-ACTIVAS PIC 9(03) VALUE ZEROES.
003480    02 WKS-FUN-CANT            PIC 9(01) VALUE ZEROES.
003490    02 WKS-FUN-PROBLEMA        PIC 9(01) VALUE ZEROES.
003500    02 WKS-FUN-SERIALES        PIC 9(02) VALUE ZEROES.
003510    02 WKS-FUN-CON-BANDERA     PIC 9(02) VALUE ZEROES.
003520    02 WKS-FUN-ENTIDAD-COMUN   PIC 9(02) VALUE ZEROES.
003530    02 WKS-FUN-DIR-COMUN       PIC 9(02) VALUE ZEROES.
003540    02 WKS-CRUCE-CANT       PIC 9(02) VALUE ZEROES.
003550    02 WKS-DOM-COINCIDENCIAS   PIC 9(02) VALUE ZEROES.
003560    02 WKS-DOM-SIN-PRESENCIA   PIC 9(01) VALUE ZEROES.
003570    02 WKS-DOM-PRIVACIDAD      PIC 9(02) VALUE ZEROES.
003580    02 WKS-DOM-RECIENTES       PIC 9(02) VALUE ZEROES.
003590    02 WKS-DOM-INACTIVOS       PIC 9(02) VALUE ZEROES.
003600    02 WKS-DOM-EXTRANJEROS     PIC 9(02) VALUE ZEROES.
003610    02 WKS-DOM-BAJACONF        PIC 9(02) VALUE ZEROES.
003620    02 WKS-DOM-CONCONTACTO     PIC 9(02) VALUE ZEROES.
003630    02 WKS-DIAS-ENTRE-FECHAS   PIC S9(06) VALUE ZEROES.
003640 01 WKS-MONTOS.
003650    02 WKS-MONTO-ADJ-TOTAL     PIC 9(11)V99 VALUE ZEROES.
003660    02 WKS-CONFIANZA-DOM       PIC S9(01)V99 VALUE ZEROES.
003670    02 WKS-MASCARA-CNT         PIC Z(04)9 VALUE ZEROES.
003680*****************************************************************
003690*          FECHA DE PROCESO Y DESCOMPOSICION (REDEFINES 1)       *
003700*****************************************************************
003710 01 WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
003720 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
003730    02 WKS-ANIO-PROC           PIC 9(04).
003740    02 WKS-MES-PROC            PIC 9(02).
003750    02 WKS-DIA-PROC            PIC 9(02).
003760 01 WKS-FECHA-COMPARA           PIC 9(08) VALUE ZEROES.
003770*****************************************************************
003780*  NOMBRES DE TRABAJO Y TOKENIZACION PARA COMPARACION DE NOMBRES *
003790*****************************************************************
003800 01 WKS-NOMBRES-COMPARA.
003810    02 WKS-NOMBRE-A            PIC X(60) VALUE SPACES.
003820    02 WKS-NOMBRE-B            PIC X(60) VALUE SPACES.
003830 01 WKS-PALABRAS-A.
003840    02 WKS-PAL-A OCCURS 10 TIMES PIC X(20).
003850 01 WKS-PALABRAS-B.
003860    02 WKS-PAL-B OCCURS 10 TIMES PIC X(20).
003870 01 WKS-DIRECCION-ACTUAL        PIC X(80) VALUE SPACES.
003880 01 WKS-PROPIEDAD.
003890    02 WKS-USO-TERRENO          PIC X(20) VALUE SPACES.
003900    02 WKS-VALOR-MERCADO        PIC 9(09)V99 VALUE ZEROES.
003910    02 WKS-MOROSO               PIC X(01) VALUE 'N'.
003920       88 WKS-ES-MOROSO                 VALUE 'Y'.
003930    02 WKS-DUENIO                PIC X(30) VALUE SPACES.
003940    02 WKS-CONDADO-DET           PIC X(15) VALUE SPACES.
003950*****************************************************************
003960*       TABLA DE TIPOS DE FIDEICOMISO (REDEFINES 2)              *
003970*       PALABRA CLAVE (20) + LONGITUD (2) + TIPO ASIGNADO (16)   *
003980*****************************************************************
003990 01 TABLA-TIPOS-FIDEICOMISO.
004000    05 FILLER PIC X(38) VALUE
004010         'REVOCABLE           09REVOCABLE      '.
004020    05 FILLER PIC X(38) VALUE
004030         'IRREVOCABLE         11IRREVOCABLE    '.
004040    05 FILLER PIC X(38) VALUE
004050         'CHARITABLE          10CHARITABLE     '.
004060    05 FILLER PIC X(38) VALUE
004070         'LAND                04LAND           '.
004080    05 FILLER PIC X(38) VALUE
004090         'TESTAMENTARY        12TESTAMENTARY   '.
004100    05 FILLER PIC X(38) VALUE
004110         'BUSINESS TRUST      14BUSINESS       '.
004120    05 FILLER PIC X(38) VALUE
004130         'GRANTOR             07GRANTOR        '.
004140    05 FILLER PIC X(38) VALUE
004150         'SPECIAL NEEDS       13SPECIAL NEEDS  '.
004160    05 FILLER PIC X(38) VALUE
004170         'REAL ESTATE         11REIT           '.
004180    05 FILLER PIC X(38) VALUE
004190         'MASSACHUSETTS TRUST 19BUSINESS       '.
004200    05 FILLER PIC X(38) VALUE
004210         'FOREIGN             07FOREIGN ASSET  '.
004220    05 FILLER PIC X(38) VALUE
004230         'LIVING              06LIVING         '.
004240    05 FILLER PIC X(38) VALUE
004250         'FAMILY              06FAMILY         '.
004260    05 FILLER PIC X(38) VALUE
004270         'INVESTMENT          10INVESTMENT     '.
004280    05 FILLER PIC X(38) VALUE
004290         'UNIT                04UNIT           '.
004300    05 FILLER PIC X(38) VALUE
004310         'VOTING              06VOTING         '.
004320    05 FILLER PIC X(38) VALUE
004330         'ASSET PROTECTION    16ASSET PROTECTIO'.
004340    05 FILLER PIC X(38) VALUE
004350         'DYNASTY             07DYNASTY        '.
004360    05 FILLER PIC X(38) VALUE
004370         'SPENDTHRIFT         11SPENDTHRIFT    '.
004380 01 TIPO-FIDEICOMISO-TBL REDEFINES TABLA-TIPOS-FIDEICOMISO.
004390    05 TF-ENTRY OCCURS 19 TIMES.
004400       10 TF-PALABRA            PIC X(20).
004410       10 TF-LONGITUD           PIC 9(02).
004420       10 TF-TIPO                PIC X(16).
004430*****************************************************************
004440*       TABLA DE DETECCION DE CONDADO (REDEFINES 3)              *
004450*       PALABRA CLAVE DE DIRECCION (15) + LONG (2) + CONDADO (15)*
004460*****************************************************************
004470 01 TABLA-CONDADOS.
004480    05 FILLER PIC X(32) VALUE 'VILLAGES       08SUMTER         '.
004490    05 FILLER PIC X(32) VALUE 'LADY LAKE      09LAKE           '.
004500    05 FILLER PIC X(32) VALUE 'LEESBURG       08LAKE           '.
004510    05 FILLER PIC X(32) VALUE 'OCALA          05MARION         '.
004520    05 FILLER PIC X(32) VALUE 'GAINESVILLE    11ALACHUA        '.
004530    05 FILLER PIC X(32) VALUE 'TAMPA          05HILLSBOROUGH   '.
004540    05 FILLER PIC X(32) VALUE 'ORLANDO        07ORANGE         '.
004550    05 FILLER PIC X(32) VALUE 'MIAMI          05MIAMI-DADE     '.
004560    05 FILLER PIC X(32) VALUE 'JACKSONVILLE   12DUVAL          '.
004570    05 FILLER PIC X(32) VALUE 'TALLAHASSEE    11LEON           '.
004580 01 CONDADO-TBL REDEFINES TABLA-CONDADOS.
004590    05 CD-ENTRY OCCURS 10 TIMES.
004600       10 CD-PALABRA             PIC X(15).
004610       10 CD-LONGITUD            PIC 9(02).
004620       10 CD-CONDADO             PIC X(15).
004630*****************************************************************
004640*     TABLA DE SUFIJOS DE RAZON SOCIAL (REDEFINES 4)             *
004650*****************************************************************
004660 01 TABLA-SUFIJOS-ENTIDAD.
004670    05 FILLER PIC X(12) VALUE 'LLC         '.
004680    05 FILLER PIC X(12) VALUE 'INC         '.
004690    05 FILLER PIC X(12) VALUE 'CORP        '.
004700    05 FILLER PIC X(12) VALUE 'TRUST       '.
004710    05 FILLER PIC X(12) VALUE 'LTD         '.
004720    05 FILLER PIC X(12) VALUE 'FOUNDATION  '.
004730 01 SUF-ENTIDAD-TBL REDEFINES TABLA-SUFIJOS-ENTIDAD.
004740    05 SUF-ENTIDAD PIC X(12) OCCURS 6 TIMES.
004750*****************************************************************
004760*     TABLA DE TITULOS DE FUNCIONARIO (REDEFINES 5)               *
004770*****************************************************************
004780 01 TABLA-TITULOS-FUNCIONARIO.
004790    05 FILLER PIC X(06) VALUE 'MR    '.
004800    05 FILLER PIC X(06) VALUE 'MRS   '.
004810    05 FILLER PIC X(06) VALUE 'MS    '.
004820    05 FILLER PIC X(06) VALUE 'DR    '.
004830    05 FILLER PIC X(06) VALUE 'JR    '.
004840    05 FILLER PIC X(06) VALUE 'SR    '.
004850    05 FILLER PIC X(06) VALUE 'II    '.
004860    05 FILLER PIC X(06) VALUE 'III   '.
004870 01 TIT-FUNCIONARIO-TBL REDEFINES TABLA-TITULOS-FUNCIONARIO.
004880    05 TIT-FUNCIONARIO PIC X(06) OCCURS 8 TIMES.
004890*****************************************************************
004900*          TABLAS DE REFERENCIA CARGADAS EN MEMORIA               *
004910*  SE RECORREN SECUENCIALMENTE PORQUE LA NORMALIZACION DE         *
004920*  NOMBRE (QUITAR PUNTUACION Y SUFIJOS) ALTERA EL ORDEN DE        *
004930*  CLASIFICACION DEL ARCHIVO FUENTE.                              *
004940*****************************************************************
004950 01 TABLA-CASOS.
004960    02 TC-ENTRY OCCURS 3000 TIMES.
004970       04 TC-NOMBRE              PIC X(60).
004980       04 TC-TIPO                PIC X(15).
004990       04 TC-NUMERO               PIC X(15).
005000       04 TC-STATUS               PIC X(10).
005010       04 TC-FECHA                 PIC 9(08).
005020       04 TC-CONDADO               PIC X(15).
005030       04 TC-DEMANDANTE             PIC X(30).
005040       04 TC-MONTO                   PIC 9(09)V99.
005050 01 TABLA-ADJUDICACIONES.
005060    02 TA-ENTRY OCCURS 3000 TIMES.
005070       04 TA-NOMBRE               PIC X(60).
005080       04 TA-ID                    PIC X(20).
005090       04 TA-TIPO                   PIC X(01).
005100       04 TA-NIVEL                   PIC X(01).
005110       04 TA-FECHA                    PIC 9(08).
005120       04 TA-MONTO                     PIC 9(09)V99.
005130       04 TA-STATUS                     PIC X(15).
005140       04 TA-CUMPLIMIENTO                 PIC X(20).
005150 01 TABLA-FUNCIONARIOS.
005160    02 TO-ENTRY OCCURS 5000 TIMES.
005170       04 TO-NOMBRE                PIC X(30).
005180       04 TO-ENTIDAD                 PIC X(60).
005190       04 TO-ROL                       PIC X(20).
005200       04 TO-STATUS                     PIC X(10).
005210       04 TO-DIRECCION                    PIC X(50).
005220       04 TO-LICENCIA                       PIC X(01).
005230 01 TABLA-DOMINIOS.
005240    02 TD-ENTRY OCCURS 3000 TIMES.
005250       04 TD-NOMBRE                PIC X(60).
005260       04 TD-DOMINIO                  PIC X(40).
005270       04 TD-CREADO                     PIC 9(08).
005280       04 TD-PRIVACIDAD                   PIC X(01).
005290       04 TD-ESTADO-SITIO                    PIC X(15).
005300       04 TD-PAIS                              PIC X(02).
005310       04 TD-CONTACTO                            PIC X(01).
005320*****************************************************************
005330*      LISTA DE ANOMALIAS DE LA ENTIDAD EN PROCESO                *
005340*****************************************************************
005350 01 WKS-ANOMALIAS.
005360    02 WKS-ANOMALIA OCCURS 40 TIMES PIC X(100).
005370*****************************************************************
005380*      CONEXIONES DE FUNCIONARIOS DE LA ENTIDAD EN PROCESO         *
005390*****************************************************************
005400 01 WKS-FUNCIONARIOS-ENTIDAD.
005410    02 WFE-ENTRY OCCURS 5 TIMES.
005420       04 WFE-TOTAL               PIC 9(03).
005430       04 WFE-ACTIVOS              PIC 9(03).
005440       04 WFE-CONECTADAS             PIC 9(03).
005450       04 WFE-RESIGNADOS               PIC 9(03).
005460       04 WFE-LICENCIA                   PIC 9(01).
005470       04 WFE-OFFSHORE                     PIC 9(01).
005480       04 WFE-POBOX                          PIC 9(01).
005490       04 WFE-PRIMERA-ENTIDAD                  PIC X(60).
005500       04 WFE-PRIMERA-DIRECCION                  PIC X(50).
005510*****************************************************************
005520*      AREAS DE TRABAJO PARA NORMALIZACION DE NOMBRES             *
005530*****************************************************************
005540 01 WKS-AREAS-COMPARA.
005550    02 WKS-CONTADOR-TMP         PIC 9(03) COMP.
005560    02 WKS-LONGITUD-A           PIC 9(02) COMP.
005570    02 WKS-LONGITUD-B           PIC 9(02) COMP.
005580    02 WKS-ENCONTRADO           PIC 9(01).
005590       88 PALABRA-ENCONTRADA             VALUE 1.
005600    02 WKS-ES-SUFIJO            PIC 9(01).
005610       88 ES-PALABRA-SUFIJO              VALUE 1.
005620    02 WKS-TEXTO-ANOMALIA       PIC X(100).
005630    02 WKS-NUM-EDIT3            PIC ZZ9.
005640    02 WKS-NUM-EDIT5            PIC ZZZZ9.
005650    02 WKS-MONTO-EDIT           PIC Z(08)9.99.
005660    02 WKS-TIPO-FIDEICOMISO     PIC X(16).
005670 COPY RGPRM01.
005680 PROCEDURE DIVISION.
005690*****************************************************************
005700*               S E C C I O N    P R I N C I P A L               *
005710*****************************************************************
005720 0000-RSKANL01 SECTION.
005730     PERFORM APERTURA-ARCHIVOS   THRU APERTURA-ARCHIVOS-E
005740     PERFORM LEE-PARAMETRO       THRU LEE-PARAMETRO-E
005750     PERFORM CARGA-TABLAS        THRU CARGA-TABLAS-E
005760     PERFORM PROCESA-ENTIDADES   THRU PROCESA-ENTIDADES-E
005770             UNTIL FIN-ENTIDADES
005780     PERFORM ESCRIBE-TOTALES     THRU ESCRIBE-TOTALES-E
005790     PERFORM CIERRA-ARCHIVOS     THRU CIERRA-ARCHIVOS-E
005800     STOP RUN.
005810 0000-RSKANL01-E. EXIT.
005820 
005830 APERTURA-ARCHIVOS SECTION.
005840     MOVE 'RSKANL01' TO PROGRAMA
005850     OPEN INPUT  PARM-FILE ENTITY-FILE COURT-FILE
005860                 AWARD-FILE OFFICER-FILE DOMAIN-FILE
005870          OUTPUT RISK-REPORT
005880     IF FS-PRM NOT EQUAL 0
005890        MOVE 'OPEN'     TO ACCION
005900        MOVE SPACES     TO LLAVE
005910        MOVE 'PARMFILE'  TO ARCHIVO
005920        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005930                              FS-PRM, FSE-PRM
005940        DISPLAY '>>> ERROR AL ABRIR PARM-FILE <<<' UPON CONSOLE
005950        STOP RUN
005960     END-IF
005970     IF FS-ENT NOT EQUAL 0
005980        MOVE 'OPEN'     TO ACCION
005990        MOVE SPACES     TO LLAVE
006000        MOVE 'ENTFILE'   TO ARCHIVO
006010        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006020                              FS-ENT, FSE-ENT
006030        DISPLAY '>>> ERROR AL ABRIR ENTITY-FILE <<<' UPON CONSOLE
006040        STOP RUN
006050     END-IF
006060     IF FS-CRT NOT EQUAL 0
006070        MOVE 'OPEN'     TO ACCION
006080        MOVE SPACES     TO LLAVE
006090        MOVE 'CRTFILE'   TO ARCHIVO
006100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006110                              FS-CRT, FSE-CRT
006120        DISPLAY '>>> ERROR AL ABRIR COURT-FILE <<<' UPON CONSOLE
006130        STOP RUN
006140     END-IF
006150     IF FS-AWD NOT EQUAL 0
006160        MOVE 'OPEN'     TO ACCION
006170        MOVE SPACES     TO LLAVE
006180        MOVE 'AWDFILE'   TO ARCHIVO
006190        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006200                              FS-AWD, FSE-AWD
006210        DISPLAY '>>> ERROR AL ABRIR AWARD-FILE <<<' UPON CONSOLE
006220        STOP RUN
006230     END-IF
006240     IF FS-OFC NOT EQUAL 0
006250        MOVE 'OPEN'     TO ACCION
006260        MOVE SPACES     TO LLAVE
006270        MOVE 'OFCFILE'   TO ARCHIVO
006280        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006290                              FS-OFC, FSE-OFC
006300        DISPLAY '>>> ERROR AL ABRIR OFFICER-FILE <<<' UPON CONSOLE
006310        STOP RUN
006320     END-IF
006330     IF FS-DOM NOT EQUAL 0
006340        MOVE 'OPEN'     TO ACCION
006350        MOVE SPACES     TO LLAVE
006360        MOVE 'DOMFILE'   TO ARCHIVO
006370        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006380                              FS-DOM, FSE-DOM
006390        DISPLAY '>>> ERROR AL ABRIR DOMAIN-FILE <<<' UPON CONSOLE
006400        STOP RUN
006410     END-IF
006420     IF FS-RPT NOT EQUAL 0
006430        MOVE 'OPEN'     TO ACCION
006440        MOVE SPACES     TO LLAVE
006450        MOVE 'RISKRPT'   TO ARCHIVO
006460        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006470                              FS-RPT, FSE-RPT
006480        DISPLAY '>>> ERROR AL ABRIR RISK-REPORT <<<' UPON CONSOLE
006490        STOP RUN
006500     END-IF.
006510 APERTURA-ARCHIVOS-E. EXIT.
006520 
006530*****************************************************************
006540*   LECTURA DEL PARAMETRO DE CORRIDA. TODAS LAS REGLAS           *
006550*   "RECIENTE / DENTRO DE N DIAS" SE MIDEN CONTRA ESTA FECHA.    *
006560*****************************************************************
006570 LEE-PARAMETRO SECTION.
006580     READ PARM-FILE
006590        AT END
006600           DISPLAY '>>> PARM-FILE VACIO, NO HAY FECHA <<<'
006610                   UPON CONSOLE
006620           STOP RUN
006630     END-READ
006640     MOVE PRM-AS-OF-DATE TO WKS-FECHA-PROCESO.
006650 LEE-PARAMETRO-E. EXIT.
006660 
006670*****************************************************************
006680*        CARGA DE MAESTROS DE REFERENCIA A TABLAS EN MEMORIA     *
006690*****************************************************************
006700 CARGA-TABLAS SECTION.
006710     PERFORM CARGA-CASOS            THRU CARGA-CASOS-E
006720     PERFORM CARGA-ADJUDICACIONES   THRU CARGA-ADJUDICACIONES-E
006730     PERFORM CARGA-FUNCIONARIOS     THRU CARGA-FUNCIONARIOS-E
006740     PERFORM CARGA-DOMINIOS         THRU CARGA-DOMINIOS-E.
006750 CARGA-TABLAS-E. EXIT.
006760 
006770 CARGA-CASOS SECTION.
006780     READ COURT-FILE
006790        AT END MOVE HIGH-VALUES TO CRT-ENTITY-NAME
006800     END-READ
006810     PERFORM LEE-UN-CASO THRU LEE-UN-CASO-E
006820             UNTIL CRT-ENTITY-NAME = HIGH-VALUES.
006830 CARGA-CASOS-E. EXIT.
006840 
006850 LEE-UN-CASO SECTION.
006860     ADD 1 TO WKS-CRT-MAX
006870     MOVE CRT-ENTITY-NAME  TO TC-NOMBRE (WKS-CRT-MAX)
006880     MOVE CRT-CASE-TYPE    TO TC-TIPO   (WKS-CRT-MAX)
006890     MOVE CRT-CASE-NUMBER  TO TC-NUMERO (WKS-CRT-MAX)
006900     MOVE CRT-STATUS       TO TC-STATUS (WKS-CRT-MAX)
006910     MOVE CRT-FILED-DATE   TO TC-FECHA  (WKS-CRT-MAX)
006920     MOVE CRT-COUNTY       TO TC-CONDADO (WKS-CRT-MAX)
006930     MOVE CRT-PLAINTIFF    TO TC-DEMANDANTE (WKS-CRT-MAX)
006940     MOVE CRT-AMOUNT       TO TC-MONTO (WKS-CRT-MAX)
006950     READ COURT-FILE
006960        AT END MOVE HIGH-VALUES TO CRT-ENTITY-NAME
006970     END-READ.
006980 LEE-UN-CASO-E. EXIT.
006990 
007000 CARGA-ADJUDICACIONES SECTION.
007010     READ AWARD-FILE
007020        AT END MOVE HIGH-VALUES TO AWD-ENTITY-NAME
007030     END-READ
007040     PERFORM LEE-UNA-ADJUDICACION THRU LEE-UNA-ADJUDICACION-E
007050             UNTIL AWD-ENTITY-NAME = HIGH-VALUES.
007060 CARGA-ADJUDICACIONES-E. EXIT.
007070 
007080 LEE-UNA-ADJUDICACION SECTION.
007090     ADD 1 TO WKS-AWD-MAX
007100     MOVE AWD-ENTITY-NAME  TO TA-NOMBRE (WKS-AWD-MAX)
007110     MOVE AWD-AWARD-ID     TO TA-ID     (WKS-AWD-MAX)
007120     MOVE AWD-AWARD-KIND   TO TA-TIPO   (WKS-AWD-MAX)
007130     MOVE AWD-AGENCY-LEVEL TO TA-NIVEL  (WKS-AWD-MAX)
007140     MOVE AWD-AWARD-DATE   TO TA-FECHA  (WKS-AWD-MAX)
007150     MOVE AWD-AMOUNT       TO TA-MONTO  (WKS-AWD-MAX)
007160     MOVE AWD-STATUS       TO TA-STATUS (WKS-AWD-MAX)
007170     MOVE AWD-COMPLIANCE   TO TA-CUMPLIMIENTO (WKS-AWD-MAX)
007180     READ AWARD-FILE
007190        AT END MOVE HIGH-VALUES TO AWD-ENTITY-NAME
007200     END-READ.
007210 LEE-UNA-ADJUDICACION-E. EXIT.
007220 
007230 CARGA-FUNCIONARIOS SECTION.
007240     READ OFFICER-FILE
007250        AT END MOVE HIGH-VALUES TO OFC-NAME
007260     END-READ
007270     PERFORM LEE-UN-FUNCIONARIO THRU LEE-UN-FUNCIONARIO-E
007280             UNTIL OFC-NAME = HIGH-VALUES.
007290 CARGA-FUNCIONARIOS-E. EXIT.
007300 
007310 LEE-UN-FUNCIONARIO SECTION.
007320     ADD 1 TO WKS-OFC-MAX
007330     MOVE OFC-NAME         TO TO-NOMBRE   (WKS-OFC-MAX)
007340     MOVE OFC-ENTITY-NAME  TO TO-ENTIDAD  (WKS-OFC-MAX)
007350     MOVE OFC-ROLE         TO TO-ROL      (WKS-OFC-MAX)
007360     MOVE OFC-STATUS       TO TO-STATUS   (WKS-OFC-MAX)
007370     MOVE OFC-ADDRESS      TO TO-DIRECCION (WKS-OFC-MAX)
007380     MOVE OFC-LICENSE-FLAG TO TO-LICENCIA (WKS-OFC-MAX)
007390     READ OFFICER-FILE
007400        AT END MOVE HIGH-VALUES TO OFC-NAME
007410     END-READ.
007420 LEE-UN-FUNCIONARIO-E. EXIT.
007430 
007440 CARGA-DOMINIOS SECTION.
007450     READ DOMAIN-FILE
007460        AT END MOVE HIGH-VALUES TO DOM-ENTITY-NAME
007470     END-READ
007480     PERFORM LEE-UN-DOMINIO THRU LEE-UN-DOMINIO-E
007490             UNTIL DOM-ENTITY-NAME = HIGH-VALUES.
007500 CARGA-DOMINIOS-E. EXIT.
007510 
007520 LEE-UN-DOMINIO SECTION.
007530     ADD 1 TO WKS-DOM-MAX
007540     MOVE DOM-ENTITY-NAME  TO TD-NOMBRE   (WKS-DOM-MAX)
007550     MOVE DOM-DOMAIN       TO TD-DOMINIO  (WKS-DOM-MAX)
007560     MOVE DOM-CREATED      TO TD-CREADO   (WKS-DOM-MAX)
007570     MOVE DOM-PRIVACY      TO TD-PRIVACIDAD (WKS-DOM-MAX)
007580     MOVE DOM-SITE-STATUS  TO TD-ESTADO-SITIO (WKS-DOM-MAX)
007590     MOVE DOM-COUNTRY      TO TD-PAIS     (WKS-DOM-MAX)
007600     MOVE DOM-CONTACT-INFO TO TD-CONTACTO (WKS-DOM-MAX)
007610     READ DOMAIN-FILE
007620        AT END MOVE HIGH-VALUES TO DOM-ENTITY-NAME
007630     END-READ.
007640 LEE-UN-DOMINIO-E. EXIT.
007650 
007660*****************************************************************
007670*        CICLO PRINCIPAL DE PROCESO DE ENTIDADES                 *
007680*****************************************************************
007690 PROCESA-ENTIDADES SECTION.
007700     PERFORM LEE-ENTIDAD          THRU LEE-ENTIDAD-E
007710     IF NOT FIN-ENTIDADES
007720        PERFORM EVALUA-ENTIDAD    THRU EVALUA-ENTIDAD-E
007730        PERFORM ESCRIBE-REPORTE-ENTIDAD
007740                                  THRU ESCRIBE-REPORTE-ENTIDAD-E
007750     END-IF.
007760 PROCESA-ENTIDADES-E. EXIT.
007770 
007780 LEE-ENTIDAD SECTION.
007790     READ ENTITY-FILE
007800        AT END MOVE 1 TO WKS-FIN-ENTIDADES
007810     END-READ
007820     IF NOT FIN-ENTIDADES
007830        ADD 1 TO WKS-ENTIDADES-LEIDAS
007840     END-IF.
007850 LEE-ENTIDAD-E. EXIT.
007860 
007870*****************************************************************
007880*  EVALUACION COMPLETA DE UNA ENTIDAD: CLASIFICACION, REGLAS      *
007890*  DE ENTIDAD, PROPIEDAD, CASOS JUDICIALES, ADJUDICACIONES,       *
007900*  FUNCIONARIOS Y DOMINIOS. ACUMULA WKS-PUNTAJE Y LA LISTA DE      *
007910*  ANOMALIAS DE LA ENTIDAD.                                        *
007920*****************************************************************
007930 EVALUA-ENTIDAD SECTION.
007940     MOVE ZEROES TO WKS-PUNTAJE
007950     MOVE ZEROES TO WKS-ANOM-MAX
007960     MOVE ZEROES TO WKS-ES-FIDEICOMISO
007970     PERFORM CLASIFICA-FIDEICOMISO  THRU CLASIFICA-FIDEICOMISO-E
007980     PERFORM EVALUA-REGLAS-ENTIDAD  THRU EVALUA-REGLAS-ENTIDAD-E
007990     MOVE ZEROES TO WKS-TIENE-DIRECCION
008000     IF ENT-ADDRESS NOT EQUAL SPACES
008010        MOVE 1 TO WKS-TIENE-DIRECCION
008020        PERFORM EVALUA-PROPIEDAD    THRU EVALUA-PROPIEDAD-E
008030     END-IF
008040     PERFORM VERIFICA-CASOS-JUDICIALES
008050                                    THRU VERIFICA-CASOS-JUDICIALES-E
008060     PERFORM VERIFICA-ADJUDICACIONES
008070                                    THRU VERIFICA-ADJUDICACIONES-E
008080     PERFORM VERIFICA-FUNCIONARIOS  THRU VERIFICA-FUNCIONARIOS-E
008090     PERFORM VERIFICA-DOMINIOS      THRU VERIFICA-DOMINIOS-E
008100     IF WKS-PUNTAJE > 100
008110        MOVE 100 TO WKS-PUNTAJE
008120     END-IF
008130     EVALUATE TRUE
008140        WHEN WKS-PUNTAJE < 30
008150           MOVE 'LOW   ' TO LDE-NIVEL
008160           ADD 1 TO WKS-TOT-BAJO
008170        WHEN WKS-PUNTAJE < 70
008180           MOVE 'MEDIUM' TO LDE-NIVEL
008190           ADD 1 TO WKS-TOT-MEDIO
008200        WHEN OTHER
008210           MOVE 'HIGH  ' TO LDE-NIVEL
008220           ADD 1 TO WKS-TOT-ALTO
008230     END-EVALUATE
008240     IF WKS-PUNTAJE > WKS-SCORE-MAX
008250        MOVE WKS-PUNTAJE TO WKS-SCORE-MAX
008260     END-IF
008270     ADD WKS-ANOM-MAX TO WKS-TOT-ANOMALIAS.
008280 EVALUA-ENTIDAD-E. EXIT.
008290 
008300*****************************************************************
008310*     AGREGA UNA LINEA DE ANOMALIA A LA LISTA DE LA ENTIDAD        *
008320*     (EL TEXTO YA DEBE ESTAR EN WKS-TEXTO-ANOMALIA)               *
008330*****************************************************************
008340 AGREGA-ANOMALIA SECTION.
008350     IF WKS-ANOM-MAX < 40
008360        ADD 1 TO WKS-ANOM-MAX
008370        MOVE WKS-TEXTO-ANOMALIA TO WKS-ANOMALIA (WKS-ANOM-MAX)
008380     END-IF.
008390 AGREGA-ANOMALIA-E. EXIT.
008400 
008410*****************************************************************
008420*                T R U S T   C L A S S I F I E R                 *
008430*****************************************************************
008440 CLASIFICA-FIDEICOMISO SECTION.
008450     MOVE ZEROES TO WKS-CONTADOR-TMP
008460     INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL 'TRUST'
008470     IF WKS-CONTADOR-TMP > 0
008480        MOVE 1 TO WKS-ES-FIDEICOMISO
008490        MOVE SPACES TO WKS-PROPIEDAD
008500        MOVE ZEROES TO WKS-FID-ALTO-RIESGO
008510        MOVE ZEROES TO WKS-FID-REGULADO
008520        MOVE ZEROES TO WKS-K
008530        PERFORM BUSCA-TIPO-FIDEICOMISO
008540                THRU BUSCA-TIPO-FIDEICOMISO-E
008550                VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 19
008560        PERFORM EVALUA-BANDERAS-FIDEICOMISO
008570                THRU EVALUA-BANDERAS-FIDEICOMISO-E
008580     END-IF.
008590 CLASIFICA-FIDEICOMISO-E. EXIT.
008600 
008610 BUSCA-TIPO-FIDEICOMISO SECTION.
008620     MOVE ZEROES TO WKS-CONTADOR-TMP
008630     INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL
008640             TF-PALABRA (WKS-K) (1:TF-LONGITUD (WKS-K))
008650     IF WKS-CONTADOR-TMP > 0
008660        IF WKS-TIPO-FIDEICOMISO = SPACES
008670           MOVE TF-TIPO (WKS-K) TO WKS-TIPO-FIDEICOMISO
008680        END-IF
008690        PERFORM MARCA-CATEGORIA-FIDEICOMISO
008700                THRU MARCA-CATEGORIA-FIDEICOMISO-E
008710     END-IF.
008720 BUSCA-TIPO-FIDEICOMISO-E. EXIT.
008730 
008740*****************************************************************
008750*   MARCA LAS BANDERAS DE CATEGORIA (ALTO RIESGO / REGULADO) PARA  *
008760*   LA FILA DE LA TABLA QUE ACABA DE COINCIDIR. SE INVOCA POR CADA *
008770*   PALABRA CLAVE QUE APAREZCA EN EL NOMBRE, NO SOLO LA PRIMERA,   *
008780*   PORQUE UN NOMBRE PUEDE CONTENER VARIAS PALABRAS CLAVE A LA     *
008790*   VEZ (REQ-342210).                                              *
008800*****************************************************************
008810 MARCA-CATEGORIA-FIDEICOMISO SECTION.
008820     IF TF-TIPO (WKS-K) = 'BUSINESS'
008830        OR TF-TIPO (WKS-K) = 'FOREIGN ASSET'
008840        OR TF-TIPO (WKS-K) = 'ASSET PROTECTIO'
008850        MOVE 1 TO WKS-FID-ALTO-RIESGO
008860     END-IF
008870     IF TF-TIPO (WKS-K) = 'CHARITABLE'
008880        OR TF-TIPO (WKS-K) = 'INVESTMENT'
008890        OR TF-TIPO (WKS-K) = 'REIT'
008900        MOVE 1 TO WKS-FID-REGULADO
008910     END-IF.
008920 MARCA-CATEGORIA-FIDEICOMISO-E. EXIT.
008930 
008940*****************************************************************
008950*   BANDERAS DE FIDEICOMISO: TIPO DE ALTO RIESGO, REGULADO SIN    *
008960*   EIN, COMBINACION DE ESTRUCTURA, OFFSHORE, PRIVACIDAD Y        *
008970*   GENERICO SIN CLASIFICAR.                                      *
008980*****************************************************************
008990 EVALUA-BANDERAS-FIDEICOMISO SECTION.
009000     IF WKS-TIPO-FIDEICOMISO = SPACES
009010        MOVE 'GENERIC TRUST' TO WKS-TIPO-FIDEICOMISO
009020        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009030        STRING 'GENERIC TRUST UNCLASSIFIED' DELIMITED BY SIZE
009040               INTO WKS-TEXTO-ANOMALIA
009050        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009060     END-IF
009070     IF FID-ALTO-RIESGO
009080        ADD 30 TO WKS-PUNTAJE
009090        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009100        STRING 'HIGH-RISK TRUST TYPE' DELIMITED BY SIZE
009110               INTO WKS-TEXTO-ANOMALIA
009120        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009130     END-IF
009140     IF FID-REGULADO
009150         AND ENT-EIN = SPACES
009160        ADD 25 TO WKS-PUNTAJE
009170        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009180        STRING 'REGULATED TRUST MISSING EIN' DELIMITED BY SIZE
009190               INTO WKS-TEXTO-ANOMALIA
009200        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009210     END-IF
009220     MOVE ZEROES TO WKS-CONTADOR-TMP
009230     INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL ' LLC'
009240     IF WKS-CONTADOR-TMP = 0
009250        INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL ' INC'
009260     END-IF
009270     IF WKS-CONTADOR-TMP = 0
009280        INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL ' CORP'
009290     END-IF
009300     IF WKS-CONTADOR-TMP = 0
009310        INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL ' LTD'
009320     END-IF
009330     IF WKS-CONTADOR-TMP > 0
009340        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009350        STRING 'UNUSUAL TRUST STRUCTURE' DELIMITED BY SIZE
009360               INTO WKS-TEXTO-ANOMALIA
009370        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009380     END-IF
009390     MOVE ZEROES TO WKS-CONTADOR-TMP
009400     INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL 'OFFSHORE'
009410     IF WKS-CONTADOR-TMP = 0
009420        INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP
009430                FOR ALL 'INTERNATIONAL'
009440     END-IF
009450     IF WKS-CONTADOR-TMP > 0
009460        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009470        STRING 'OFFSHORE TRUST STRUCTURE' DELIMITED BY SIZE
009480               INTO WKS-TEXTO-ANOMALIA
009490        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009500     END-IF
009510     MOVE ZEROES TO WKS-CONTADOR-TMP
009520     INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP FOR ALL 'PRIVACY'
009530     IF WKS-CONTADOR-TMP = 0
009540        INSPECT ENT-NAME TALLYING WKS-CONTADOR-TMP
009550                FOR ALL 'ANONYMOUS'
009560     END-IF
009570     IF WKS-CONTADOR-TMP > 0
009580        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009590        STRING 'PRIVACY TRUST NAME' DELIMITED BY SIZE
009600               INTO WKS-TEXTO-ANOMALIA
009610        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009620     END-IF.
009630 EVALUA-BANDERAS-FIDEICOMISO-E. EXIT.
009640 
009650*****************************************************************
009660*    REGLAS A NIVEL DE ENTIDAD: EIN FALTANTE Y EXCESO DE          *
009670*    FUNCIONARIOS EN EL REGISTRO.                                  *
009680*****************************************************************
009690 EVALUA-REGLAS-ENTIDAD SECTION.
009700     IF ENT-EIN = SPACES
009710        ADD 20 TO WKS-PUNTAJE
009720        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009730        STRING 'NO EIN PROVIDED' DELIMITED BY SIZE
009740               INTO WKS-TEXTO-ANOMALIA
009750        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009760     END-IF
009770     IF ENT-OFFICER-COUNT > 5
009780        ADD 10 TO WKS-PUNTAJE
009790        MOVE SPACES TO WKS-TEXTO-ANOMALIA
009800        STRING 'EXCESSIVE OFFICER COUNT' DELIMITED BY SIZE
009810               INTO WKS-TEXTO-ANOMALIA
009820        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
009830     END-IF.
009840 EVALUA-REGLAS-ENTIDAD-E. EXIT.
009850 
009860*****************************************************************
009870*                 P R O P E R T Y   E V A L U A T O R            *
009880*  DERIVA ATRIBUTOS DE LA PROPIEDAD A PARTIR DE LA DIRECCION Y     *
009890*  DETECTA EL CONDADO CUANDO NO VIENE INFORMADO.                   *
009900*****************************************************************
009910 EVALUA-PROPIEDAD SECTION.
009920     MOVE 'RESIDENTIAL'          TO WKS-USO-TERRENO
009930     MOVE 250000.00               TO WKS-VALOR-MERCADO
009940     MOVE 'N'                      TO WKS-MOROSO
009950     MOVE 'PROPERTY OWNER LLC'      TO WKS-DUENIO
009960     MOVE ZEROES TO WKS-CONTADOR-TMP
009970     INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
009980             FOR ALL 'PO BOX'
009990     IF WKS-CONTADOR-TMP = 0
010000        INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010010                FOR ALL 'P.O. BOX'
010020     END-IF
010030     IF WKS-CONTADOR-TMP > 0
010040        MOVE 'MAIL DROP SERVICE' TO WKS-USO-TERRENO
010050        MOVE 'Y'                  TO WKS-MOROSO
010060        MOVE ZEROES                TO WKS-VALOR-MERCADO
010070        ADD 15 TO WKS-PUNTAJE
010080        MOVE SPACES TO WKS-TEXTO-ANOMALIA
010090        STRING 'PO BOX ADDRESS' DELIMITED BY SIZE
010100               INTO WKS-TEXTO-ANOMALIA
010110        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
010120     ELSE
010130        MOVE ZEROES TO WKS-CONTADOR-TMP
010140        INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010150                FOR ALL 'VACANT'
010160        IF WKS-CONTADOR-TMP > 0
010170           MOVE 'VACANT LAND'    TO WKS-USO-TERRENO
010180           MOVE 75000.00          TO WKS-VALOR-MERCADO
010190           MOVE 'Y'                TO WKS-MOROSO
010200        ELSE
010210           MOVE ZEROES TO WKS-CONTADOR-TMP
010220           INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010230                   FOR ALL 'VILLAGES'
010240           IF WKS-CONTADOR-TMP > 0
010250              MOVE 'VILLAGES HOLDINGS INC' TO WKS-DUENIO
010260              MOVE 'RETIREMENT COMMUNITY'   TO WKS-USO-TERRENO
010270              MOVE 450000.00                 TO WKS-VALOR-MERCADO
010280           ELSE
010290              MOVE ZEROES TO WKS-CONTADOR-TMP
010300              INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010310                      FOR ALL 'OFFICE'
010320              IF WKS-CONTADOR-TMP = 0
010330                 INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010340                         FOR ALL 'SUITE'
010350              END-IF
010360              IF WKS-CONTADOR-TMP = 0
010370                 INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010380                         FOR ALL 'BUILDING'
010390              END-IF
010400              IF WKS-CONTADOR-TMP = 0
010410                 INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP
010420                         FOR ALL 'PLAZA'
010430              END-IF
010440              IF WKS-CONTADOR-TMP > 0
010450                 MOVE 'COMMERCIAL OFFICE'      TO WKS-USO-TERRENO
010460                 MOVE 1200000.00                 TO WKS-VALOR-MERCADO
010470                 MOVE 'COMMERCIAL PROPERTIES LLC' TO WKS-DUENIO
010480              END-IF
010490           END-IF
010500        END-IF
010510     END-IF
010520     IF WKS-ES-MOROSO
010530        ADD 20 TO WKS-PUNTAJE
010540        MOVE SPACES TO WKS-TEXTO-ANOMALIA
010550        STRING 'PROPERTY DELINQUENT TAXES' DELIMITED BY SIZE
010560               INTO WKS-TEXTO-ANOMALIA
010570        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
010580     END-IF
010590     MOVE ZEROES TO WKS-CONTADOR-TMP
010600     INSPECT WKS-USO-TERRENO TALLYING WKS-CONTADOR-TMP
010610             FOR ALL 'VACANT'
010620     IF WKS-CONTADOR-TMP > 0
010630        ADD 15 TO WKS-PUNTAJE
010640        MOVE SPACES TO WKS-TEXTO-ANOMALIA
010650        STRING 'VACANT LAND USE' DELIMITED BY SIZE
010660               INTO WKS-TEXTO-ANOMALIA
010670        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
010680     END-IF
010690     MOVE ZEROES TO WKS-CONTADOR-TMP
010700     INSPECT WKS-USO-TERRENO TALLYING WKS-CONTADOR-TMP
010710             FOR ALL 'MAIL'
010720     IF WKS-CONTADOR-TMP > 0
010730        ADD 25 TO WKS-PUNTAJE
010740        MOVE SPACES TO WKS-TEXTO-ANOMALIA
010750        STRING 'MAIL DROP LAND USE' DELIMITED BY SIZE
010760               INTO WKS-TEXTO-ANOMALIA
010770        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
010780     END-IF
010790     IF WKS-VALOR-MERCADO = ZEROES
010800        ADD 10 TO WKS-PUNTAJE
010810        MOVE SPACES TO WKS-TEXTO-ANOMALIA
010820        STRING 'PROPERTY VALUE MISSING' DELIMITED BY SIZE
010830               INTO WKS-TEXTO-ANOMALIA
010840        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
010850     END-IF
010860     IF ENT-COUNTY = SPACES
010870        PERFORM DETECTA-CONDADO THRU DETECTA-CONDADO-E
010880     ELSE
010890        MOVE ENT-COUNTY TO WKS-CONDADO-DET
010900     END-IF.
010910 EVALUA-PROPIEDAD-E. EXIT.
010920 
010930 DETECTA-CONDADO SECTION.
010940     MOVE 'ORANGE         ' TO WKS-CONDADO-DET
010950     MOVE ZEROES TO WKS-K WKS-ENCONTRADO
010960     PERFORM BUSCA-CONDADO THRU BUSCA-CONDADO-E
010970             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 10
010980                     OR PALABRA-ENCONTRADA.
010990 DETECTA-CONDADO-E. EXIT.
011000 
011010 BUSCA-CONDADO SECTION.
011020     MOVE ZEROES TO WKS-CONTADOR-TMP
011030     INSPECT ENT-ADDRESS TALLYING WKS-CONTADOR-TMP FOR ALL
011040             CD-PALABRA (WKS-K) (1:CD-LONGITUD (WKS-K))
011050     IF WKS-CONTADOR-TMP > 0
011060        MOVE CD-CONDADO (WKS-K) TO WKS-CONDADO-DET
011070        MOVE 1 TO WKS-ENCONTRADO
011080     END-IF.
011090 BUSCA-CONDADO-E. EXIT.
011100 
011110*****************************************************************
011120*   COMPARACION DE NOMBRE DE ENTIDAD CONTRA UN NOMBRE CANDIDATO   *
011130*   (CASO JUDICIAL, ADJUDICACION O DOMINIO). WKS-NOMBRE-A Y        *
011140*   WKS-NOMBRE-B DEBEN ESTAR CARGADOS ANTES DE LLAMAR. REGRESA     *
011150*   WKS-COMPARA-RESULTADO = 1 (SI-COINCIDE) CUANDO COINCIDEN.      *
011160*   COINCIDENCIA EXACTA TRAS NORMALIZAR, O COINCIDENCIA DE         *
011170*   PALABRAS RAIZ (>= 70% DEL CONJUNTO MENOR) TRAS QUITAR          *
011180*   SUFIJOS DE RAZON SOCIAL (LLC, INC, CORP, TRUST, LTD,           *
011190*   FOUNDATION).                                                   *
011200*****************************************************************
011210 COMPARA-NOMBRE-ENTIDAD SECTION.
011220     MOVE ZEROES TO WKS-COMPARA-RESULTADO
011230     INSPECT WKS-NOMBRE-A REPLACING ALL ',' BY SPACE
011240                                    ALL '.' BY SPACE
011250     INSPECT WKS-NOMBRE-B REPLACING ALL ',' BY SPACE
011260                                    ALL '.' BY SPACE
011270     IF WKS-NOMBRE-A = WKS-NOMBRE-B
011280        MOVE 1 TO WKS-COMPARA-RESULTADO
011290     ELSE
011300        PERFORM TOKENIZA-NOMBRE-A THRU TOKENIZA-NOMBRE-A-E
011310        PERFORM TOKENIZA-NOMBRE-B THRU TOKENIZA-NOMBRE-B-E
011320        PERFORM CUENTA-PALABRAS-COMUNES
011330                THRU CUENTA-PALABRAS-COMUNES-E
011340        IF WKS-PAL1-MAX > 0 AND WKS-PAL2-MAX > 0
011350           IF WKS-PAL1-MAX < WKS-PAL2-MAX
011360              MOVE WKS-PAL1-MAX TO WKS-UMBRAL
011370           ELSE
011380              MOVE WKS-PAL2-MAX TO WKS-UMBRAL
011390           END-IF
011400           IF (WKS-COMUNES * 10) >= (WKS-UMBRAL * 7)
011410              MOVE 1 TO WKS-COMPARA-RESULTADO
011420           END-IF
011430        END-IF
011440     END-IF.
011450 COMPARA-NOMBRE-ENTIDAD-E. EXIT.
011460 
011470 TOKENIZA-NOMBRE-A SECTION.
011480     MOVE SPACES TO WKS-PALABRAS-A
011490     UNSTRING WKS-NOMBRE-A DELIMITED BY ALL SPACE
011500         INTO WKS-PAL-A (1) WKS-PAL-A (2) WKS-PAL-A (3)
011510              WKS-PAL-A (4) WKS-PAL-A (5) WKS-PAL-A (6)
011520              WKS-PAL-A (7) WKS-PAL-A (8) WKS-PAL-A (9)
011530              WKS-PAL-A (10)
011540     END-UNSTRING
011550     MOVE ZEROES TO WKS-W
011560     PERFORM QUITA-SUFIJO-A THRU QUITA-SUFIJO-A-E
011570             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10
011580     MOVE ZEROES TO WKS-PAL1-MAX WKS-W
011590     PERFORM CUENTA-UNA-PALABRA-A THRU CUENTA-UNA-PALABRA-A-E
011600             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10.
011610 TOKENIZA-NOMBRE-A-E. EXIT.
011620 
011630 QUITA-SUFIJO-A SECTION.
011640     IF WKS-PAL-A (WKS-W) NOT = SPACES
011650        MOVE ZEROES TO WKS-K WKS-ES-SUFIJO
011660        PERFORM COMPARA-SUFIJO-A THRU COMPARA-SUFIJO-A-E
011670                VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6
011680                        OR ES-PALABRA-SUFIJO
011690        IF ES-PALABRA-SUFIJO
011700           MOVE SPACES TO WKS-PAL-A (WKS-W)
011710        END-IF
011720     END-IF.
011730 QUITA-SUFIJO-A-E. EXIT.
011740 
011750 COMPARA-SUFIJO-A SECTION.
011760     IF WKS-PAL-A (WKS-W) (1:12) = SUF-ENTIDAD (WKS-K)
011770        MOVE 1 TO WKS-ES-SUFIJO
011780     END-IF.
011790 COMPARA-SUFIJO-A-E. EXIT.
011800 
011810 CUENTA-UNA-PALABRA-A SECTION.
011820     IF WKS-PAL-A (WKS-W) NOT = SPACES
011830        ADD 1 TO WKS-PAL1-MAX
011840     END-IF.
011850 CUENTA-UNA-PALABRA-A-E. EXIT.
011860 
011870 TOKENIZA-NOMBRE-B SECTION.
011880     MOVE SPACES TO WKS-PALABRAS-B
011890     UNSTRING WKS-NOMBRE-B DELIMITED BY ALL SPACE
011900         INTO WKS-PAL-B (1) WKS-PAL-B (2) WKS-PAL-B (3)
011910              WKS-PAL-B (4) WKS-PAL-B (5) WKS-PAL-B (6)
011920              WKS-PAL-B (7) WKS-PAL-B (8) WKS-PAL-B (9)
011930              WKS-PAL-B (10)
011940     END-UNSTRING
011950     MOVE ZEROES TO WKS-W
011960     PERFORM QUITA-SUFIJO-B THRU QUITA-SUFIJO-B-E
011970             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10
011980     MOVE ZEROES TO WKS-PAL2-MAX WKS-W
011990     PERFORM CUENTA-UNA-PALABRA-B THRU CUENTA-UNA-PALABRA-B-E
012000             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10.
012010 TOKENIZA-NOMBRE-B-E. EXIT.
012020 
012030 QUITA-SUFIJO-B SECTION.
012040     IF WKS-PAL-B (WKS-W) NOT = SPACES
012050        MOVE ZEROES TO WKS-K WKS-ES-SUFIJO
012060        PERFORM COMPARA-SUFIJO-B THRU COMPARA-SUFIJO-B-E
012070                VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6
012080                        OR ES-PALABRA-SUFIJO
012090        IF ES-PALABRA-SUFIJO
012100           MOVE SPACES TO WKS-PAL-B (WKS-W)
012110        END-IF
012120     END-IF.
012130 QUITA-SUFIJO-B-E. EXIT.
012140 
012150 COMPARA-SUFIJO-B SECTION.
012160     IF WKS-PAL-B (WKS-W) (1:12) = SUF-ENTIDAD (WKS-K)
012170        MOVE 1 TO WKS-ES-SUFIJO
012180     END-IF.
012190 COMPARA-SUFIJO-B-E. EXIT.
012200 
012210 CUENTA-UNA-PALABRA-B SECTION.
012220     IF WKS-PAL-B (WKS-W) NOT = SPACES
012230        ADD 1 TO WKS-PAL2-MAX
012240     END-IF.
012250 CUENTA-UNA-PALABRA-B-E. EXIT.
012260 
012270*****************************************************************
012280*   CUENTA LAS PALABRAS RAIZ COMUNES ENTRE WKS-PAL-A Y WKS-PAL-B. *
012290*   UNA PALABRA DE B SOLO SE CUENTA UNA VEZ (SE BORRA AL USARSE). *
012300*****************************************************************
012310 CUENTA-PALABRAS-COMUNES SECTION.
012320     MOVE ZEROES TO WKS-COMUNES WKS-I
012330     PERFORM BUSCA-PALABRA-EN-B THRU BUSCA-PALABRA-EN-B-E
012340             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.
012350 CUENTA-PALABRAS-COMUNES-E. EXIT.
012360 
012370 BUSCA-PALABRA-EN-B SECTION.
012380     IF WKS-PAL-A (WKS-I) NOT = SPACES
012390        MOVE ZEROES TO WKS-J WKS-ENCONTRADO
012400        PERFORM COMPARA-PALABRA-B THRU COMPARA-PALABRA-B-E
012410                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 10
012420                        OR PALABRA-ENCONTRADA
012430     END-IF.
012440 BUSCA-PALABRA-EN-B-E. EXIT.
012450 
012460 COMPARA-PALABRA-B SECTION.
012470     IF WKS-PAL-B (WKS-J) NOT = SPACES
012480        AND WKS-PAL-B (WKS-J) = WKS-PAL-A (WKS-I)
012490        ADD 1 TO WKS-COMUNES
012500        MOVE SPACES TO WKS-PAL-B (WKS-J)
012510        MOVE 1 TO WKS-ENCONTRADO
012520     END-IF.
012530 COMPARA-PALABRA-B-E. EXIT.
012540 
012550*****************************************************************
012560*                 C O U R T   C A S E   C H E C K E R            *
012570*  CRUZA LA ENTIDAD CONTRA LA TABLA DE CASOS JUDICIALES. LAS       *
012580*  BANDERAS AQUI SON INFORMATIVAS: NO SUMAN AL PUNTAJE DE          *
012590*  RIESGO, SOLO SE LISTAN EN EL REPORTE (ASI LO HACE EL SISTEMA    *
012600*  FUENTE).                                                         *
012610*****************************************************************
012620 VERIFICA-CASOS-JUDICIALES SECTION.
012630     MOVE ZEROES TO WKS-CASOS-FORECLOSURE WKS-CASOS-TAXLIEN
012640                     WKS-CASOS-CIVIL WKS-CASOS-BANCARROTA
012650                     WKS-CASOS-RECIENTES WKS-CASOS-ALTOMONTO
012660                     WKS-CASOS-FORECL-ABTOS WKS-CASOS-CIVIL-REG
012670                     WKS-CASOS-CIVIL-ABTO WKS-CASOS-BANCARR-ACT
012680                     WKS-CASOS-TIPOS WKS-I
012690     PERFORM BUSCA-UN-CASO THRU BUSCA-UN-CASO-E
012700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CRT-MAX
012710     IF WKS-CASOS-FORECLOSURE > 0
012720        ADD 1 TO WKS-CASOS-TIPOS
012730     END-IF
012740     IF WKS-CASOS-TAXLIEN > 0
012750        ADD 1 TO WKS-CASOS-TIPOS
012760     END-IF
012770     IF WKS-CASOS-CIVIL > 0
012780        ADD 1 TO WKS-CASOS-TIPOS
012790     END-IF
012800     IF WKS-CASOS-BANCARROTA > 0
012810        ADD 1 TO WKS-CASOS-TIPOS
012820     END-IF
012830     IF WKS-CASOS-FORECL-ABTOS > 0
012840        MOVE WKS-CASOS-FORECL-ABTOS TO WKS-NUM-EDIT3
012850        MOVE SPACES TO WKS-TEXTO-ANOMALIA
012860        STRING 'OPEN FORECLOSURE CASES: ' DELIMITED BY SIZE
012870               WKS-NUM-EDIT3 DELIMITED BY SIZE
012880               INTO WKS-TEXTO-ANOMALIA
012890        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
012900     END-IF
012910     IF WKS-CASOS-TAXLIEN > 0
012920        MOVE SPACES TO WKS-TEXTO-ANOMALIA
012930        STRING 'OUTSTANDING TAX LIEN CASES' DELIMITED BY SIZE
012940               INTO WKS-TEXTO-ANOMALIA
012950        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
012960     END-IF
012970     IF WKS-CASOS-CIVIL-REG > 0
012980        MOVE SPACES TO WKS-TEXTO-ANOMALIA
012990        STRING 'REGULATORY ACTION' DELIMITED BY SIZE
013000               INTO WKS-TEXTO-ANOMALIA
013010        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013020     END-IF
013030     IF WKS-CASOS-CIVIL-ABTO > 0
013040        MOVE SPACES TO WKS-TEXTO-ANOMALIA
013050        STRING 'ACTIVE CIVIL LITIGATION' DELIMITED BY SIZE
013060               INTO WKS-TEXTO-ANOMALIA
013070        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013080     END-IF
013090     IF WKS-CASOS-BANCARR-ACT > 0
013100        MOVE SPACES TO WKS-TEXTO-ANOMALIA
013110        STRING 'ACTIVE BANKRUPTCY PROCEEDINGS' DELIMITED BY SIZE
013120               INTO WKS-TEXTO-ANOMALIA
013130        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013140     END-IF
013150     IF WKS-CASOS-TIPOS > 1
013160        MOVE SPACES TO WKS-TEXTO-ANOMALIA
013170        STRING 'PATTERN OF FINANCIAL/LEGAL DISTRESS'
013180               DELIMITED BY SIZE INTO WKS-TEXTO-ANOMALIA
013190        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013200     END-IF
013210     IF WKS-CASOS-RECIENTES > 0
013220        MOVE WKS-CASOS-RECIENTES TO WKS-NUM-EDIT3
013230        MOVE SPACES TO WKS-TEXTO-ANOMALIA
013240        STRING 'RECENT COURT ACTIVITY: ' DELIMITED BY SIZE
013250               WKS-NUM-EDIT3 DELIMITED BY SIZE
013260               ' CASE(S) WITHIN 6 MONTHS' DELIMITED BY SIZE
013270               INTO WKS-TEXTO-ANOMALIA
013280        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013290     END-IF
013300     IF WKS-CASOS-ALTOMONTO > 0
013310        MOVE WKS-CASOS-ALTOMONTO TO WKS-NUM-EDIT3
013320        MOVE SPACES TO WKS-TEXTO-ANOMALIA
013330        STRING 'HIGH DOLLAR CASES: ' DELIMITED BY SIZE
013340               WKS-NUM-EDIT3 DELIMITED BY SIZE
013350               INTO WKS-TEXTO-ANOMALIA
013360        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
013370     END-IF.
013380 VERIFICA-CASOS-JUDICIALES-E. EXIT.
013390 
013400 BUSCA-UN-CASO SECTION.
013410     MOVE ENT-NAME        TO WKS-NOMBRE-A
013420     MOVE TC-NOMBRE (WKS-I) TO WKS-NOMBRE-B
013430     PERFORM COMPARA-NOMBRE-ENTIDAD THRU COMPARA-NOMBRE-ENTIDAD-E
013440     IF SI-COINCIDE
013450        EVALUATE TC-TIPO (WKS-I)
013460           WHEN 'FORECLOSURE    '
013470              ADD 1 TO WKS-CASOS-FORECLOSURE
013480              IF TC-STATUS (WKS-I) = 'OPEN      '
013490                 ADD 1 TO WKS-CASOS-FORECL-ABTOS
013500              END-IF
013510           WHEN 'TAX LIEN       '
013520              ADD 1 TO WKS-CASOS-TAXLIEN
013530           WHEN 'CIVIL          '
013540              ADD 1 TO WKS-CASOS-CIVIL
013550              IF TC-STATUS (WKS-I) = 'OPEN      '
013560                 MOVE ZEROES TO WKS-CONTADOR-TMP
013570                 INSPECT TC-DEMANDANTE (WKS-I) TALLYING
013580                         WKS-CONTADOR-TMP FOR ALL 'DBPR'
013590                 IF WKS-CONTADOR-TMP > 0
013600                    ADD 1 TO WKS-CASOS-CIVIL-REG
013610                 ELSE
013620                    ADD 1 TO WKS-CASOS-CIVIL-ABTO
013630                 END-IF
013640              END-IF
013650           WHEN 'BANKRUPTCY     '
013660              ADD 1 TO WKS-CASOS-BANCARROTA
013670              IF TC-STATUS (WKS-I) = 'ACTIVE    '
013680                 MOVE 1 TO WKS-CASOS-BANCARR-ACT
013690              END-IF
013700           WHEN OTHER
013710              CONTINUE
013720        END-EVALUATE
013730        COMPUTE WKS-DIAS-ENTRE-FECHAS =
013740                FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
013750                - FUNCTION INTEGER-OF-DATE (TC-FECHA (WKS-I))
013760        IF WKS-DIAS-ENTRE-FECHAS >= 0 AND
013770           WKS-DIAS-ENTRE-FECHAS <= 180
013780           ADD 1 TO WKS-CASOS-RECIENTES
013790        END-IF
013800        IF TC-MONTO (WKS-I) >= 100000.00
013810           ADD 1 TO WKS-CASOS-ALTOMONTO
013820        END-IF
013830     END-IF.
013840 BUSCA-UN-CASO-E. EXIT.
013850 
013860*****************************************************************
013870*          G R A N T S   /   C O N T R A C T S   C H E C K E R   *
013880*  CRUZA LA ENTIDAD CONTRA LA TABLA DE ADJUDICACIONES. BANDERAS    *
013890*  INFORMATIVAS, NO SUMAN AL PUNTAJE DE RIESGO.                   *
013900*****************************************************************
013910 VERIFICA-ADJUDICACIONES SECTION.
013920     MOVE ZEROES TO WKS-ADJ-TOTAL WKS-ADJ-SUBV-ACTIVAS
013930                     WKS-ADJ-CONT-ACTIVOS WKS-ADJ-PROBLEMATICAS
013940                     WKS-ADJ-INVESTIGACION WKS-ADJ-RAPIDAS
013950                     WKS-ADJ-TERMINADOS WKS-ADJ-NOCUMPLE
013960                     WKS-ADJ-FEDERAL-ACTIVAS WKS-ADJ-RECIENTES
013970                     WKS-MONTO-ADJ-TOTAL WKS-I
013980     PERFORM BUSCA-UNA-ADJUDICACION THRU BUSCA-UNA-ADJUDICACION-E
013990             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-AWD-MAX
014000     IF WKS-ADJ-RECIENTES > 1
014010        MOVE 1 TO WKS-ADJ-RAPIDAS
014020     ELSE
014030        MOVE ZEROES TO WKS-ADJ-RAPIDAS
014040     END-IF
014050     IF WKS-ADJ-FEDERAL-ACTIVAS > 1
014060        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014070        STRING 'MULTIPLE ACTIVE FEDERAL AWARDS' DELIMITED BY SIZE
014080               INTO WKS-TEXTO-ANOMALIA
014090        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014100     END-IF
014110     IF WKS-ADJ-RAPIDAS = 1
014120        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014130        STRING 'RAPID MULTIPLE AWARDS' DELIMITED BY SIZE
014140               INTO WKS-TEXTO-ANOMALIA
014150        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014160     END-IF
014170     IF WKS-ADJ-INVESTIGACION > 0
014180        MOVE WKS-ADJ-INVESTIGACION TO WKS-NUM-EDIT3
014190        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014200        STRING 'AWARD DURING INVESTIGATION: ' DELIMITED BY SIZE
014210               WKS-NUM-EDIT3 DELIMITED BY SIZE
014220               INTO WKS-TEXTO-ANOMALIA
014230        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014240     END-IF
014250     IF WKS-ADJ-TERMINADOS = 1
014260        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014270        STRING 'TERMINATED CONTRACTS' DELIMITED BY SIZE
014280               INTO WKS-TEXTO-ANOMALIA
014290        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014300     END-IF
014310     IF WKS-ADJ-NOCUMPLE > 0
014320        MOVE WKS-ADJ-NOCUMPLE TO WKS-NUM-EDIT3
014330        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014340        STRING 'COMPLIANCE VIOLATIONS: ' DELIMITED BY SIZE
014350               WKS-NUM-EDIT3 DELIMITED BY SIZE
014360               INTO WKS-TEXTO-ANOMALIA
014370        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014380     END-IF
014390     IF WKS-ADJ-PROBLEMATICAS > 0
014400        MOVE WKS-ADJ-PROBLEMATICAS TO WKS-NUM-EDIT3
014410        MOVE SPACES TO WKS-TEXTO-ANOMALIA
014420        STRING 'HAS COMPLIANCE ISSUES: ' DELIMITED BY SIZE
014430               WKS-NUM-EDIT3 DELIMITED BY SIZE
014440               ' AWARDS' DELIMITED BY SIZE
014450               INTO WKS-TEXTO-ANOMALIA
014460        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
014470     END-IF.
014480 VERIFICA-ADJUDICACIONES-E. EXIT.
014490 
014500 BUSCA-UNA-ADJUDICACION SECTION.
014510     MOVE ENT-NAME         TO WKS-NOMBRE-A
014520     MOVE TA-NOMBRE (WKS-I) TO WKS-NOMBRE-B
014530     PERFORM COMPARA-NOMBRE-ENTIDAD THRU COMPARA-NOMBRE-ENTIDAD-E
014540     IF SI-COINCIDE
014550        ADD 1 TO WKS-ADJ-TOTAL
014560        ADD TA-MONTO (WKS-I) TO WKS-MONTO-ADJ-TOTAL
014570        IF TA-STATUS (WKS-I) = 'ACTIVE         '
014580           IF TA-TIPO (WKS-I) = 'G'
014590              ADD 1 TO WKS-ADJ-SUBV-ACTIVAS
014600           ELSE
014610              IF TA-TIPO (WKS-I) = 'C'
014620                 ADD 1 TO WKS-ADJ-CONT-ACTIVOS
014630              END-IF
014640           END-IF
014650        END-IF
014660        IF TA-TIPO (WKS-I) = 'C' AND
014670           TA-STATUS (WKS-I) = 'TERMINATED     '
014680           MOVE 1 TO WKS-ADJ-TERMINADOS
014690        END-IF
014700        IF TA-NIVEL (WKS-I) = 'F' AND
014710           TA-STATUS (WKS-I) = 'ACTIVE         '
014720           ADD 1 TO WKS-ADJ-FEDERAL-ACTIVAS
014730        END-IF
014740        MOVE ZEROES TO WKS-CONTADOR-TMP
014750        IF TA-CUMPLIMIENTO (WKS-I) = 'NON-COMPLIANT       '
014760           ADD 1 TO WKS-ADJ-NOCUMPLE
014770           ADD 1 TO WKS-ADJ-PROBLEMATICAS
014780           ADD 1 TO WKS-ADJ-INVESTIGACION
014790        ELSE
014800           IF TA-CUMPLIMIENTO (WKS-I) = 'UNDER REVIEW        '
014810              OR TA-CUMPLIMIENTO (WKS-I) = 'BREACH              '
014820              ADD 1 TO WKS-ADJ-PROBLEMATICAS
014830           END-IF
014840           INSPECT TA-CUMPLIMIENTO (WKS-I) TALLYING
014850                   WKS-CONTADOR-TMP FOR ALL 'INVESTIGATION'
014860           IF WKS-CONTADOR-TMP = 0
014870              INSPECT TA-CUMPLIMIENTO (WKS-I) TALLYING
014880                      WKS-CONTADOR-TMP FOR ALL 'REVIEW'
014890           END-IF
014900           IF WKS-CONTADOR-TMP = 0
014910              INSPECT TA-CUMPLIMIENTO (WKS-I) TALLYING
014920                      WKS-CONTADOR-TMP FOR ALL 'AUDIT'
014930           END-IF
014940           IF WKS-CONTADOR-TMP > 0
014950              ADD 1 TO WKS-ADJ-INVESTIGACION
014960           END-IF
014970        END-IF
014980        COMPUTE WKS-DIAS-ENTRE-FECHAS =
014990                FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
015000                - FUNCTION INTEGER-OF-DATE (TA-FECHA (WKS-I))
015010        IF WKS-DIAS-ENTRE-FECHAS >= 0 AND
015020           WKS-DIAS-ENTRE-FECHAS <= 90
015030           ADD 1 TO WKS-ADJ-RECIENTES
015040        END-IF
015050     END-IF.
015060 BUSCA-UNA-ADJUDICACION-E. EXIT.
015070 
015080*****************************************************************
015090*           O F F I C E R   C R O S S - R E F E R E N C E         *
015100*  CRUZA LOS FUNCIONARIOS DE LA ENTIDAD (HASTA 5) CONTRA EL        *
015110*  ARCHIVO DE FUNCIONARIOS PARA DETECTAR CREADORES SERIALES,       *
015120*  LICENCIAS SUSPENDIDAS, RENUNCIAS MULTIPLES, CONEXIONES EN EL    *
015130*  EXTRANJERO Y DOMICILIOS/ENTIDADES COMPARTIDOS ENTRE ELLOS.      *
015140*  AL IGUAL QUE EL COURT CASE CHECKER, TODO LO QUE AQUI SE         *
015150*  DETECTA ES INFORMATIVO Y NO ALTERA EL PUNTAJE DE RIESGO.        *
015160*****************************************************************
015170 VERIFICA-FUNCIONARIOS SECTION.
015180     INITIALIZE WKS-FUNCIONARIOS-ENTIDAD
015190     MOVE ZEROES TO WKS-FUN-SERIALES WKS-FUN-CON-BANDERA
015200                     WKS-FUN-ENTIDAD-COMUN WKS-FUN-DIR-COMUN
015210                     WKS-FUN-PROBLEMA
015220     IF ENT-OFFICER-COUNT > 5
015230        MOVE 5 TO WKS-FUN-CANT
015240     ELSE
015250        MOVE ENT-OFFICER-COUNT TO WKS-FUN-CANT
015260     END-IF
015270     IF WKS-FUN-CANT > 0
015280        MOVE ZEROES TO WKS-I
015290        PERFORM PROCESA-UN-FUNCIONARIO THRU PROCESA-UN-FUNCIONARIO-E
015300                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-FUN-CANT
015310        PERFORM EVALUA-FUNCIONARIOS-COMUNES
015320                THRU EVALUA-FUNCIONARIOS-COMUNES-E
015330     END-IF
015340     IF WKS-FUN-PROBLEMA > 1
015350        MOVE SPACES TO WKS-TEXTO-ANOMALIA
015360        STRING 'MULTIPLE PROBLEMATIC OFFICERS' DELIMITED BY SIZE
015370               INTO WKS-TEXTO-ANOMALIA
015380        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
015390     END-IF
015400     IF WKS-FUN-ENTIDAD-COMUN > 1
015410        MOVE SPACES TO WKS-TEXTO-ANOMALIA
015420        STRING 'COMPLEX ENTITY WEB ACROSS OFFICERS' DELIMITED BY SIZE
015430               INTO WKS-TEXTO-ANOMALIA
015440        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
015450     END-IF
015460     IF WKS-FUN-DIR-COMUN > 0
015470        MOVE SPACES TO WKS-TEXTO-ANOMALIA
015480        STRING 'OFFICERS SHARE THE SAME ADDRESS' DELIMITED BY SIZE
015490               INTO WKS-TEXTO-ANOMALIA
015500        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
015510     END-IF.
015520 VERIFICA-FUNCIONARIOS-E. EXIT.
015530 
015540 PROCESA-UN-FUNCIONARIO SECTION.
015550     IF ENT-OFFICER (WKS-I) NOT = SPACES
015560        MOVE ZEROES TO WKS-J
015570        PERFORM BUSCA-UN-FUNCIONARIO THRU BUSCA-UN-FUNCIONARIO-E
015580                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-OFC-MAX
015590        PERFORM EMITE-BANDERAS-FUNCIONARIO
015600                THRU EMITE-BANDERAS-FUNCIONARIO-E
015610     END-IF.
015620 PROCESA-UN-FUNCIONARIO-E. EXIT.
015630 
015640 BUSCA-UN-FUNCIONARIO SECTION.
015650     MOVE ENT-OFFICER (WKS-I) TO WKS-NOMBRE-A
015660     MOVE TO-NOMBRE (WKS-J)   TO WKS-NOMBRE-B
015670     PERFORM COMPARA-NOMBRE-FUNCIONARIO
015680             THRU COMPARA-NOMBRE-FUNCIONARIO-E
015690     IF SI-COINCIDE
015700        ADD 1 TO WFE-TOTAL (WKS-I)
015710        IF TO-STATUS (WKS-J) = 'ACTIVE    '
015720           ADD 1 TO WFE-ACTIVOS (WKS-I)
015730        END-IF
015740        IF TO-STATUS (WKS-J) = 'RESIGNED  '
015750           OR TO-STATUS (WKS-J) = 'TERMINATED'
015760           ADD 1 TO WFE-RESIGNADOS (WKS-I)
015770        END-IF
015780        IF TO-LICENCIA (WKS-J) = 'S'
015790           MOVE 1 TO WFE-LICENCIA (WKS-I)
015800        END-IF
015810        MOVE ZEROES TO WKS-CONTADOR-TMP
015820        INSPECT TO-DIRECCION (WKS-J) TALLYING WKS-CONTADOR-TMP
015830                FOR ALL 'PO BOX'
015840        IF WKS-CONTADOR-TMP > 0
015850           MOVE 1 TO WFE-POBOX (WKS-I)
015860        END-IF
015870        MOVE ZEROES TO WKS-CONTADOR-TMP
015880        INSPECT TO-ENTIDAD (WKS-J) TALLYING WKS-CONTADOR-TMP
015890                FOR ALL 'OFFSHORE'
015900        IF WKS-CONTADOR-TMP > 0
015910           MOVE 1 TO WFE-OFFSHORE (WKS-I)
015920        END-IF
015930        MOVE ZEROES TO WKS-CONTADOR-TMP
015940        INSPECT TO-DIRECCION (WKS-J) TALLYING WKS-CONTADOR-TMP
015950                FOR ALL 'CAYMAN'
015960        IF WKS-CONTADOR-TMP > 0
015970           MOVE 1 TO WFE-OFFSHORE (WKS-I)
015980        END-IF
015990        IF TO-ENTIDAD (WKS-J) NOT = ENT-NAME
016000           ADD 1 TO WFE-CONECTADAS (WKS-I)
016010           IF WFE-PRIMERA-ENTIDAD (WKS-I) = SPACES
016020              MOVE TO-ENTIDAD (WKS-J) TO WFE-PRIMERA-ENTIDAD (WKS-I)
016030           END-IF
016040        END-IF
016050        IF WFE-PRIMERA-DIRECCION (WKS-I) = SPACES
016060           MOVE TO-DIRECCION (WKS-J) TO WFE-PRIMERA-DIRECCION (WKS-I)
016070        END-IF
016080     END-IF.
016090 BUSCA-UN-FUNCIONARIO-E. EXIT.
016100 
016110 EMITE-BANDERAS-FUNCIONARIO SECTION.
016120     IF WFE-ACTIVOS (WKS-I) >= 3
016130        ADD 1 TO WKS-FUN-SERIALES
016140        ADD 1 TO WKS-FUN-PROBLEMA
016150        MOVE SPACES TO WKS-TEXTO-ANOMALIA
016160        STRING 'SERIAL ENTITY CREATOR: ' DELIMITED BY SIZE
016170               ENT-OFFICER (WKS-I) DELIMITED BY SIZE
016180               INTO WKS-TEXTO-ANOMALIA
016190        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
016200     END-IF
016210     IF WFE-LICENCIA (WKS-I) = 1
016220        ADD 1 TO WKS-FUN-CON-BANDERA
016230        ADD 1 TO WKS-FUN-PROBLEMA
016240        MOVE SPACES TO WKS-TEXTO-ANOMALIA
016250        STRING 'OFFICER WITH REGULATORY ISSUES: ' DELIMITED BY SIZE
016260               ENT-OFFICER (WKS-I) DELIMITED BY SIZE
016270               INTO WKS-TEXTO-ANOMALIA
016280        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
016290     END-IF
016300     IF WFE-RESIGNADOS (WKS-I) >= 2
016310        ADD 1 TO WKS-FUN-PROBLEMA
016320        MOVE SPACES TO WKS-TEXTO-ANOMALIA
016330        STRING 'MULTIPLE RESIGNATIONS/TERMINATIONS: '
016340               DELIMITED BY SIZE
016350               ENT-OFFICER (WKS-I) DELIMITED BY SIZE
016360               INTO WKS-TEXTO-ANOMALIA
016370        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
016380     END-IF
016390     IF WFE-OFFSHORE (WKS-I) = 1
016400        ADD 1 TO WKS-FUN-PROBLEMA
016410        MOVE SPACES TO WKS-TEXTO-ANOMALIA
016420        STRING 'OFFSHORE CONNECTION: ' DELIMITED BY SIZE
016430               ENT-OFFICER (WKS-I) DELIMITED BY SIZE
016440               INTO WKS-TEXTO-ANOMALIA
016450        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
016460     END-IF
016470     IF WFE-POBOX (WKS-I) = 1
016480        MOVE SPACES TO WKS-TEXTO-ANOMALIA
016490        STRING 'OFFICER ADDRESS IS A PO BOX: ' DELIMITED BY SIZE
016500               ENT-OFFICER (WKS-I) DELIMITED BY SIZE
016510               INTO WKS-TEXTO-ANOMALIA
016520        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
016530     END-IF.
016540 EMITE-BANDERAS-FUNCIONARIO-E. EXIT.
016550 
016560*****************************************************************
016570*  CRUCES ENTRE FUNCIONARIOS: UNA MISMA ENTIDAD U OFICINA DE       *
016580*  DOMICILIO COMPARTIDA POR MAS DE UN FUNCIONARIO DE LA LISTA.     *
016590*  CADA CRUCE GENERA SU PROPIA LINEA DE ANOMALIA CON SEVERIDAD     *
016600*  HIGH O MEDIUM SEGUN EL UMBRAL, ADEMAS DE LAS LINEAS DE PATRON   *
016610*  GENERAL (REQ-342255).                                           *
016620*****************************************************************
016630 EVALUA-FUNCIONARIOS-COMUNES SECTION.
016640     MOVE ZEROES TO WKS-I
016650     PERFORM BUSCA-FUNCIONARIO-COMUN THRU BUSCA-FUNCIONARIO-COMUN-E
016660             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-FUN-CANT.
016670 EVALUA-FUNCIONARIOS-COMUNES-E. EXIT.
016680 
016690 BUSCA-FUNCIONARIO-COMUN SECTION.
016700     IF WFE-PRIMERA-ENTIDAD (WKS-I) NOT = SPACES
016710        PERFORM VERIFICA-PRIMERA-ENTIDAD
016720                THRU VERIFICA-PRIMERA-ENTIDAD-E
016730     END-IF
016740     IF WFE-PRIMERA-DIRECCION (WKS-I) NOT = SPACES
016750        PERFORM VERIFICA-PRIMERA-DIRECCION
016760                THRU VERIFICA-PRIMERA-DIRECCION-E
016770     END-IF.
016780 BUSCA-FUNCIONARIO-COMUN-E. EXIT.
016790 
016800*****************************************************************
016810*  CUENTA CUANTOS FUNCIONARIOS (1 A WKS-FUN-CANT) COMPARTEN LA     *
016820*  MISMA PRIMERA ENTIDAD CONECTADA DEL FUNCIONARIO WKS-I. SI YA    *
016830*  APARECIO UN INDICE MENOR CON ESA MISMA ENTIDAD, EL CRUCE YA SE  *
016840*  REPORTO Y NO SE VUELVE A EMITIR.                                *
016850*****************************************************************
016860 VERIFICA-PRIMERA-ENTIDAD SECTION.
016870     MOVE ZEROES TO WKS-CRUCE-CANT
016880     MOVE ZEROES TO WKS-YA-REPORTADO
016890     MOVE ZEROES TO WKS-J
016900     PERFORM CUENTA-ENTIDAD-COMUN THRU CUENTA-ENTIDAD-COMUN-E
016910             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-FUN-CANT
016920     IF NOT YA-REPORTADO AND WKS-CRUCE-CANT > 1
016930        ADD 1 TO WKS-FUN-ENTIDAD-COMUN
016940        PERFORM EMITE-CRUCE-ENTIDAD THRU EMITE-CRUCE-ENTIDAD-E
016950     END-IF.
016960 VERIFICA-PRIMERA-ENTIDAD-E. EXIT.
016970 
016980 CUENTA-ENTIDAD-COMUN SECTION.
016990     IF WFE-PRIMERA-ENTIDAD (WKS-J) = WFE-PRIMERA-ENTIDAD (WKS-I)
017000        ADD 1 TO WKS-CRUCE-CANT
017010        IF WKS-J < WKS-I
017020           MOVE 1 TO WKS-YA-REPORTADO
017030        END-IF
017040     END-IF.
017050 CUENTA-ENTIDAD-COMUN-E. EXIT.
017060 
017070*****************************************************************
017080*  LINEA DE ANOMALIA POR ENTIDAD COMPARTIDA. RIESGO HIGH CUANDO    *
017090*  LA ENTIDAD CONECTA A 3 O MAS FUNCIONARIOS DE LA LISTA, MEDIUM   *
017100*  EN CUALQUIER OTRO CASO (REQ-342255).                            *
017110*****************************************************************
017120 EMITE-CRUCE-ENTIDAD SECTION.
017130     MOVE SPACES TO WKS-TEXTO-ANOMALIA
017140     IF WKS-CRUCE-CANT >= 3
017150        STRING 'SHARED ENTITY (HIGH): ' DELIMITED BY SIZE
017160               WFE-PRIMERA-ENTIDAD (WKS-I) DELIMITED BY SIZE
017170               INTO WKS-TEXTO-ANOMALIA
017180     ELSE
017190        STRING 'SHARED ENTITY (MEDIUM): ' DELIMITED BY SIZE
017200               WFE-PRIMERA-ENTIDAD (WKS-I) DELIMITED BY SIZE
017210               INTO WKS-TEXTO-ANOMALIA
017220     END-IF
017230     ADD 1 TO WKS-TOT-CRUCES
017240     PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E.
017250 EMITE-CRUCE-ENTIDAD-E. EXIT.
017260 
017270*****************************************************************
017280*  MISMO TRATAMIENTO QUE VERIFICA-PRIMERA-ENTIDAD PERO SOBRE EL    *
017290*  DOMICILIO CONECTADO DEL FUNCIONARIO.                            *
017300*****************************************************************
017310 VERIFICA-PRIMERA-DIRECCION SECTION.
017320     MOVE ZEROES TO WKS-CRUCE-CANT
017330     MOVE ZEROES TO WKS-YA-REPORTADO
017340     MOVE ZEROES TO WKS-J
017350     PERFORM CUENTA-DIRECCION-COMUN THRU CUENTA-DIRECCION-COMUN-E
017360             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-FUN-CANT
017370     IF NOT YA-REPORTADO AND WKS-CRUCE-CANT > 1
017380        ADD 1 TO WKS-FUN-DIR-COMUN
017390        PERFORM EMITE-CRUCE-DIRECCION THRU EMITE-CRUCE-DIRECCION-E
017400     END-IF.
017410 VERIFICA-PRIMERA-DIRECCION-E. EXIT.
017420 
017430 CUENTA-DIRECCION-COMUN SECTION.
017440     IF WFE-PRIMERA-DIRECCION (WKS-J) = WFE-PRIMERA-DIRECCION (WKS-I)
017450        ADD 1 TO WKS-CRUCE-CANT
017460        IF WKS-J < WKS-I
017470           MOVE 1 TO WKS-YA-REPORTADO
017480        END-IF
017490     END-IF.
017500 CUENTA-DIRECCION-COMUN-E. EXIT.
017510 
017520*****************************************************************
017530*  LINEA DE ANOMALIA POR DOMICILIO COMPARTIDO. RIESGO HIGH CUANDO  *
017540*  EL DOMICILIO CONTIENE "PO BOX", MEDIUM EN CUALQUIER OTRO CASO   *
017550*  (REQ-342255).                                                   *
017560*****************************************************************
017570 EMITE-CRUCE-DIRECCION SECTION.
017580     MOVE ZEROES TO WKS-CONTADOR-TMP
017590     INSPECT WFE-PRIMERA-DIRECCION (WKS-I) TALLYING WKS-CONTADOR-TMP
017600             FOR ALL 'PO BOX'
017610     MOVE SPACES TO WKS-TEXTO-ANOMALIA
017620     IF WKS-CONTADOR-TMP > 0
017630        STRING 'SHARED ADDRESS (HIGH): ' DELIMITED BY SIZE
017640               WFE-PRIMERA-DIRECCION (WKS-I) DELIMITED BY SIZE
017650               INTO WKS-TEXTO-ANOMALIA
017660     ELSE
017670        STRING 'SHARED ADDRESS (MEDIUM): ' DELIMITED BY SIZE
017680               WFE-PRIMERA-DIRECCION (WKS-I) DELIMITED BY SIZE
017690               INTO WKS-TEXTO-ANOMALIA
017700     END-IF
017710     ADD 1 TO WKS-TOT-CRUCES
017720     PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E.
017730 EMITE-CRUCE-DIRECCION-E. EXIT.
017740 
017750*****************************************************************
017760*  COMPARACION DE NOMBRES DE FUNCIONARIO. SE QUITAN TITULOS       *
017770*  (MR/MRS/MS/DR/JR/SR/II/III) E INICIALES DE SEGUNDO NOMBRE      *
017780*  ANTES DE COMPARAR, PORQUE EL MAESTRO DE ENTIDADES Y EL         *
017790*  ARCHIVO DE FUNCIONARIOS NO SIEMPRE CAPTURAN EL NOMBRE IGUAL.   *
017800*****************************************************************
017810 COMPARA-NOMBRE-FUNCIONARIO SECTION.
017820     MOVE ZEROES TO WKS-COMPARA-RESULTADO
017830     INSPECT WKS-NOMBRE-A REPLACING ALL ',' BY SPACE
017840                                    ALL '.' BY SPACE
017850     INSPECT WKS-NOMBRE-B REPLACING ALL ',' BY SPACE
017860                                    ALL '.' BY SPACE
017870     IF WKS-NOMBRE-A = WKS-NOMBRE-B
017880        MOVE 1 TO WKS-COMPARA-RESULTADO
017890     ELSE
017900        PERFORM TOKENIZA-OFC-A THRU TOKENIZA-OFC-A-E
017910        PERFORM TOKENIZA-OFC-B THRU TOKENIZA-OFC-B-E
017920        PERFORM CUENTA-PALABRAS-COMUNES
017930                THRU CUENTA-PALABRAS-COMUNES-E
017940        IF WKS-PAL1-MAX > 0 AND WKS-PAL2-MAX > 0
017950           IF WKS-PAL1-MAX < WKS-PAL2-MAX
017960              MOVE WKS-PAL1-MAX TO WKS-UMBRAL
017970           ELSE
017980              MOVE WKS-PAL2-MAX TO WKS-UMBRAL
017990           END-IF
018000           IF WKS-COMUNES = WKS-UMBRAL
018010              MOVE 1 TO WKS-COMPARA-RESULTADO
018020           END-IF
018030        END-IF
018040     END-IF.
018050 COMPARA-NOMBRE-FUNCIONARIO-E. EXIT.
018060 
018070 TOKENIZA-OFC-A SECTION.
018080     MOVE SPACES TO WKS-PALABRAS-A
018090     UNSTRING WKS-NOMBRE-A DELIMITED BY ALL SPACE
018100         INTO WKS-PAL-A (1) WKS-PAL-A (2) WKS-PAL-A (3)
018110              WKS-PAL-A (4) WKS-PAL-A (5) WKS-PAL-A (6)
018120              WKS-PAL-A (7) WKS-PAL-A (8) WKS-PAL-A (9)
018130              WKS-PAL-A (10)
018140     END-UNSTRING
018150     MOVE ZEROES TO WKS-W
018160     PERFORM QUITA-TITULO-A THRU QUITA-TITULO-A-E
018170             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10
018180     MOVE ZEROES TO WKS-PAL1-MAX WKS-W
018190     PERFORM CUENTA-UNA-PALABRA-A THRU CUENTA-UNA-PALABRA-A-E
018200             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10.
018210 TOKENIZA-OFC-A-E. EXIT.
018220 
018230 QUITA-TITULO-A SECTION.
018240     IF WKS-PAL-A (WKS-W) NOT = SPACES
018250        IF WKS-PAL-A (WKS-W) (2:1) = SPACE
018260           MOVE SPACES TO WKS-PAL-A (WKS-W)
018270        ELSE
018280           MOVE ZEROES TO WKS-K WKS-ES-SUFIJO
018290           PERFORM COMPARA-TITULO-A THRU COMPARA-TITULO-A-E
018300                   VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 8
018310                           OR ES-PALABRA-SUFIJO
018320           IF ES-PALABRA-SUFIJO
018330              MOVE SPACES TO WKS-PAL-A (WKS-W)
018340           END-IF
018350        END-IF
018360     END-IF.
018370 QUITA-TITULO-A-E. EXIT.
018380 
018390 COMPARA-TITULO-A SECTION.
018400     IF WKS-PAL-A (WKS-W) (1:6) = TIT-FUNCIONARIO (WKS-K)
018410        MOVE 1 TO WKS-ES-SUFIJO
018420     END-IF.
018430 COMPARA-TITULO-A-E. EXIT.
018440 
018450 TOKENIZA-OFC-B SECTION.
018460     MOVE SPACES TO WKS-PALABRAS-B
018470     UNSTRING WKS-NOMBRE-B DELIMITED BY ALL SPACE
018480         INTO WKS-PAL-B (1) WKS-PAL-B (2) WKS-PAL-B (3)
018490              WKS-PAL-B (4) WKS-PAL-B (5) WKS-PAL-B (6)
018500              WKS-PAL-B (7) WKS-PAL-B (8) WKS-PAL-B (9)
018510              WKS-PAL-B (10)
018520     END-UNSTRING
018530     MOVE ZEROES TO WKS-W
018540     PERFORM QUITA-TITULO-B THRU QUITA-TITULO-B-E
018550             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10
018560     MOVE ZEROES TO WKS-PAL2-MAX WKS-W
018570     PERFORM CUENTA-UNA-PALABRA-B THRU CUENTA-UNA-PALABRA-B-E
018580             VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > 10.
018590 TOKENIZA-OFC-B-E. EXIT.
018600 
018610 QUITA-TITULO-B SECTION.
018620     IF WKS-PAL-B (WKS-W) NOT = SPACES
018630        IF WKS-PAL-B (WKS-W) (2:1) = SPACE
018640           MOVE SPACES TO WKS-PAL-B (WKS-W)
018650        ELSE
018660           MOVE ZEROES TO WKS-K WKS-ES-SUFIJO
018670           PERFORM COMPARA-TITULO-B THRU COMPARA-TITULO-B-E
018680                   VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 8
018690                           OR ES-PALABRA-SUFIJO
018700           IF ES-PALABRA-SUFIJO
018710              MOVE SPACES TO WKS-PAL-B (WKS-W)
018720           END-IF
018730        END-IF
018740     END-IF.
018750 QUITA-TITULO-B-E. EXIT.
018760 
018770 COMPARA-TITULO-B SECTION.
018780     IF WKS-PAL-B (WKS-W) (1:6) = TIT-FUNCIONARIO (WKS-K)
018790        MOVE 1 TO WKS-ES-SUFIJO
018800     END-IF.
018810 COMPARA-TITULO-B-E. EXIT.
018820 
018830*****************************************************************
018840*          D O M A I N   P R E S E N C E   A N A L Y Z E R        *
018850*  CRUZA LA ENTIDAD CONTRA EL REGISTRO DE DOMINIOS DE INTERNET.    *
018860*  LA CONFIANZA DE CADA COINCIDENCIA ARRANCA EN 0.40 (SE ASUME     *
018870*  QUE EL NOMBRE DE ORGANIZACION DEL DOMINIO SI CORRESPONDE A LA   *
018880*  ENTIDAD) Y SUBE O BAJA SEGUN PRIVACIDAD WHOIS, DATOS DE         *
018890*  CONTACTO Y ESTADO DEL SITIO. ES INFORMATIVO, NO ALTERA EL       *
018900*  PUNTAJE DE RIESGO.                                              *
018910*****************************************************************
018920 VERIFICA-DOMINIOS SECTION.
018930     MOVE ZEROES TO WKS-DOM-COINCIDENCIAS WKS-DOM-SIN-PRESENCIA
018940                     WKS-DOM-PRIVACIDAD WKS-DOM-RECIENTES
018950                     WKS-DOM-INACTIVOS WKS-DOM-EXTRANJEROS
018960                     WKS-DOM-BAJACONF WKS-DOM-CONCONTACTO WKS-I
018970     PERFORM BUSCA-UN-DOMINIO THRU BUSCA-UN-DOMINIO-E
018980             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DOM-MAX
018990     IF WKS-DOM-COINCIDENCIAS = 0
019000        MOVE 1 TO WKS-DOM-SIN-PRESENCIA
019010        MOVE SPACES TO WKS-TEXTO-ANOMALIA
019020        STRING 'NO WEB PRESENCE FOUND' DELIMITED BY SIZE
019030               INTO WKS-TEXTO-ANOMALIA
019040        PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019050     ELSE
019060        IF WKS-DOM-PRIVACIDAD > 0
019070           MOVE WKS-DOM-PRIVACIDAD TO WKS-NUM-EDIT3
019080           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019090           STRING 'DOMAIN(S) WITH WHOIS PRIVACY: ' DELIMITED BY SIZE
019100                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019110                  INTO WKS-TEXTO-ANOMALIA
019120           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019130        END-IF
019140        IF WKS-DOM-RECIENTES > 0
019150           MOVE WKS-DOM-RECIENTES TO WKS-NUM-EDIT3
019160           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019170           STRING 'DOMAIN(S) REGISTERED WITHIN 90 DAYS: '
019180                  DELIMITED BY SIZE
019190                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019200                  INTO WKS-TEXTO-ANOMALIA
019210           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019220        END-IF
019230        IF WKS-DOM-INACTIVOS > 0
019240           MOVE WKS-DOM-INACTIVOS TO WKS-NUM-EDIT3
019250           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019260           STRING 'DOMAIN(S) NOT ACTIVE: ' DELIMITED BY SIZE
019270                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019280                  INTO WKS-TEXTO-ANOMALIA
019290           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019300        END-IF
019310        IF WKS-DOM-CONCONTACTO > 0
019320           MOVE WKS-DOM-CONCONTACTO TO WKS-NUM-EDIT3
019330           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019340           STRING 'DOMAIN(S) WITHOUT CONTACT INFORMATION: '
019350                  DELIMITED BY SIZE
019360                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019370                  INTO WKS-TEXTO-ANOMALIA
019380           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019390        END-IF
019400        IF WKS-DOM-EXTRANJEROS > 0
019410           MOVE WKS-DOM-EXTRANJEROS TO WKS-NUM-EDIT3
019420           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019430           STRING 'DOMAIN(S) REGISTERED OUTSIDE THE US: '
019440                  DELIMITED BY SIZE
019450                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019460                  INTO WKS-TEXTO-ANOMALIA
019470           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019480        END-IF
019490        IF WKS-DOM-BAJACONF > 0
019500           MOVE WKS-DOM-BAJACONF TO WKS-NUM-EDIT3
019510           MOVE SPACES TO WKS-TEXTO-ANOMALIA
019520           STRING 'DOMAIN(S) WITH LOW MATCH CONFIDENCE: '
019530                  DELIMITED BY SIZE
019540                  WKS-NUM-EDIT3 DELIMITED BY SIZE
019550                  INTO WKS-TEXTO-ANOMALIA
019560           PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
019570        END-IF
019580     END-IF.
019590 VERIFICA-DOMINIOS-E. EXIT.
019600 
019610 BUSCA-UN-DOMINIO SECTION.
019620     MOVE ENT-NAME          TO WKS-NOMBRE-A
019630     MOVE TD-NOMBRE (WKS-I) TO WKS-NOMBRE-B
019640     PERFORM COMPARA-NOMBRE-ENTIDAD THRU COMPARA-NOMBRE-ENTIDAD-E
019650     IF SI-COINCIDE
019660        ADD 1 TO WKS-DOM-COINCIDENCIAS
019670        MOVE .40 TO WKS-CONFIANZA-DOM
019680        IF TD-PRIVACIDAD (WKS-I) = 'Y'
019690           SUBTRACT .10 FROM WKS-CONFIANZA-DOM
019700           ADD 1 TO WKS-DOM-PRIVACIDAD
019710        ELSE
019720           ADD .20 TO WKS-CONFIANZA-DOM
019730        END-IF
019740        IF TD-CONTACTO (WKS-I) = 'Y'
019750           ADD .35 TO WKS-CONFIANZA-DOM
019760        ELSE
019770           ADD 1 TO WKS-DOM-CONCONTACTO
019780        END-IF
019790        IF TD-ESTADO-SITIO (WKS-I) = 'PARKED         '
019800           SUBTRACT .20 FROM WKS-CONFIANZA-DOM
019810        END-IF
019820        IF TD-ESTADO-SITIO (WKS-I) NOT = 'ACTIVE         '
019830           ADD 1 TO WKS-DOM-INACTIVOS
019840        END-IF
019850        IF TD-PAIS (WKS-I) NOT = 'US'
019860           ADD 1 TO WKS-DOM-EXTRANJEROS
019870        END-IF
019880        IF WKS-CONFIANZA-DOM > 1.00
019890           MOVE 1.00 TO WKS-CONFIANZA-DOM
019900        END-IF
019910        IF WKS-CONFIANZA-DOM < 0
019920           MOVE ZEROES TO WKS-CONFIANZA-DOM
019930        END-IF
019940        IF WKS-CONFIANZA-DOM < .50
019950           ADD 1 TO WKS-DOM-BAJACONF
019960        END-IF
019970        COMPUTE WKS-DIAS-ENTRE-FECHAS =
019980                FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
019990                - FUNCTION INTEGER-OF-DATE (TD-CREADO (WKS-I))
020000        IF WKS-DIAS-ENTRE-FECHAS >= 0 AND
020010           WKS-DIAS-ENTRE-FECHAS <= 90
020020           ADD 1 TO WKS-DOM-RECIENTES
020030           IF TD-ESTADO-SITIO (WKS-I) = 'CONSTRUCTION   '
020040              MOVE SPACES TO WKS-TEXTO-ANOMALIA
020050              STRING 'DOMAIN ' DELIMITED BY SIZE
020060                     TD-DOMINIO (WKS-I) DELIMITED BY SIZE
020070                     ' REGISTERED RECENTLY WITH MINIMAL WEBSITE'
020080                     DELIMITED BY SIZE
020090                     INTO WKS-TEXTO-ANOMALIA
020100              PERFORM AGREGA-ANOMALIA THRU AGREGA-ANOMALIA-E
020110           END-IF
020120        END-IF
020130     END-IF.
020140 BUSCA-UN-DOMINIO-E. EXIT.
020150 
020160*****************************************************************
020170*            I M P R E S I O N   D E L   R E P O R T E            *
020180*  UNA LINEA DE ENCABEZADO POR ENTIDAD, SEGUIDA DE LAS LINEAS DE   *
020190*  ANOMALIA CUANDO EL SWITCH UPSI-0 VIENE ENCENDIDO EN EL JCL      *
020200*  (REPORTE CON DETALLE). CON EL SWITCH APAGADO SOLO SE IMPRIME    *
020210*  LA LINEA RESUMEN DE CADA ENTIDAD (REPORTE EJECUTIVO).           *
020220*****************************************************************
020230 ESCRIBE-REPORTE-ENTIDAD SECTION.
020240     IF WKS-PRIMERA-PAGINA = 1
020250        PERFORM ESCRIBE-ENCABEZADO THRU ESCRIBE-ENCABEZADO-E
020260     ELSE
020270        IF (WKS-LIN-USADAS + 2 + WKS-ANOM-MAX) > 58
020280           PERFORM ESCRIBE-ENCABEZADO THRU ESCRIBE-ENCABEZADO-E
020290        END-IF
020300     END-IF
020310     MOVE ENT-NAME      TO LDE-NOMBRE
020320     MOVE WKS-PUNTAJE   TO LDE-SCORE
020330     IF ES-FIDEICOMISO
020340        MOVE 'Y' TO LDE-ES-TRUST
020350     ELSE
020360        MOVE 'N' TO LDE-ES-TRUST
020370     END-IF
020380     MOVE WKS-ANOM-MAX  TO LDE-NUM-ANOMALIAS
020390     WRITE LIN-DETALLE-ENTIDAD AFTER ADVANCING 2
020400     ADD 2 TO WKS-LIN-USADAS
020410     IF WKS-UPSI-CON-DETALLE = 1 AND WKS-ANOM-MAX > 0
020420        MOVE ZEROES TO WKS-W
020430        PERFORM ESCRIBE-UNA-ANOMALIA THRU ESCRIBE-UNA-ANOMALIA-E
020440                VARYING WKS-W FROM 1 BY 1 UNTIL WKS-W > WKS-ANOM-MAX
020450     END-IF.
020460 ESCRIBE-REPORTE-ENTIDAD-E. EXIT.
020470 
020480 ESCRIBE-UNA-ANOMALIA SECTION.
020490     MOVE WKS-ANOMALIA (WKS-W) TO LDA-TEXTO
020500     WRITE LIN-DETALLE-ANOMALIA AFTER ADVANCING 1
020510     ADD 1 TO WKS-LIN-USADAS.
020520 ESCRIBE-UNA-ANOMALIA-E. EXIT.
020530 
020540 ESCRIBE-ENCABEZADO SECTION.
020550     ADD 1 TO WKS-NUM-PAGINA
020560     MOVE WKS-FECHA-PROCESO TO LE1-FECHA
020570     WRITE LIN-ENCABEZADO-1 AFTER ADVANCING C01
020580     MOVE WKS-NUM-PAGINA TO LE2-PAGINA
020590     WRITE LIN-ENCABEZADO-2 AFTER ADVANCING 1
020600     WRITE LIN-BLANCO      AFTER ADVANCING 1
020610     WRITE LIN-CABECERA-COL AFTER ADVANCING 1
020620     WRITE LIN-BLANCO      AFTER ADVANCING 1
020630     MOVE ZEROES TO WKS-PRIMERA-PAGINA
020640     MOVE 5 TO WKS-LIN-USADAS.
020650 ESCRIBE-ENCABEZADO-E. EXIT.
020660 
020670*****************************************************************
020680*                P A G I N A   D E   T O T A L E S                *
020690*****************************************************************
020700 ESCRIBE-TOTALES SECTION.
020710     WRITE LIN-TOTALES-1 AFTER ADVANCING C01
020720     WRITE LIN-BLANCO    AFTER ADVANCING 1
020730     MOVE WKS-ENTIDADES-LEIDAS TO LT2-ENTIDADES
020740     WRITE LIN-TOTALES-2 AFTER ADVANCING 1
020750     MOVE WKS-TOT-BAJO         TO LT3-BAJO
020760     WRITE LIN-TOTALES-3 AFTER ADVANCING 1
020770     MOVE WKS-TOT-MEDIO        TO LT4-MEDIO
020780     WRITE LIN-TOTALES-4 AFTER ADVANCING 1
020790     MOVE WKS-TOT-ALTO         TO LT5-ALTO
020800     WRITE LIN-TOTALES-5 AFTER ADVANCING 1
020810     MOVE WKS-TOT-ANOMALIAS    TO LT6-ANOMALIAS
020820     WRITE LIN-TOTALES-6 AFTER ADVANCING 1
020830     MOVE WKS-SCORE-MAX        TO LT7-SCOREMAX
020840     WRITE LIN-TOTALES-7 AFTER ADVANCING 1
020850     MOVE WKS-TOT-CRUCES       TO LT8-CRUCES
020860     WRITE LIN-TOTALES-8 AFTER ADVANCING 1.
020870 ESCRIBE-TOTALES-E. EXIT.
020880 
020890*****************************************************************
020900*                 C I E R R E   D E   A R C H I V O S             *
020910*****************************************************************
020920 CIERRA-ARCHIVOS SECTION.
020930     CLOSE PARM-FILE
020940     IF FS-PRM NOT EQUAL 0
020950        MOVE 'CLOSE'    TO ACCION
020960        MOVE SPACES     TO LLAVE
020970        MOVE 'PARMFILE' TO ARCHIVO
020980        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020990                               FS-PRM, FSE-PRM
021000        STOP RUN
021010     END-IF
021020     CLOSE ENTITY-FILE
021030     IF FS-ENT NOT EQUAL 0
021040        MOVE 'CLOSE'    TO ACCION
021050        MOVE SPACES     TO LLAVE
021060        MOVE 'ENTFILE'  TO ARCHIVO
021070        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021080                               FS-ENT, FSE-ENT
021090        STOP RUN
021100     END-IF
021110     CLOSE COURT-FILE
021120     IF FS-CRT NOT EQUAL 0
021130        MOVE 'CLOSE'    TO ACCION
021140        MOVE SPACES     TO LLAVE
021150        MOVE 'CRTFILE'  TO ARCHIVO
021160        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021170                               FS-CRT, FSE-CRT
021180        STOP RUN
021190     END-IF
021200     CLOSE AWARD-FILE
021210     IF FS-AWD NOT EQUAL 0
021220        MOVE 'CLOSE'    TO ACCION
021230        MOVE SPACES     TO LLAVE
021240        MOVE 'AWDFILE'  TO ARCHIVO
021250        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021260                               FS-AWD, FSE-AWD
021270        STOP RUN
021280     END-IF
021290     CLOSE OFFICER-FILE
021300     IF FS-OFC NOT EQUAL 0
021310        MOVE 'CLOSE'    TO ACCION
021320        MOVE SPACES     TO LLAVE
021330        MOVE 'OFCFILE'  TO ARCHIVO
021340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021350                               FS-OFC, FSE-OFC
021360        STOP RUN
021370     END-IF
021380     CLOSE DOMAIN-FILE
021390     IF FS-DOM NOT EQUAL 0
021400        MOVE 'CLOSE'    TO ACCION
021410        MOVE SPACES     TO LLAVE
021420        MOVE 'DOMFILE'  TO ARCHIVO
021430        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021440                               FS-DOM, FSE-DOM
021450        STOP RUN
021460     END-IF
021470     CLOSE RISK-REPORT
021480     IF FS-RPT NOT EQUAL 0
021490        MOVE 'CLOSE'    TO ACCION
021500        MOVE SPACES     TO LLAVE
021510        MOVE 'RISKRPT'  TO ARCHIVO
021520        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021530                               FS-RPT, FSE-RPT
021540        STOP RUN
021550     END-IF.
021560 CIERRA-ARCHIVOS-E. EXIT.
021570 
021580 
021590 
021600 
021610 
021620 
021630 
021640 
021650 
021660 
021670 
021680 
