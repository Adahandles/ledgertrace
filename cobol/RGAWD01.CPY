000010*****************************************************************
000020*              R G A W D 0 1   -   R E F E R E N C I A
000030*    A D J U D I C A C I O N E S / C O N T R A T O S ( A W A R D )
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGAWD01
000070* DESCRIPCION : ARCHIVO DE REFERENCIA DE SUBVENCIONES (GRANTS)
000080*             : Y CONTRATOS, ORDENADO POR NOMBRE DE ENTIDAD.
000090* LONGITUD    : 200 POSICIONES
000100*****************************************************************
000110 01  REG-ADJUDICACION.
000120     05  AWD-ENTITY-NAME           PIC X(60).
000130     05  AWD-AWARD-ID              PIC X(20).
000140     05  AWD-AWARD-KIND            PIC X(01).
000150         88  AWD-ES-GRANT                      VALUE 'G'.
000160         88  AWD-ES-CONTRACT                   VALUE 'C'.
000170     05  AWD-AGENCY-LEVEL          PIC X(01).
000180         88  AWD-NIVEL-FEDERAL                 VALUE 'F'.
000190         88  AWD-NIVEL-ESTATAL                 VALUE 'S'.
000200     05  AWD-AWARD-DATE            PIC 9(08).
000210     05  AWD-AMOUNT                PIC 9(09)V99.
000220     05  AWD-STATUS                PIC X(15).
000230         88  AWD-STATUS-ACTIVA                 VALUE 'ACTIVE'.
000240         88  AWD-STATUS-TERMINADA              VALUE 'TERMINATED'.
000250         88  AWD-STATUS-INVESTIGADA            VALUE 'UNDER INVEST'.
000260     05  AWD-COMPLIANCE            PIC X(20).
000270     05  FILLER                    PIC X(64).
