000010*****************************************************************
000020*              R G P R M 0 1   -   P A R A M E T R O S
000030*             F E C H A   D E   C O R R I D A   B A T C H
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGPRM01
000070* DESCRIPCION : REGISTRO UNICO DE PARAMETROS LEIDO AL INICIO DE
000080*             : CADA CORRIDA. TODAS LAS REGLAS "RECIENTE / DENTRO
000090*             : DE N DIAS" SE MIDEN CONTRA ESTA FECHA, NUNCA
000100*             : CONTRA EL RELOJ DE LA MAQUINA.
000110* LONGITUD    : 80 POSICIONES
000120*****************************************************************
000130 01  REG-PARAMETRO.
000140     05  PRM-AS-OF-DATE            PIC 9(08).
000150     05  FILLER                    PIC X(72).
