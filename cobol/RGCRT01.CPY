000010*****************************************************************
000020*              R G C R T 0 1   -   R E F E R E N C I A
000030*           C A S O S   J U D I C I A L E S   ( C O U R T )
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGCRT01
000070* DESCRIPCION : ARCHIVO DE REFERENCIA DE CASOS JUDICIALES,
000080*             : ORDENADO POR NOMBRE DE ENTIDAD. SE CARGA EN
000090*             : TABLA DE MEMORIA PARA BUSQUEDA BINARIA.
000100* LONGITUD    : 200 POSICIONES
000110*****************************************************************
000120 01  REG-CASO-JUDICIAL.
000130     05  CRT-ENTITY-NAME           PIC X(60).
000140     05  CRT-CASE-TYPE             PIC X(15).
000150     05  CRT-CASE-NUMBER           PIC X(15).
000160     05  CRT-STATUS                PIC X(10).
000170     05  CRT-FILED-DATE            PIC 9(08).
000180     05  CRT-COUNTY                PIC X(15).
000190     05  CRT-PLAINTIFF             PIC X(30).
000200     05  CRT-AMOUNT                PIC 9(09)V99.
000210     05  FILLER                    PIC X(36).
