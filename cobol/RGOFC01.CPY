000010*****************************************************************
000020*              R G O F C 0 1   -   R E G I S T R O
000030*       R E G I S T R O   D E   F U N C I O N A R I O S
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGOFC01
000070* DESCRIPCION : UN REGISTRO POR CADA PAR (FUNCIONARIO, ENTIDAD).
000080*             : ARCHIVO ORDENADO POR OFC-NAME.
000090* LONGITUD    : 180 POSICIONES
000100*****************************************************************
000110 01  REG-FUNCIONARIO.
000120     05  OFC-NAME                  PIC X(30).
000130     05  OFC-ENTITY-NAME           PIC X(60).
000140     05  OFC-ROLE                  PIC X(20).
000150     05  OFC-STATUS                PIC X(10).
000160         88  OFC-STATUS-ACTIVO                 VALUE 'ACTIVE'.
000170         88  OFC-STATUS-RENUNCIO               VALUE 'RESIGNED'.
000180         88  OFC-STATUS-TERMINADO              VALUE 'TERMINATED'.
000190     05  OFC-ADDRESS               PIC X(50).
000200     05  OFC-LICENSE-FLAG          PIC X(01).
000210         88  OFC-LICENCIA-SUSPENDIDA           VALUE 'S'.
000220     05  FILLER                    PIC X(09).
