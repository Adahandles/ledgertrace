000010*****************************************************************
000020*              R G D O M 0 1   -   R E G I S T R O
000030*         R E G I S T R O   D E   D O M I N I O S   W E B
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGDOM01
000070* DESCRIPCION : ARCHIVO DE REFERENCIA DE DOMINIOS DE INTERNET
000080*             : ATRIBUIDOS A UNA ENTIDAD, ORDENADO POR NOMBRE.
000090* LONGITUD    : 160 POSICIONES
000100*****************************************************************
000110 01  REG-DOMINIO.
000120     05  DOM-ENTITY-NAME           PIC X(60).
000130     05  DOM-DOMAIN                PIC X(40).
000140     05  DOM-CREATED               PIC 9(08).
000150     05  DOM-PRIVACY               PIC X(01).
000160         88  DOM-CON-PRIVACIDAD                VALUE 'Y'.
000170     05  DOM-SITE-STATUS           PIC X(15).
000180         88  DOM-SITIO-ACTIVO                  VALUE 'ACTIVE'.
000190         88  DOM-SITIO-ESTACIONADO             VALUE 'PARKED'.
000200         88  DOM-SITIO-EN-CONSTRUCCION         VALUE 'CONSTRUCTION'.
000210         88  DOM-SITIO-NO-ENCONTRADO           VALUE 'NOTFOUND'.
000220     05  DOM-COUNTRY               PIC X(02).
000230     05  DOM-CONTACT-INFO         PIC X(01).
000240         88  DOM-TIENE-CONTACTO                VALUE 'Y'.
000250     05  FILLER                    PIC X(33).
