000010*****************************************************************
000020*              R G S N P 0 1   -   R E G I S T R O
000030*      F O T O   D E   M O N I T O R E O   ( S N A P S H O T )
000040*****************************************************************
000050* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES
000060* COPYBOOK    : RGSNP01
000070* DESCRIPCION : PAR DE REGISTROS POR ENTIDAD (SNP-SEQ 1 = FOTO
000080*             : ANTERIOR, SNP-SEQ 2 = FOTO ACTUAL) PARA EL
000090*             : PROCESO DE DETECCION DE CAMBIOS.
000100* LONGITUD    : 120 POSICIONES
000110*****************************************************************
000120 01  REG-SNAPSHOT.
000130     05  SNP-ENTITY-NAME           PIC X(60).
000140     05  SNP-SEQ                   PIC 9(01).
000150         88  SNP-FOTO-ANTERIOR                 VALUE 1.
000160         88  SNP-FOTO-ACTUAL                   VALUE 2.
000170     05  SNP-RISK-SCORE            PIC 9(03).
000180     05  SNP-COURT-COUNT           PIC 9(03).
000190     05  SNP-ANOMALY-COUNT         PIC 9(03).
000200     05  SNP-COMPLIANCE-FLAG       PIC X(01).
000210         88  SNP-CON-INCUMPLIMIENTO            VALUE 'Y'.
000220     05  SNP-RECENT-FUNDING        PIC X(01).
000230         88  SNP-CON-FONDOS-RECIENTES          VALUE 'Y'.
000240     05  SNP-OFFICER-COUNT         PIC 9(02).
000250     05  FILLER                    PIC X(46).
