000010*****************************************************************
000020* FECHA       : 11/01/1995                                      *
000030* PROGRAMADOR : ROSA PLACENCIA (RPLM)                           *
000040* APLICACION  : ANALISIS DE RIESGO DE ENTIDADES                 *
000050* PROGRAMA    : RSKCHN01                                        *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : LEE EL ARCHIVO DE CADENAS DE PROPIEDAD, ROMPE   *
000080*             : CONTROL POR NUMERO DE CADENA Y CALIFICA CADA    *
000090*             : CADENA SEGUN INDICADORES DE EMPRESA DE PAPEL    *
000100*             : (SHELL) Y PATRONES DE OFUSCACION DE PROPIEDAD,  *
000110*             : EMITIENDO EL REPORTE RSKCHN01-R01 CON EL        *
000120*             : RESUMEN POR CADENA Y LOS TOTALES DE CONTROL.    *
000130* ARCHIVOS    : PARMFILE=C, CHNFILE=C, CHNRPT=A                 *
000140* ACCION (ES) : R=REPORTE                                       *
000150* INSTALADO   : 18/01/1995                                      *
000160* BPM/RATIONAL: 341410                                          *
000170* NOMBRE      : ANALISIS DE CADENAS DE PROPIEDAD                *
000180* DESCRIPCION : PROCESO BATCH MENSUAL                           *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. RSKCHN01.
000220 AUTHOR. ROSA PLACENCIA.
000230 INSTALLATION. DEPARTAMENTO DE SISTEMAS - REVISION FINANCIERA.
000240 DATE-WRITTEN. 11/01/1995.
000250 DATE-COMPILED. 11/01/1995.
000260 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000270*****************************************************************
000280*                 B I T A C O R A   D E   C A M B I O S         *
000290*****************************************************************
000300* 11/01/1995 RPLM REQ-341410 VERSION ORIGINAL DEL PROGRAMA.     *
000310* 07/07/1995 RPLM REQ-341465 SE AGREGA DETECCION DE NUMERO DE   *
000320*            RADICACION (FILING ID) DUPLICADO DENTRO DE LA      *
000330*            MISMA CADENA (PROPIEDAD CIRCULAR).                 *
000340* 21/03/1996 JLTZ REQ-341522 SE AGREGA BANDERA DE ESTRUCTURA     *
000350*            MUY PROFUNDA CUANDO LA CADENA PASA DE 4 NIVELES.   *
000360* 19/08/1998 RPLM REQ-341690 AJUSTE DE SIGLO (Y2K): LA FECHA DE  *
000370*            PROCESO Y CHN-DATE-FILED SE COMPARAN CON 4          *
000380*            POSICIONES DE ANIO.                                 *
000390* 04/02/1999 RPLM REQ-341691 PRUEBAS DE CIERRE DE SIGLO SOBRE     *
000400*            EVALUA-CADENA.                                      *
000410* 12/11/2002 JLTZ REQ-341812 SE AGREGA PROBABILIDAD DE EMPRESA    *
000420*            DE PAPEL (SHELL) EN LA PAGINA DE TOTALES.            *
000430* 30/09/2010 NVSQ REQ-341960 SE CORRIGE EL PROMEDIO DE PUNTAJE    *
000440*            CUANDO NO SE LEEN CADENAS (DIVISION ENTRE CERO).     *
000450* 30/09/2015 NVSQ REQ-342255 SE AGREGA CONTEO DE ESLABONES      *
000460*            TOTALES PROCESADOS EN LA CORRIDA (CONTADOR         *
000470*            INDEPENDIENTE) Y SU LINEA EN LA PAGINA DE          *
000480*            TOTALES DEL REPORTE.                               *
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PARM-FILE ASSIGN TO PARMFILE
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS        IS SEQUENTIAL
000590            FILE STATUS   IS FS-PRM
000600                             FSE-PRM.
000610 
000620     SELECT CHAIN-FILE ASSIGN TO CHNFILE
000630            ORGANIZATION  IS SEQUENTIAL
000640            ACCESS        IS SEQUENTIAL
000650            FILE STATUS   IS FS-CHN
000660                             FSE-CHN.
000670 
000680     SELECT CHAIN-REPORT ASSIGN TO CHNRPT
000690            ORGANIZATION  IS SEQUENTIAL
000700            ACCESS        IS SEQUENTIAL
000710            FILE STATUS   IS FS-RPT
000720                             FSE-RPT.
000730 
000740 DATA DIVISION.
000750 FILE SECTION.
000760*****************************************************************
000770*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
000780*****************************************************************
000790*   PARAMETROS DE LA CORRIDA (FECHA DE PROCESO).
000800*   ARCHIVO DE CADENAS DE PROPIEDAD, ORDENADO POR NUMERO DE
000810*   CADENA Y LUEGO POR POSICION DENTRO DE LA CADENA.
000820 FD  PARM-FILE.
000830     COPY RGPRM01.
000840 FD  CHAIN-FILE.
000850     COPY RGCHN01.
000860 FD  CHAIN-REPORT.
000870 01  LCH-ENCABEZADO-1.
000880     05  FILLER              PIC X(36) VALUE SPACES.
000890     05  FILLER              PIC X(34) VALUE
000900             'OWNERSHIP CHAIN ANALYSIS REPORT'.
000910     05  FILLER              PIC X(10) VALUE SPACES.
000920     05  FILLER              PIC X(12) VALUE 'AS OF DATE:'.
000930     05  LC1-FECHA           PIC 9(08).
000940     05  FILLER              PIC X(32) VALUE SPACES.
000950 01  LCH-ENCABEZADO-2.
000960     05  FILLER              PIC X(50) VALUE SPACES.
000970     05  FILLER              PIC X(08) VALUE 'PAGINA '.
000980     05  LC2-PAGINA          PIC ZZZ9.
000990     05  FILLER              PIC X(70) VALUE SPACES.
001000 01  LCH-CABECERA-COL.
001010     05  FILLER              PIC X(10) VALUE 'CHAIN ID'.
001020     05  FILLER              PIC X(62) VALUE
001030             'ROOT ENTITY'.
001040     05  FILLER              PIC X(08) VALUE 'DEPTH'.
001050     05  FILLER              PIC X(08) VALUE 'INDIC'.
001060     05  FILLER              PIC X(08) VALUE 'OBFUS'.
001070     05  FILLER              PIC X(36) VALUE 'SCORE'.
001080 01  LCH-DETALLE-CADENA.
001090     05  LCD-CHAIN-ID         PIC ZZZ9.
001100     05  FILLER               PIC X(06) VALUE SPACES.
001110     05  LCD-RAIZ             PIC X(60).
001120     05  FILLER               PIC X(02) VALUE SPACES.
001130     05  LCD-PROFUNDIDAD      PIC ZZ9.
001140     05  FILLER               PIC X(05) VALUE SPACES.
001150     05  LCD-INDICADORES      PIC ZZ9.
001160     05  FILLER               PIC X(05) VALUE SPACES.
001170     05  LCD-OBFUSCACION      PIC ZZ9.
001180     05  FILLER               PIC X(05) VALUE SPACES.
001190     05  LCD-PUNTAJE          PIC ZZ9.99.
001200     05  FILLER               PIC X(21) VALUE SPACES.
001210 01  LCH-TOTALES-1.
001220     05  FILLER               PIC X(30) VALUE
001230             'CONTROL TOTALS'.
001240     05  FILLER               PIC X(102) VALUE SPACES.
001250 01  LCH-TOTALES-2.
001260     05  FILLER               PIC X(30) VALUE
001270             'CHAINS PROCESSED.............'.
001280     05  LT2-CADENAS          PIC ZZZZ9.
001290     05  FILLER               PIC X(97) VALUE SPACES.
001300 01  LCH-TOTALES-3.
001310     05  FILLER               PIC X(30) VALUE
001320             'DEEPEST CHAIN................'.
001330     05  LT3-PROFUNDIDAD      PIC ZZ9.
001340     05  FILLER               PIC X(99) VALUE SPACES.
001350 01  LCH-TOTALES-4.
001360     05  FILLER               PIC X(30) VALUE
001370             'TOTAL SHELL INDICATORS.......'.
001380     05  LT4-INDICADORES      PIC ZZZZ9.
001390     05  FILLER               PIC X(97) VALUE SPACES.
001400 01  LCH-TOTALES-5.
001410     05  FILLER               PIC X(30) VALUE
001420             'TOTAL OBFUSCATION PATTERNS...'.
001430     05  LT5-OBFUSCACION      PIC ZZZZ9.
001440     05  FILLER               PIC X(97) VALUE SPACES.
001450 01  LCH-TOTALES-6.
001460     05  FILLER               PIC X(30) VALUE
001470             'MAXIMUM CHAIN SCORE..........'.
001480     05  LT6-SCOREMAX         PIC ZZ9.99.
001490     05  FILLER               PIC X(98) VALUE SPACES.
001500 01  LCH-TOTALES-7.
001510     05  FILLER               PIC X(30) VALUE
001520             'AVERAGE CHAIN SCORE..........'.
001530     05  LT7-PROMEDIO         PIC ZZ9.99.
001540     05  FILLER               PIC X(98) VALUE SPACES.
001550 01  LCH-TOTALES-8.
001560     05  FILLER               PIC X(30) VALUE
001570             'OVERALL ASSESSMENT............'.
001580     05  LT8-NIVEL            PIC X(08).
001590     05  FILLER               PIC X(94) VALUE SPACES.
001600 01  LCH-TOTALES-9.
001610     05  FILLER               PIC X(30) VALUE
001620             'SHELL-COMPANY PROBABILITY.....'.
001630     05  LT9-PROBABILIDAD     PIC Z.99.
001640     05  FILLER               PIC X(99) VALUE SPACES.
001650 01  LCH-TOTALES-10.
001660     05  FILLER               PIC X(30) VALUE
001670             'LINKS PROCESSED...............'.
001680     05  LT10-ESLABONES       PIC ZZZZ9.
001690     05  FILLER               PIC X(97) VALUE SPACES.
001700 01  LCH-BLANCO.
001710     05  FILLER               PIC X(132) VALUE SPACES.
001720 WORKING-STORAGE SECTION.
001730*****************************************************************
001740*  CONTADOR INDEPENDIENTE DE ESLABONES DE CADENA                *
001750*  PROCESADOS EN LA CORRIDA (REQ-342255). NO FORMA PARTE        *
001760*  DE NINGUNA CADENA; SE IMPRIME EN LA PAGINA DE TOTALES.       *
001770*****************************************************************
001780 77 WKS-TOT-ESLABONES        PIC 9(07) VALUE ZEROES COMP.
001790*****************************************************************
001800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
001810*****************************************************************
001820 01 WKS-FS-STATUS.
001830    02 FS-PRM              PIC 9(02) VALUE ZEROES.
001840    02 FSE-PRM.
001850       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001860       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001870       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001880    02 FS-CHN              PIC 9(02) VALUE ZEROES.
001890    02 FSE-CHN.
001900       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001910       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001920       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001930    02 FS-RPT              PIC 9(02) VALUE ZEROES.
001940    02 FSE-RPT.
001950       04 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001960       04 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001970       04 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001980    02 PROGRAMA            PIC X(08) VALUE SPACES.
001990    02 ARCHIVO             PIC X(08) VALUE SPACES.
002000    02 ACCION              PIC X(06) VALUE SPACES.
002010    02 LLAVE               PIC X(32) VALUE SPACES.
002020*****************************************************************
002030*              INDICADORES Y CONTADORES DE TRABAJO               *
002040*****************************************************************
002050 01 WKS-FLAGS.
002060    02 WKS-FIN-CADENAS         PIC 9(01) VALUE ZEROES.
002070       88 FIN-CADENAS                    VALUE 1.
002080    02 WKS-PRIMERA-PAGINA      PIC 9(01) VALUE 1.
002090    02 WKS-CAD-DUPLICADO       PIC 9(01) VALUE ZEROES.
002100 01 WKS-CONTADORES             COMP.
002110    02 WKS-LIN-USADAS          PIC 9(03) VALUE ZEROES.
002120    02 WKS-NUM-PAGINA          PIC 9(04) VALUE ZEROES.
002130    02 WKS-CHAIN-ID-ACTUAL     PIC 9(04) VALUE ZEROES.
002140    02 WKS-CAD-CANT            PIC 9(02) VALUE ZEROES.
002150    02 WKS-CAD-PROFUNDIDAD     PIC 9(02) VALUE ZEROES.
002160    02 WKS-CAD-INDICADORES     PIC 9(02) VALUE ZEROES.
002170    02 WKS-CAD-OBFUSCACION     PIC 9(02) VALUE ZEROES.
002180    02 WKS-DIAS-ENTRE-FECHAS   PIC S9(06) VALUE ZEROES.
002190    02 WKS-I                   PIC 9(02) VALUE ZEROES.
002200    02 WKS-J                   PIC 9(02) VALUE ZEROES.
002210    02 WKS-TOT-CADENAS         PIC 9(05) VALUE ZEROES.
002220    02 WKS-TOT-INDICADORES     PIC 9(05) VALUE ZEROES.
002230    02 WKS-TOT-OBFUSCACION     PIC 9(05) VALUE ZEROES.
002240    02 WKS-MAX-PROFUNDIDAD     PIC 9(02) VALUE ZEROES.
002250 01 WKS-MONTOS.
002260    02 WKS-CAD-PUNTAJE         PIC 9(03)V99 COMP VALUE ZEROES.
002270    02 WKS-SCORE-MAX-CADENA    PIC 9(03)V99 COMP VALUE ZEROES.
002280    02 WKS-SUMA-PUNTAJES       PIC 9(08)V99 COMP VALUE ZEROES.
002290    02 WKS-PROMEDIO-CADENA     PIC 9(03)V99 COMP VALUE ZEROES.
002300    02 WKS-PROBABILIDAD-SHELL  PIC 9(01)V99 COMP VALUE ZEROES.
002310*****************************************************************
002320*            FECHA DE PROCESO Y REDEFINICION (REDEFINES 1)        *
002330*****************************************************************
002340 01 WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
002350 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002360    05 WKS-FP-ANIO             PIC 9(04).
002370    05 WKS-FP-MES              PIC 9(02).
002380    05 WKS-FP-DIA               PIC 9(02).
002390*****************************************************************
002400*       COPIA DE TRABAJO DE LA FECHA Y REDEFINICION (REDEFINES 2) *
002410*****************************************************************
002420 01 WKS-FECHA-COMPARA          PIC 9(08) VALUE ZEROES.
002430 01 WKS-FECHA-COMPARA-R REDEFINES WKS-FECHA-COMPARA.
002440    05 WKS-FC-ANIO             PIC 9(04).
002450    05 WKS-FC-MES              PIC 9(02).
002460    05 WKS-FC-DIA               PIC 9(02).
002470*****************************************************************
002480*   TABLA DE NIVELES DE EVALUACION GENERAL (REDEFINES 3)          *
002490*   SE RECORRE DE MAYOR A MENOR UMBRAL PARA ASIGNAR LA PRIMERA    *
002500*   DESCRIPCION CUYO PISO NO SUPERE EL PUNTAJE MAXIMO DE CADENA.  *
002510*****************************************************************
002520 01 TABLA-NIVELES.
002530    05 FILLER PIC 9(03) VALUE 070.
002540    05 FILLER PIC X(08) VALUE 'CRITICAL'.
002550    05 FILLER PIC 9(03) VALUE 050.
002560    05 FILLER PIC X(08) VALUE 'HIGH    '.
002570    05 FILLER PIC 9(03) VALUE 030.
002580    05 FILLER PIC X(08) VALUE 'MEDIUM  '.
002590    05 FILLER PIC 9(03) VALUE 000.
002600    05 FILLER PIC X(08) VALUE 'LOW     '.
002610 01 TABLA-NIVELES-TBL REDEFINES TABLA-NIVELES.
002620    05 NVL-ENTRY OCCURS 4 TIMES.
002630       10 NVL-PISO            PIC 9(03).
002640       10 NVL-TEXTO           PIC X(08).
002650*****************************************************************
002660*   RADICACIONES (FILING ID) YA VISTAS EN LA CADENA ACTUAL,       *
002670*   PARA DETECTAR PROPIEDAD CIRCULAR (NUMERO REPETIDO).           *
002680*****************************************************************
002690 01 WKS-RADICACIONES-CADENA.
002700    02 WKS-RAD-ENTRY OCCURS 30 TIMES.
002710       04 WKS-RAD-FILING-ID    PIC X(12).
002720 COPY RGPRM01.
002730 PROCEDURE DIVISION.
002740*****************************************************************
002750*               S E C C I O N    P R I N C I P A L               *
002760*****************************************************************
002770 0000-RSKCHN01 SECTION.
002780     PERFORM APERTURA-ARCHIVOS   THRU APERTURA-ARCHIVOS-E
002790     PERFORM LEE-PARAMETRO       THRU LEE-PARAMETRO-E
002800     PERFORM LEE-CADENA          THRU LEE-CADENA-E
002810     PERFORM PROCESA-UNA-CADENA  THRU PROCESA-UNA-CADENA-E
002820             UNTIL FIN-CADENAS
002830     PERFORM ESCRIBE-TOTALES-CADENA
002840                                  THRU ESCRIBE-TOTALES-CADENA-E
002850     PERFORM CIERRA-ARCHIVOS     THRU CIERRA-ARCHIVOS-E
002860     STOP RUN.
002870 0000-RSKCHN01-E. EXIT.
002880 
002890 APERTURA-ARCHIVOS SECTION.
002900     MOVE 'RSKCHN01' TO PROGRAMA
002910     OPEN INPUT  PARM-FILE CHAIN-FILE
002920          OUTPUT CHAIN-REPORT
002930     IF FS-PRM NOT EQUAL 0
002940        MOVE 'OPEN'     TO ACCION
002950        MOVE SPACES     TO LLAVE
002960        MOVE 'PARMFILE' TO ARCHIVO
002970        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002980                               FS-PRM, FSE-PRM
002990        STOP RUN
003000     END-IF
003010     IF FS-CHN NOT EQUAL 0
003020        MOVE 'OPEN'     TO ACCION
003030        MOVE SPACES     TO LLAVE
003040        MOVE 'CHNFILE'  TO ARCHIVO
003050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003060                               FS-CHN, FSE-CHN
003070        STOP RUN
003080     END-IF
003090     IF FS-RPT NOT EQUAL 0
003100        MOVE 'OPEN'     TO ACCION
003110        MOVE SPACES     TO LLAVE
003120        MOVE 'CHNRPT'   TO ARCHIVO
003130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003140                               FS-RPT, FSE-RPT
003150        STOP RUN
003160     END-IF.
003170 APERTURA-ARCHIVOS-E. EXIT.
003180 
003190 LEE-PARAMETRO SECTION.
003200     READ PARM-FILE
003210        AT END
003220           MOVE 'READ'     TO ACCION
003230           MOVE SPACES     TO LLAVE
003240           MOVE 'PARMFILE' TO ARCHIVO
003250           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003260                                  FS-PRM, FSE-PRM
003270           STOP RUN
003280     END-READ
003290     MOVE PRM-AS-OF-DATE TO WKS-FECHA-PROCESO
003300     MOVE PRM-AS-OF-DATE TO WKS-FECHA-COMPARA.
003310 LEE-PARAMETRO-E. EXIT.
003320 
003330*****************************************************************
003340*  LECTURA DEL ARCHIVO DE CADENAS. EL CONTROL DE FIN DE CADENA    *
003350*  SE HACE COMPARANDO CHN-CHAIN-ID DEL REGISTRO RECIEN LEIDO      *
003360*  CONTRA WKS-CHAIN-ID-ACTUAL EN PROCESA-UNA-CADENA.              *
003370*****************************************************************
003380 LEE-CADENA SECTION.
003390     READ CHAIN-FILE
003400        AT END MOVE 1 TO WKS-FIN-CADENAS
003410     END-READ.
003420 LEE-CADENA-E. EXIT.
003430 
003440*****************************************************************
003450*  PROCESA UNA CADENA COMPLETA: ACUMULA TODAS LAS ENTIDADES QUE   *
003460*  COMPARTEN EL MISMO CHN-CHAIN-ID, EVALUA LA CADENA Y ESCRIBE    *
003470*  LA LINEA DE RESUMEN.                                           *
003480*****************************************************************
003490 PROCESA-UNA-CADENA SECTION.
003500     MOVE CHN-CHAIN-ID TO WKS-CHAIN-ID-ACTUAL
003510     PERFORM INICIALIZA-CADENA THRU INICIALIZA-CADENA-E
003520     PERFORM ACUMULA-UN-ESLABON THRU ACUMULA-UN-ESLABON-E
003530             UNTIL FIN-CADENAS
003540                OR CHN-CHAIN-ID NOT = WKS-CHAIN-ID-ACTUAL
003550     PERFORM EVALUA-CADENA THRU EVALUA-CADENA-E
003560     PERFORM ESCRIBE-RESUMEN-CADENA THRU ESCRIBE-RESUMEN-CADENA-E.
003570 PROCESA-UNA-CADENA-E. EXIT.
003580 
003590 INICIALIZA-CADENA SECTION.
003600     MOVE ZEROES TO WKS-CAD-CANT WKS-CAD-PROFUNDIDAD
003610                     WKS-CAD-INDICADORES WKS-CAD-OBFUSCACION
003620                     WKS-CAD-PUNTAJE WKS-CAD-DUPLICADO
003630     MOVE SPACES TO WKS-RADICACIONES-CADENA.
003640 INICIALIZA-CADENA-E. EXIT.
003650 
003660*****************************************************************
003670*  ACUMULA LOS PUNTOS DE UN ESLABON (UNA ENTIDAD) DE LA CADENA    *
003680*  ACTUAL Y LUEGO AVANZA AL SIGUIENTE REGISTRO DEL ARCHIVO.       *
003690*****************************************************************
003700 ACUMULA-UN-ESLABON SECTION.
003710     ADD 1 TO WKS-TOT-ESLABONES
003720     IF WKS-CAD-CANT < 30
003730        ADD 1 TO WKS-CAD-CANT
003740     END-IF
003750     IF CHN-POSITION > WKS-CAD-PROFUNDIDAD
003760        MOVE CHN-POSITION TO WKS-CAD-PROFUNDIDAD
003770     END-IF
003780     IF CHN-POSITION = 1
003790        MOVE CHN-ENTITY-NAME TO LCD-RAIZ
003800     END-IF
003810     COMPUTE WKS-DIAS-ENTRE-FECHAS =
003820             FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
003830             - FUNCTION INTEGER-OF-DATE (CHN-DATE-FILED)
003840     IF WKS-DIAS-ENTRE-FECHAS >= 0 AND
003850        WKS-DIAS-ENTRE-FECHAS <= 365
003860        ADD 15 TO WKS-CAD-PUNTAJE
003870        ADD 1 TO WKS-CAD-INDICADORES
003880     END-IF
003890     IF CHN-OFFICER-COUNT <= 2
003900        ADD 20 TO WKS-CAD-PUNTAJE
003910        ADD 1 TO WKS-CAD-INDICADORES
003920     END-IF
003930     IF CHN-SHARED-OFFICERS > 0
003940        COMPUTE WKS-CAD-PUNTAJE = WKS-CAD-PUNTAJE
003950                + (CHN-SHARED-OFFICERS * 10)
003960        ADD 1 TO WKS-CAD-INDICADORES
003970     END-IF
003980     PERFORM BUSCA-RADICACION-DUPLICADA
003990             THRU BUSCA-RADICACION-DUPLICADA-E
004000     IF WKS-CAD-CANT <= 30
004010        MOVE CHN-FILING-ID TO WKS-RAD-FILING-ID (WKS-CAD-CANT)
004020     END-IF
004030     PERFORM LEE-CADENA THRU LEE-CADENA-E.
004040 ACUMULA-UN-ESLABON-E. EXIT.
004050 
004060 BUSCA-RADICACION-DUPLICADA SECTION.
004070     MOVE ZEROES TO WKS-J
004080     PERFORM COMPARA-RADICACION THRU COMPARA-RADICACION-E
004090             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J >= WKS-CAD-CANT.
004100 BUSCA-RADICACION-DUPLICADA-E. EXIT.
004110 
004120 COMPARA-RADICACION SECTION.
004130     IF WKS-RAD-FILING-ID (WKS-J) NOT = SPACES
004140        AND WKS-RAD-FILING-ID (WKS-J) = CHN-FILING-ID
004150        MOVE 1 TO WKS-CAD-DUPLICADO
004160     END-IF.
004170 COMPARA-RADICACION-E. EXIT.
004180 
004190*****************************************************************
004200*  PATRONES DE OFUSCACION DE LA CADENA YA COMPLETA Y TOPE DEL      *
004210*  PUNTAJE. ES INFORMATIVO A NIVEL DE CADENA, NO DE ENTIDAD.       *
004220*****************************************************************
004230 EVALUA-CADENA SECTION.
004240     IF WKS-CAD-PROFUNDIDAD >= 3
004250        ADD 25 TO WKS-CAD-PUNTAJE
004260        ADD 1 TO WKS-CAD-OBFUSCACION
004270     END-IF
004280     IF WKS-CAD-PROFUNDIDAD >= 5
004290        ADD 40 TO WKS-CAD-PUNTAJE
004300        ADD 1 TO WKS-CAD-OBFUSCACION
004310     END-IF
004320     IF WKS-CAD-DUPLICADO = 1
004330        ADD 50 TO WKS-CAD-PUNTAJE
004340        ADD 1 TO WKS-CAD-OBFUSCACION
004350     END-IF
004360     IF WKS-CAD-PUNTAJE > 100
004370        MOVE 100 TO WKS-CAD-PUNTAJE
004380     END-IF
004390     ADD 1 TO WKS-TOT-CADENAS
004400     ADD WKS-CAD-INDICADORES TO WKS-TOT-INDICADORES
004410     ADD WKS-CAD-OBFUSCACION TO WKS-TOT-OBFUSCACION
004420     ADD WKS-CAD-PUNTAJE     TO WKS-SUMA-PUNTAJES
004430     IF WKS-CAD-PROFUNDIDAD > WKS-MAX-PROFUNDIDAD
004440        MOVE WKS-CAD-PROFUNDIDAD TO WKS-MAX-PROFUNDIDAD
004450     END-IF
004460     IF WKS-CAD-PUNTAJE > WKS-SCORE-MAX-CADENA
004470        MOVE WKS-CAD-PUNTAJE TO WKS-SCORE-MAX-CADENA
004480     END-IF.
004490 EVALUA-CADENA-E. EXIT.
004500 
004510*****************************************************************
004520*                 I M P R E S I O N   D E L   R E P O R T E       *
004530*****************************************************************
004540 ESCRIBE-RESUMEN-CADENA SECTION.
004550     IF WKS-PRIMERA-PAGINA = 1 OR WKS-LIN-USADAS >= 58
004560        PERFORM ESCRIBE-ENCABEZADO-CADENA
004570                THRU ESCRIBE-ENCABEZADO-CADENA-E
004580     END-IF
004590     MOVE WKS-CHAIN-ID-ACTUAL   TO LCD-CHAIN-ID
004600     MOVE WKS-CAD-PROFUNDIDAD   TO LCD-PROFUNDIDAD
004610     MOVE WKS-CAD-INDICADORES   TO LCD-INDICADORES
004620     MOVE WKS-CAD-OBFUSCACION   TO LCD-OBFUSCACION
004630     MOVE WKS-CAD-PUNTAJE       TO LCD-PUNTAJE
004640     WRITE LCH-DETALLE-CADENA AFTER ADVANCING 1
004650     ADD 1 TO WKS-LIN-USADAS.
004660 ESCRIBE-RESUMEN-CADENA-E. EXIT.
004670 
004680 ESCRIBE-ENCABEZADO-CADENA SECTION.
004690     ADD 1 TO WKS-NUM-PAGINA
004700     MOVE WKS-FECHA-PROCESO TO LC1-FECHA
004710     WRITE LCH-ENCABEZADO-1 AFTER ADVANCING C01
004720     MOVE WKS-NUM-PAGINA TO LC2-PAGINA
004730     WRITE LCH-ENCABEZADO-2 AFTER ADVANCING 1
004740     WRITE LCH-BLANCO       AFTER ADVANCING 1
004750     WRITE LCH-CABECERA-COL AFTER ADVANCING 1
004760     WRITE LCH-BLANCO       AFTER ADVANCING 1
004770     MOVE ZEROES TO WKS-PRIMERA-PAGINA
004780     MOVE 5 TO WKS-LIN-USADAS.
004790 ESCRIBE-ENCABEZADO-CADENA-E. EXIT.
004800 
004810*****************************************************************
004820*                P A G I N A   D E   T O T A L E S                *
004830*  SI NO SE LEYERON CADENAS, EL NIVEL GENERAL ES LOW Y LA          *
004840*  PROBABILIDAD DE EMPRESA DE PAPEL QUEDA EN CERO (SE EVITA LA     *
004850*  DIVISION ENTRE CERO AL CALCULAR EL PROMEDIO).                   *
004860*****************************************************************
004870 ESCRIBE-TOTALES-CADENA SECTION.
004880     WRITE LCH-TOTALES-1 AFTER ADVANCING C01
004890     WRITE LCH-BLANCO    AFTER ADVANCING 1
004900     MOVE WKS-TOT-CADENAS      TO LT2-CADENAS
004910     WRITE LCH-TOTALES-2 AFTER ADVANCING 1
004920     MOVE WKS-MAX-PROFUNDIDAD  TO LT3-PROFUNDIDAD
004930     WRITE LCH-TOTALES-3 AFTER ADVANCING 1
004940     MOVE WKS-TOT-INDICADORES  TO LT4-INDICADORES
004950     WRITE LCH-TOTALES-4 AFTER ADVANCING 1
004960     MOVE WKS-TOT-OBFUSCACION  TO LT5-OBFUSCACION
004970     WRITE LCH-TOTALES-5 AFTER ADVANCING 1
004980     MOVE WKS-SCORE-MAX-CADENA TO LT6-SCOREMAX
004990     WRITE LCH-TOTALES-6 AFTER ADVANCING 1
005000     IF WKS-TOT-CADENAS > 0
005010        COMPUTE WKS-PROMEDIO-CADENA ROUNDED =
005020                WKS-SUMA-PUNTAJES / WKS-TOT-CADENAS
005030        COMPUTE WKS-PROBABILIDAD-SHELL ROUNDED =
005040                WKS-SCORE-MAX-CADENA / 100
005050     ELSE
005060        MOVE ZEROES TO WKS-PROMEDIO-CADENA WKS-PROBABILIDAD-SHELL
005070     END-IF
005080     MOVE WKS-PROMEDIO-CADENA  TO LT7-PROMEDIO
005090     WRITE LCH-TOTALES-7 AFTER ADVANCING 1
005100     MOVE ZEROES TO WKS-I
005110     PERFORM BUSCA-NIVEL-GENERAL THRU BUSCA-NIVEL-GENERAL-E
005120             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
005130                     OR LT8-NIVEL NOT = SPACES
005140     WRITE LCH-TOTALES-8 AFTER ADVANCING 1
005150     MOVE WKS-PROBABILIDAD-SHELL TO LT9-PROBABILIDAD
005160     WRITE LCH-TOTALES-9 AFTER ADVANCING 1
005170     MOVE WKS-TOT-ESLABONES   TO LT10-ESLABONES
005180     WRITE LCH-TOTALES-10 AFTER ADVANCING 1.
005190 ESCRIBE-TOTALES-CADENA-E. EXIT.
005200 
005210 BUSCA-NIVEL-GENERAL SECTION.
005220     IF WKS-SCORE-MAX-CADENA >= NVL-PISO (WKS-I)
005230        MOVE NVL-TEXTO (WKS-I) TO LT8-NIVEL
005240     END-IF.
005250 BUSCA-NIVEL-GENERAL-E. EXIT.
005260 
005270*****************************************************************
005280*                 C I E R R E   D E   A R C H I V O S             *
005290*****************************************************************
005300 CIERRA-ARCHIVOS SECTION.
005310     CLOSE PARM-FILE
005320     IF FS-PRM NOT EQUAL 0
005330        MOVE 'CLOSE'    TO ACCION
005340        MOVE SPACES     TO LLAVE
005350        MOVE 'PARMFILE' TO ARCHIVO
005360        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005370                               FS-PRM, FSE-PRM
005380        STOP RUN
005390     END-IF
005400     CLOSE CHAIN-FILE
005410     IF FS-CHN NOT EQUAL 0
005420        MOVE 'CLOSE'    TO ACCION
005430        MOVE SPACES     TO LLAVE
005440        MOVE 'CHNFILE'  TO ARCHIVO
005450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005460                               FS-CHN, FSE-CHN
005470        STOP RUN
005480     END-IF
005490     CLOSE CHAIN-REPORT
005500     IF FS-RPT NOT EQUAL 0
005510        MOVE 'CLOSE'    TO ACCION
005520        MOVE SPACES     TO LLAVE
005530        MOVE 'CHNRPT'   TO ARCHIVO
005540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005550                               FS-RPT, FSE-RPT
005560        STOP RUN
005570     END-IF.
005580 CIERRA-ARCHIVOS-E. EXIT.
